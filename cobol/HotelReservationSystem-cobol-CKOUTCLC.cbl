000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CKOUTCLC.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/26.
000600 DATE-COMPILED. 04/09/26.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CHECKOUT BILLING CALCULATOR, CALLED BY RESUPDT WHEN A
001300*          CHECKED-IN RESERVATION IS CHECKED OUT.  GIVEN THE
001400*          ROOM RATE, THE ROOM-SERVICE TOTAL FROM ORDUPDT, THE
001500*          PROMOTION FLAG AND THE STAY'S CHECK-IN/CHECK-OUT
001600*          TIMESTAMPS, RETURNS THE NIGHT COUNTS AND EVERY MONEY
001700*          FIELD THAT GOES ON THE BILL.  REWORKED FROM THE OLD
001800*          PATIENT-BILLING COST CALCULATOR - SAME SHAPE (A
001900*          LINKAGE RECORD IN, A RETURN CODE OUT) BUT AN ENTIRELY
002000*          DIFFERENT RATE SCHEDULE.
002100*
002200*          THE DAY-OF-WEEK FOR EACH NIGHT OF THE STAY IS NEEDED
002300*          TO SPLIT WEEKDAY NIGHTS FROM WEEKEND NIGHTS, SO THIS
002400*          ROUTINE CARRIES ITS OWN JULIAN-DAY-NUMBER ARITHMETIC
002500*          (THE FLIEGEL AND VAN FLANDERN FORMULA) RATHER THAN
002600*          RELY ON A DATE-CONVERSION UTILITY THIS SHOP DOES NOT
002700*          HAVE ON THIS PLATFORM.
002800*
002900******************************************************************
003000*  CHANGE LOG
003100*  ----------
003200*  04/09/26  KPN  ORIGINAL ROUTINE, REWORKED FROM THE PATIENT
003300*                 SYSTEM'S CLCLBCST COST CALCULATOR FOR THE
003400*                 HOTEL CHECKOUT BILL.  HELPDESK TICKET HRPS-0005
003500*  04/22/26  KPN  RESTORED COMP-3 ON THE INTERNAL RATE AND
003600*                 PRICE ACCUMULATORS - SHOP STANDARD FOR COST
003700*                 FIELDS THAT NEVER LEAVE WORKING-STORAGE.
003800*                 HRPS-0005
003900******************************************************************
004000 ENVIRONMENT DIVISION.                                           HRPS0005
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700
004800 DATA DIVISION.
004900 FILE SECTION.
005000
005100 WORKING-STORAGE SECTION.
005200 77  WS-PROMOTION-RATE          PIC 9V99 COMP-3 VALUE 0.90.
005300 77  WS-WEEKEND-RATE            PIC 9V99 COMP-3 VALUE 1.10.
005400 77  WS-WEEKDAY-RATE            PIC 9V99 COMP-3 VALUE 1.00.
005500 77  WS-TAX-RATE                PIC 9V99 COMP-3 VALUE 0.07.
005600
005700 01  CALC-WORK-FIELDS.
005800     05  W-JDN-YEAR             PIC 9(04) COMP.
005900     05  W-JDN-MONTH            PIC 9(02) COMP.
006000     05  W-JDN-DAY              PIC 9(02) COMP.
006100     05  W-A                    PIC S9(04) COMP.
006200     05  W-Y                    PIC S9(06) COMP.
006300     05  W-M                    PIC S9(04) COMP.
006400     05  W-TERM1                PIC S9(09) COMP.
006500     05  W-TERM2                PIC S9(09) COMP.
006600     05  W-TERM3                PIC S9(09) COMP.
006700     05  W-TERM4                PIC S9(09) COMP.
006800     05  W-JDN-RESULT           PIC S9(09) COMP.
006900     05  W-CHECKIN-JDN          PIC S9(09) COMP.
007000     05  W-CHECKOUT-JDN         PIC S9(09) COMP.
007100     05  W-DAY-JDN              PIC S9(09) COMP.
007200     05  W-DOW-QUOT             PIC S9(09) COMP.
007300     05  W-DOW-REM              PIC S9(04) COMP.
007400     05  W-DOW                  PIC 9(01)  COMP.
007500     05  W-NIGHT-IDX            PIC 9(03)  COMP.
007600     05  W-RAW-PRICE            PIC 9(09)V99 COMP-3.
007700     05  W-RAW-PRICE-PARTS REDEFINES W-RAW-PRICE.
007800         10  W-RAW-PRICE-DOLLARS    PIC 9(09) COMP-3.
007900         10  W-RAW-PRICE-CENTS      PIC 99 COMP-3.
008000     05  W-PROMOTED-PRICE       PIC 9(09)V99 COMP-3.
008100     05  FILLER                 PIC X(05).
008200
008300 LINKAGE SECTION.
008400 01  CALC-BILL-REQUEST.
008500     05  CALC-ROOM-RATE         PIC 9(05)V99.
008600     05  CALC-SERVICE-PRICE     PIC 9(07)V99.
008700     05  CALC-HAS-PROMOTION     PIC X(01).
008800         88  CALC-PROMOTION-YES VALUE "Y".
008900         88  CALC-PROMOTION-NO  VALUE "N".
009000     05  CALC-CHECKIN-DATE      PIC 9(08).
009100     05  CALC-CHECKIN-DATE-PARTS REDEFINES CALC-CHECKIN-DATE.
009200         10  CALC-CHECKIN-YYYY      PIC 9(04).
009300         10  CALC-CHECKIN-MM        PIC 9(02).
009400         10  CALC-CHECKIN-DD        PIC 9(02).
009500     05  CALC-CHECKIN-TIME      PIC 9(04).
009600     05  CALC-CHECKOUT-DATE     PIC 9(08).
009700     05  CALC-CHECKOUT-DATE-PARTS REDEFINES CALC-CHECKOUT-DATE.
009800         10  CALC-CHECKOUT-YYYY     PIC 9(04).
009900         10  CALC-CHECKOUT-MM       PIC 9(02).
010000         10  CALC-CHECKOUT-DD       PIC 9(02).
010100     05  CALC-CHECKOUT-TIME     PIC 9(04).
010200     05  FILLER                 PIC X(05).
010300
010400 01  CALC-BILL-RESPONSE.
010500     05  CALC-DAYS-TOTAL        PIC 9(03).
010600     05  CALC-DAYS-WEEKDAY      PIC 9(03).
010700     05  CALC-DAYS-WEEKEND      PIC 9(03).
010800     05  CALC-ROOM-PRICE        PIC 9(07)V99.
010900     05  CALC-PROMO-DISCOUNT    PIC 9(07)V99.
011000     05  CALC-TAX               PIC 9(07)V99.
011100     05  CALC-TOTAL             PIC 9(07)V99.
011200     05  FILLER                 PIC X(05).
011300
011400 01  RETURN-CD                  PIC 9(04) COMP.
011500
011600 PROCEDURE DIVISION USING CALC-BILL-REQUEST, CALC-BILL-RESPONSE,
011700                           RETURN-CD.
011800     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
011900     PERFORM 200-COMPUTE-NIGHTS THRU 200-EXIT.
012000     PERFORM 300-COUNT-WEEKDAY-WEEKEND THRU 300-EXIT.
012100     PERFORM 400-COMPUTE-PRICES THRU 400-EXIT.
012200     MOVE ZERO TO RETURN-CD.
012300     GOBACK.
012400
012500 100-HOUSEKEEPING.
012600     MOVE 0 TO CALC-DAYS-TOTAL.
012700     MOVE 0 TO CALC-DAYS-WEEKDAY.
012800     MOVE 0 TO CALC-DAYS-WEEKEND.
012900 100-EXIT.
013000     EXIT.
013100
013200*04/09/26 KPN HRPS-0005 - NIGHTS STAYED IS THE WHOLE-DAY
013300*04/09/26 KPN DIFFERENCE BETWEEN THE TWO TIMESTAMPS, TRUNCATED
013400*04/09/26 KPN TOWARD ZERO - IF THE CHECKOUT CLOCK TIME IS
013500*04/09/26 KPN EARLIER THAN THE CHECK-IN CLOCK TIME THE LAST
013600*04/09/26 KPN CALENDAR DAY WAS NOT FULLY USED, SO BACK OFF ONE
013700 200-COMPUTE-NIGHTS.                                             HRPS0005
013800     MOVE CALC-CHECKIN-YYYY TO W-JDN-YEAR.
013900     MOVE CALC-CHECKIN-MM   TO W-JDN-MONTH.
014000     MOVE CALC-CHECKIN-DD   TO W-JDN-DAY.
014100     PERFORM 210-COMPUTE-JDN THRU 210-EXIT.
014200     MOVE W-JDN-RESULT TO W-CHECKIN-JDN.
014300
014400     MOVE CALC-CHECKOUT-YYYY TO W-JDN-YEAR.
014500     MOVE CALC-CHECKOUT-MM   TO W-JDN-MONTH.
014600     MOVE CALC-CHECKOUT-DD   TO W-JDN-DAY.
014700     PERFORM 210-COMPUTE-JDN THRU 210-EXIT.
014800     MOVE W-JDN-RESULT TO W-CHECKOUT-JDN.
014900
015000     COMPUTE CALC-DAYS-TOTAL = W-CHECKOUT-JDN - W-CHECKIN-JDN.
015100     IF CALC-CHECKOUT-TIME < CALC-CHECKIN-TIME
015200        SUBTRACT 1 FROM CALC-DAYS-TOTAL
015300     END-IF.
015400 200-EXIT.
015500     EXIT.
015600
015700*04/09/26 KPN HRPS-0005 - FLIEGEL AND VAN FLANDERN JULIAN-DAY
015800*04/09/26 KPN FORMULA.  EACH DIVISION IS ITS OWN COMPUTE SO THE
015900*04/09/26 KPN FRACTION IS TRUNCATED AT EVERY STEP, AS THE
016000*04/09/26 KPN FORMULA REQUIRES - ONE BIG COMPUTE WOULD NOT
016100*04/09/26 KPN TRUNCATE THE INTERMEDIATE TERMS THE SAME WAY
016200 210-COMPUTE-JDN.                                                HRPS0005
016300     COMPUTE W-A = (14 - W-JDN-MONTH) / 12.
016400     COMPUTE W-Y = W-JDN-YEAR + 4800 - W-A.
016500     COMPUTE W-M = W-JDN-MONTH + (12 * W-A) - 3.
016600     COMPUTE W-TERM1 = ((153 * W-M) + 2) / 5.
016700     COMPUTE W-TERM2 = W-Y / 4.
016800     COMPUTE W-TERM3 = W-Y / 100.
016900     COMPUTE W-TERM4 = W-Y / 400.
017000     COMPUTE W-JDN-RESULT = W-JDN-DAY + W-TERM1 + (365 * W-Y)
017100               + W-TERM2 - W-TERM3 + W-TERM4 - 32045.
017200 210-EXIT.
017300     EXIT.
017400
017500*04/09/26 KPN HRPS-0005 - ISO DAY-OF-WEEK FROM THE JULIAN DAY
017600*04/09/26 KPN NUMBER IS JUST (JDN MOD 7) + 1 - NO REMAINDER
017700*04/09/26 KPN FUNCTION ON THIS COMPILER, SO DO IT BY HAND
017800 300-COUNT-WEEKDAY-WEEKEND.                                      HRPS0005
017900     MOVE 0 TO W-NIGHT-IDX.
018000     PERFORM 310-CLASSIFY-ONE-NIGHT THRU 310-EXIT
018100         VARYING W-NIGHT-IDX FROM 0 BY 1
018200             UNTIL W-NIGHT-IDX >= CALC-DAYS-TOTAL.
018300 300-EXIT.
018400     EXIT.
018500
018600 310-CLASSIFY-ONE-NIGHT.
018700     COMPUTE W-DAY-JDN = W-CHECKIN-JDN + W-NIGHT-IDX.
018800     COMPUTE W-DOW-QUOT = W-DAY-JDN / 7.
018900     COMPUTE W-DOW-REM = W-DAY-JDN - (W-DOW-QUOT * 7).
019000     ADD 1 TO W-DOW-REM GIVING W-DOW.
019100     IF W-DOW >= 1 AND W-DOW <= 5
019200        ADD 1 TO CALC-DAYS-WEEKDAY
019300     ELSE
019400        ADD 1 TO CALC-DAYS-WEEKEND
019500     END-IF.
019600 310-EXIT.
019700     EXIT.
019800
019900*04/09/26 KPN HRPS-0005 - ROOM PRICE, PROMOTION, TAX, TOTAL -
020000*04/09/26 KPN EVERY MONEY FIELD IS COMPUTE ... ROUNDED AT TWO
020100*04/09/26 KPN DECIMALS, TAX IS ON THE POST-PROMOTION PRICE
020200 400-COMPUTE-PRICES.                                             HRPS0005
020300     COMPUTE CALC-ROOM-PRICE ROUNDED =
020400          (CALC-ROOM-RATE * CALC-DAYS-WEEKDAY * WS-WEEKDAY-RATE)
020500        + (CALC-ROOM-RATE * CALC-DAYS-WEEKEND * WS-WEEKEND-RATE).
020600
020700     COMPUTE W-RAW-PRICE ROUNDED =
020800          CALC-ROOM-PRICE + CALC-SERVICE-PRICE.
020900
021000     IF CALC-PROMOTION-YES
021100        COMPUTE W-PROMOTED-PRICE ROUNDED =
021200             W-RAW-PRICE * WS-PROMOTION-RATE
021300        COMPUTE CALC-PROMO-DISCOUNT ROUNDED =
021400             W-RAW-PRICE * (1 - WS-PROMOTION-RATE)
021500     ELSE
021600        MOVE W-RAW-PRICE TO W-PROMOTED-PRICE
021700        MOVE 0 TO CALC-PROMO-DISCOUNT
021800     END-IF.
021900
022000     COMPUTE CALC-TAX ROUNDED = W-PROMOTED-PRICE * WS-TAX-RATE.
022100     COMPUTE CALC-TOTAL ROUNDED = W-PROMOTED-PRICE + CALC-TAX.
022200 400-EXIT.
022300     EXIT.
