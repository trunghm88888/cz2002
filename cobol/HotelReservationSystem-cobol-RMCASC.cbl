000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RMCASC.
000300 AUTHOR. KAREN P NUGENT.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/09/26.
000600 DATE-COMPILED. 04/09/26.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CASCADE ROUTINE CALLED BY RESUPDT WHEN A ROOM IS
001300*          CHECKED OUT.  GIVEN THE ROOM'S REMAINING CONFIRMED
001400*          RESERVATIONS AND ITS WAITLIST, DECIDES WHETHER THE
001500*          ROOM GOES BACK TO VACANT OR STAYS RESERVED, AND WHICH
001600*          WAITLIST ENTRIES (IF ANY) GET PROMOTED TO CONFIRMED.
001700*          RESUPDT DOES THE ACTUAL FILE REWRITES - THIS ROUTINE
001800*          ONLY DECIDES.  NO FILE I-O IN THIS PROGRAM.
001900*
002000*          CHECK-OUT CASCADE RULE:
002100*          1. FIND THE EARLIEST CONFIRMED RESERVATION FOR THIS
002200*             ROOM WHOSE CHECK-IN IS AFTER THE CHECKOUT MOMENT.
002300*          2. IF ONE EXISTS, ANY WAITLIST ENTRY THAT FITS IN THE
002400*             GAP BETWEEN THE CHECKOUT MOMENT AND THAT
002500*             RESERVATION'S CHECK-IN IS PROMOTED TO CONFIRMED.
002600*          3. IF NONE EXISTS, ANY WAITLIST ENTRY WHOSE DESIRED
002700*             CHECK-IN IS AFTER THE CHECKOUT MOMENT IS PROMOTED.
002800*          4. THE ROOM STAYS/BECOMES RESERVED IF STEP 1 FOUND A
002900*             RESERVATION OR STEP 2/3 PROMOTED AT LEAST ONE
003000*             WAITLIST ENTRY - OTHERWISE THE ROOM GOES VACANT.
003100*
003200******************************************************************
003300*  CHANGE LOG
003400*  ----------
003500*  04/09/26  KPN  ORIGINAL ROUTINE FOR HRPS CHECK-OUT CASCADE
003600*                 HELPDESK TICKET HRPS-0008
003700*  04/22/26  KPN  310-TEST-ONE-WAITING WAS PROMOTING A WAITING
003800*                 GUEST WHOSE DESIRED CHECKOUT LANDED EXACTLY ON
003900*                 THE NEXT CONFIRMED RESERVATION'S CHECK-IN -
004000*                 MUST BE STRICTLY BEFORE IT.  HRPS-0008
004100******************************************************************
004200 ENVIRONMENT DIVISION.                                           HRPS0008
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200
005300 WORKING-STORAGE SECTION.
005400 01  CASC-WORK-FIELDS.
005500     05  W-EARLIEST-CF-IDX        PIC 9(03) COMP.
005600     05  W-EARLIEST-CF-CHKIN      PIC 9(12).
005700     05  W-EARLIEST-CF-CHKIN-PARTS REDEFINES W-EARLIEST-CF-CHKIN.
005800         10  W-EARLIEST-CF-CHKIN-DATE  PIC 9(08).
005900         10  W-EARLIEST-CF-CHKIN-TIME  PIC 9(04).
006000     05  W-PROMOTED-COUNT         PIC 9(03) COMP.
006100     05  W-LAST-PROMOTED-IDX      PIC 9(03) COMP.
006200     05  W-CF-X                   PIC 9(03) COMP.
006300     05  W-WL-X                   PIC 9(03) COMP.
006400     05  W-GAP-UPPER-BOUND        PIC 9(12).
006500     05  W-GAP-UPPER-BOUND-PARTS REDEFINES W-GAP-UPPER-BOUND.
006600         10  W-GAP-UPPER-DATE          PIC 9(08).
006700         10  W-GAP-UPPER-TIME          PIC 9(04).
006800     05  FILLER                   PIC X(05).
006900
007000 LINKAGE SECTION.
007100 01  CASC-REQUEST.
007200     05  CASC-CHECKOUT-DTTM       PIC 9(12).
007300     05  CASC-CHECKOUT-DTTM-PARTS REDEFINES CASC-CHECKOUT-DTTM.
007400         10  CASC-CHECKOUT-DATE       PIC 9(08).
007500         10  CASC-CHECKOUT-TIME       PIC 9(04).
007600     05  CASC-CONFIRMED-COUNT     PIC 9(03).
007700     05  CASC-CONFIRMED-ENTRY OCCURS 30 TIMES
007800                       INDEXED BY CASC-CF-IDX.
007900         10  CASC-CF-RES-CODE      PIC X(36).
008000         10  CASC-CF-CHECKIN-DTTM  PIC 9(12).
008100         10  CASC-CF-CHECKOUT-DTTM PIC 9(12).
008200     05  CASC-WAITING-COUNT       PIC 9(03).
008300     05  CASC-WAITING-ENTRY OCCURS 30 TIMES
008400                       INDEXED BY CASC-WL-IDX.
008500         10  CASC-WL-RES-CODE      PIC X(36).
008600         10  CASC-WL-CHECKIN-DTTM  PIC 9(12).
008700         10  CASC-WL-CHECKOUT-DTTM PIC 9(12).
008800     05  FILLER                   PIC X(05).
008900
009000 01  CASC-RESPONSE.
009100     05  CASC-ROOM-RESULT-STATUS  PIC X(11).
009200         88  CASC-ROOM-RESULT-VACANT  VALUE "VACANT     ".
009300         88  CASC-ROOM-RESULT-RESVD   VALUE "RESERVED   ".
009400     05  CASC-RESERVED-FOR-SOURCE PIC X(01).
009500         88  CASC-RSVD-FOR-CONFIRMED VALUE "C".
009600         88  CASC-RSVD-FOR-WAITLIST  VALUE "W".
009700     05  CASC-RESERVED-FOR-IDX    PIC 9(03).
009800     05  CASC-PROMOTE-FLAG OCCURS 30 TIMES PIC X(01).
009900         88  CASC-PROMOTED      VALUE "Y".
010000         88  CASC-NOT-PROMOTED  VALUE "N".
010100     05  FILLER                   PIC X(05).
010200
010300 PROCEDURE DIVISION USING CASC-REQUEST, CASC-RESPONSE.
010400     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
010500     PERFORM 200-FIND-EARLIEST-CONFIRMED THRU 200-EXIT.
010600     PERFORM 300-SCAN-WAITLIST THRU 300-EXIT.
010700     PERFORM 400-SET-ROOM-RESULT THRU 400-EXIT.
010800     GOBACK.
010900
011000 100-HOUSEKEEPING.
011100     MOVE 0 TO W-EARLIEST-CF-IDX.
011200     MOVE 0 TO W-PROMOTED-COUNT.
011300     MOVE 0 TO W-LAST-PROMOTED-IDX.
011400     MOVE 0 TO W-WL-X.
011500     PERFORM 110-CLEAR-ONE-FLAG THRU 110-EXIT
011600         VARYING W-WL-X FROM 1 BY 1
011700             UNTIL W-WL-X > 30.
011800 100-EXIT.
011900     EXIT.
012000
012100 110-CLEAR-ONE-FLAG.
012200     MOVE "N" TO CASC-PROMOTE-FLAG (W-WL-X).
012300 110-EXIT.
012400     EXIT.
012500
012600*04/09/26 KPN HRPS-0008 - SMALLEST CHECK-IN AMONG THE CONFIRMED
012700*04/09/26 KPN ENTRIES THAT STARTS AFTER THE CHECKOUT MOMENT
012800 200-FIND-EARLIEST-CONFIRMED.                                    HRPS0008
012900     MOVE 0 TO W-CF-X.
013000     PERFORM 210-TEST-ONE-CONFIRMED THRU 210-EXIT
013100         VARYING W-CF-X FROM 1 BY 1
013200             UNTIL W-CF-X > CASC-CONFIRMED-COUNT.
013300 200-EXIT.
013400     EXIT.
013500
013600 210-TEST-ONE-CONFIRMED.
013700     IF CASC-CF-CHECKIN-DTTM (W-CF-X) > CASC-CHECKOUT-DTTM
013800        IF W-EARLIEST-CF-IDX = 0
013900           OR CASC-CF-CHECKIN-DTTM (W-CF-X) <
014000                                         W-EARLIEST-CF-CHKIN
014100           MOVE W-CF-X TO W-EARLIEST-CF-IDX
014200           MOVE CASC-CF-CHECKIN-DTTM (W-CF-X)
014300                                    TO W-EARLIEST-CF-CHKIN
014400        END-IF
014500     END-IF.
014600 210-EXIT.
014700     EXIT.
014800
014900*04/09/26 KPN HRPS-0008 - PROMOTE EVERY WAITLIST ENTRY THAT
015000*04/09/26 KPN FITS AHEAD OF THE EARLIEST CONFIRMED ENTRY FOUND
015100*04/09/26 KPN ABOVE (OR, IF NONE WAS FOUND, THAT SIMPLY STARTS
015200*04/09/26 KPN AFTER THE CHECKOUT MOMENT)
015300 300-SCAN-WAITLIST.                                              HRPS0008
015400     IF W-EARLIEST-CF-IDX > 0
015500        MOVE W-EARLIEST-CF-CHKIN TO W-GAP-UPPER-BOUND
015600     ELSE
015700        MOVE 999999999999 TO W-GAP-UPPER-BOUND
015800     END-IF.
015900     PERFORM 310-TEST-ONE-WAITING THRU 310-EXIT
016000         VARYING W-WL-X FROM 1 BY 1
016100             UNTIL W-WL-X > CASC-WAITING-COUNT.
016200 300-EXIT.
016300     EXIT.
016400
016500 310-TEST-ONE-WAITING.
016600     IF CASC-WL-CHECKIN-DTTM (W-WL-X) > CASC-CHECKOUT-DTTM
016700        AND CASC-WL-CHECKOUT-DTTM (W-WL-X) < W-GAP-UPPER-BOUND
016800        MOVE "Y" TO CASC-PROMOTE-FLAG (W-WL-X)
016900        ADD 1 TO W-PROMOTED-COUNT
017000        MOVE W-WL-X TO W-LAST-PROMOTED-IDX
017100     END-IF.
017200 310-EXIT.
017300     EXIT.
017400
017500 400-SET-ROOM-RESULT.
017600     IF W-PROMOTED-COUNT > 0
017700        MOVE "RESERVED   " TO CASC-ROOM-RESULT-STATUS
017800        MOVE "W" TO CASC-RESERVED-FOR-SOURCE
017900        MOVE W-LAST-PROMOTED-IDX TO CASC-RESERVED-FOR-IDX
018000     ELSE
018100        IF W-EARLIEST-CF-IDX > 0
018200           MOVE "RESERVED   " TO CASC-ROOM-RESULT-STATUS
018300           MOVE "C" TO CASC-RESERVED-FOR-SOURCE
018400           MOVE W-EARLIEST-CF-IDX TO CASC-RESERVED-FOR-IDX
018500        ELSE
018600           MOVE "VACANT     " TO CASC-ROOM-RESULT-STATUS
018700           MOVE SPACE TO CASC-RESERVED-FOR-SOURCE
018800           MOVE 0 TO CASC-RESERVED-FOR-IDX
018900        END-IF
019000     END-IF.
019100 400-EXIT.
019200     EXIT.
