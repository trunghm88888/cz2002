000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  STRLTH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          RETURNS THE LENGTH OF THE CALLER'S TEXT FIELD,
001300*          DISREGARDING TRAILING SPACES - A SHOP-WIDE UTILITY,
001400*          NOT SPECIFIC TO ANY ONE APPLICATION.  ORIGINALLY
001500*          WRITTEN FOR THE PATIENT SYSTEM'S COMMENT FIELDS;
001600*          GSTUPDT NOW CALLS IT TO CHECK GUEST-CONTACT LENGTH
001700*          AND ORDUPDT CALLS IT TO CATCH AN ALL-BLANK MENU
001800*          ITEM NAME OR DESCRIPTION.
001900*
002000******************************************************************
002100*  CHANGE LOG
002200*  ----------
002300*  01/23/88  JS   ORIGINAL ROUTINE (PATIENT SYSTEM, DALYEDIT
002400*                 COMMENT FIELD TRIM) - SCANNED THE REVERSED
002500*                 STRING FOR LEADING SPACES
002600*  11/30/94  TGD  CHANGED TEMP-TXT FROM PIC X(80) TO X(254) TO
002700*                 COVER LONGER FREE-TEXT FIELDS
002800*  09/01/98  RFC  Y2K REVIEW - NO DATE FIELDS HERE, NO CHANGE
002900*  03/11/02  DWK  COMPILER UPGRADE TO ENTERPRISE COBOL DROPPED
003000*                 SUPPORT FOR THE REVERSE-STRING TRICK ON THIS
003100*                 PLATFORM'S SHOP STANDARD LEVEL - REWRITTEN AS
003200*                 A STRAIGHT BACKWARD SCAN, SAME RESULT
003300*  04/02/26  KPN  CARRIED FORWARD FOR HRPS - CALLED FROM GSTUPDT
003400*                 AND ORDUPDT NOW INSTEAD OF DALYEDIT.
003500*                 HELPDESK TICKET HRPS-0004
003600******************************************************************
003700 ENVIRONMENT DIVISION.                                           HRPS0004
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400
004500 DATA DIVISION.
004600 FILE SECTION.
004700
004800 WORKING-STORAGE SECTION.
004900 01  MISC-FIELDS.
005000     05 L                 PIC  S9(4) COMP.
005100     05 TEMP-TXT           PIC X(255).
005200     05 TEMP-TXT-HALVES REDEFINES TEMP-TXT.
005300        10 TEMP-TXT-FIRST-HALF   PIC X(128).
005400        10 TEMP-TXT-SECOND-HALF  PIC X(127).
005500     05 TEMP-TXT-CHARS REDEFINES TEMP-TXT
005600               OCCURS 255 TIMES INDEXED BY CHAR-IDX
005700               PIC X(01).
005800     05 SCAN-CHAR          PIC X(01).
005900        88 CHAR-IS-SPACE  VALUE SPACE.
006000     05 FILLER             PIC X(05).
006100
006200 LINKAGE SECTION.
006300 01  TEXT1        PIC X(255).
006400 01  TEXT1-HALVES REDEFINES TEXT1.
006500     05 TEXT1-FIRST-HALF   PIC X(128).
006600     05 TEXT1-SECOND-HALF  PIC X(127).
006700 01  RETURN-LTH   PIC S9(4) COMP.
006800
006900 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
007000     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
007100     PERFORM 200-SCAN-BACKWARD THRU 200-EXIT
007200         UNTIL L = 0 OR NOT CHAR-IS-SPACE.
007300     ADD L TO RETURN-LTH.
007400     GOBACK.
007500
007600 100-HOUSEKEEPING.
007700     MOVE TEXT1 TO TEMP-TXT.
007800     INSPECT TEMP-TXT
007900               REPLACING ALL LOW-VALUES BY SPACES.
008000     MOVE LENGTH OF TEMP-TXT TO L.
008100 100-EXIT.
008200     EXIT.
008300
008400 200-SCAN-BACKWARD.
008500     MOVE TEMP-TXT(L:1) TO SCAN-CHAR.
008600     IF CHAR-IS-SPACE
008700        SUBTRACT 1 FROM L.
008800 200-EXIT.
008900     EXIT.
