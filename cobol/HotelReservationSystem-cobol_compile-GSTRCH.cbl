000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GSTRCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          READ-ONLY LOOKUP JOB AGAINST THE GUEST MASTER.  TAKES
001300*          THE SRCH-NAME/SRCH-TOKN/SRCH-CNTC REQUESTS OFF THE SAME
001400*          GSTTRAN FEED GSTUPDT APPLIES (GSTUPDT IGNORES THEM,
001500*          THIS JOB IGNORES EVERYTHING ELSE) AND WRITES ONE
001600*          GSTFOUND RECORD PER HIT.
001700*
001800*          SRCH-NAME: EXACT, CASE-INSENSITIVE MATCH OF
001900*          GST-SEARCH-TEXT AGAINST THE WHOLE GUEST-NAME FIELD.
002000*
002100*          SRCH-TOKN: CASE-INSENSITIVE MATCH OF GST-SEARCH-TEXT
002200*          AGAINST ANY ONE WHITESPACE-DELIMITED WORD OF
002300*          GUEST-NAME - "JOHN" HITS A GUEST NAMED "JOHN Q PUBLIC".
002400*
002500*          SRCH-CNTC: EXACT MATCH OF GST-KEY-CONTACT AGAINST
002600*          GUEST-CONTACT (CONTACT IS NUMERIC, NO FOLD NEEDED).
002700*
002800*          LINEAR SCAN OF THE WHOLE GUEST TABLE FOR EVERY REQUEST,
002900*          SAME AS RESRCH DOES AGAINST THE RESERVATION/WAIT-LIST
003000*          MASTERS.
003100*
003200******************************************************************
003300
003400         INPUT FILE              -   HRPS.GSTTRAN
003500
003600         GUEST MASTER (INPUT)    -   HRPS.GUESTS
003700
003800         OUTPUT FILE PRODUCED    -   HRPS.GSTFOUND
003900
004000         DUMP FILE               -   SYSOUT
004100
004200******************************************************************
004300*  CHANGE LOG
004400*  ----------
004500*  04/18/26  KPN  ORIGINAL PROGRAM FOR HRPS GUEST SEARCH - MASTER
004600*                 HELD WHOLE IN A TABLE, SAME AS RESRCH DOES FOR
004700*                 THE ROOM/RESERVATION/WAIT-LIST MASTERS.
004800*                 HELPDESK TICKET HRPS-0002
004900*  04/19/26  KPN  ADDED THE NAME-TOKEN SEARCH (UNSTRING ON SPACE,
005000*                 TEST EACH WORD) - HRPS-0002
005100******************************************************************
005200 ENVIRONMENT DIVISION.                                           HRPS0002
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER. IBM-390.
005500 OBJECT-COMPUTER. IBM-390.
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT SYSOUT
006100     ASSIGN TO UT-S-SYSOUT
006200       ORGANIZATION IS SEQUENTIAL.
006300
006400     SELECT GSTTRAN
006500     ASSIGN TO UT-S-GSTTRAN
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900     SELECT GUESTS
007000     ASSIGN TO UT-S-GUESTS
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT GSTFOUND
007500     ASSIGN TO UT-S-GSTFOUND
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(130).
008800
008900 FD  GSTTRAN
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 350 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS GSTTRAN-REC.
009500 COPY GSTTRAN.
009600
009700 FD  GUESTS
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 276 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS GUEST-RECORD.
010300 COPY GUESTREC.
010400
010500 FD  GSTFOUND
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 250 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS GSTFOUND-REC.
011100 COPY GSTFOUND.
011200
011300 WORKING-STORAGE SECTION.
011400
011500 01  FILE-STATUS-CODES.
011600     05  OFCODE                  PIC X(2).
011700         88 CODE-WRITE    VALUE SPACES.
011800     05  FILLER                  PIC X(05).
011900
012000 77  WS-DATE                     PIC 9(6).
012100
012200** IN-MEMORY COPY OF THE GUEST MASTER - READ-ONLY THIS JOB.  THE
012300** UPPERCASED NAME RIDES ALONG SO EVERY SEARCH HIT TEST IS A
012400** STRAIGHT FIELD COMPARE, NOT A FOLD-EVERY-TIME-THROUGH-THE-LOOP
012500 01  GUEST-TABLE-AREA.
012600     05  GUEST-TABLE-COUNT       PIC 9(05) COMP.
012700     05  GUEST-TABLE OCCURS 1000 TIMES INDEXED BY GT-IDX.
012800         10  GT-NAME             PIC X(40).
012900         10  GT-NAME-UC          PIC X(40).
013000         10  GT-ADDRESS          PIC X(60).
013100         10  GT-COUNTRY          PIC X(20).
013200         10  GT-GENDER           PIC X(06).
013300         10  GT-NATIONALITY      PIC X(20).
013400         10  GT-CONTACT          PIC X(15).
013500         10  GT-CC-NUMBER        PIC X(16).
013600         10  GT-ID-TYPE          PIC X(01).
013700         10  GT-ID-NUMBER        PIC X(20).
013800         10  FILLER              PIC X(05).
013900
014000** WORK FIELDS FOR THE CASE-FOLD AND NAME-TOKEN TESTS
014100 01  SEARCH-WORK-FIELDS.
014200     05  WS-SRCH-TEXT-UC          PIC X(40).
014300     05  WS-TOKEN-TABLE.
014400         10  WS-TOKEN-1           PIC X(15).
014500         10  WS-TOKEN-2           PIC X(15).
014600         10  WS-TOKEN-3           PIC X(15).
014700         10  WS-TOKEN-4           PIC X(15).
014800         10  WS-TOKEN-5           PIC X(15).
014900         10  WS-TOKEN-6           PIC X(15).
015000     05  WS-TOKEN-COUNT           PIC 9(01) COMP.
015100     05  FILLER                   PIC X(05).
015200
015300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015400     05  RECORDS-READ             PIC 9(07) COMP.
015500     05  HITS-WRITTEN             PIC 9(07) COMP.
015600     05  FILLER                   PIC X(05).
015700
015800 01  FLAGS-AND-SWITCHES.
015900     05  MORE-DATA-SW             PIC X(01).
016000         88  MORE-DATA           VALUE "Y".
016100         88  NO-MORE-DATA         VALUE "N".
016200     05  FILLER                   PIC X(05).
016300
016400 COPY ABENDREC.
016500
016600 PROCEDURE DIVISION.
016700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016800     PERFORM 100-MAINLINE THRU 100-EXIT
016900             UNTIL NO-MORE-DATA OR
017000             GST-TRAN-TRAILER.
017100     PERFORM 999-CLEANUP THRU 999-EXIT.
017200     MOVE ZERO TO RETURN-CODE.
017300     GOBACK.
017400
017500 000-HOUSEKEEPING.
017600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017700     DISPLAY "******** BEGIN JOB GSTRCH ********".
017800     ACCEPT WS-DATE FROM DATE.
017900     MOVE "Y" TO MORE-DATA-SW.
018000     MOVE 0 TO RECORDS-READ.
018100     MOVE 0 TO HITS-WRITTEN.
018200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018300     PERFORM 210-LOAD-GUEST-TABLE THRU 210-EXIT.
018400     PERFORM 900-READ-GSTTRAN THRU 900-EXIT.
018500 000-EXIT.
018600     EXIT.
018700
018800 100-MAINLINE.
018900     MOVE "100-MAINLINE" TO PARA-NAME.
019000     EVALUATE TRUE
019100         WHEN GST-TRAN-SRCH-NAME
019200             PERFORM 400-NAME-SEARCH THRU 400-EXIT
019300         WHEN GST-TRAN-SRCH-TOKN
019400             PERFORM 450-TOKEN-SEARCH THRU 450-EXIT
019500         WHEN GST-TRAN-SRCH-CNTC
019600             PERFORM 480-CONTACT-SEARCH THRU 480-EXIT
019700         WHEN OTHER
019800********  CREATE/UPDT-xxx ARE APPLY-ONLY - GSTUPDT'S JOB, NOT
019900********  THIS PROGRAM'S
020000             CONTINUE
020100     END-EVALUATE.
020200     PERFORM 900-READ-GSTTRAN THRU 900-EXIT.
020300 100-EXIT.
020400     EXIT.
020500
020600*04/18/26 KPN HRPS-0002 - FOLD THE SEARCH TEXT, THEN COMPARE
020700*04/18/26 KPN AGAINST EVERY GUEST'S FOLDED NAME - COBOL PADS THE
020800*04/18/26 KPN SHORTER OPERAND WITH SPACES SO THE UNEQUAL FIELD
020900*04/18/26 KPN WIDTHS DON'T NEED TRIMMING FIRST
021000 400-NAME-SEARCH.                                                HRPS0002
021100     MOVE "400-NAME-SEARCH" TO PARA-NAME.
021200     MOVE GST-SEARCH-TEXT TO WS-SRCH-TEXT-UC.
021300     INSPECT WS-SRCH-TEXT-UC
021400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
021500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021600     PERFORM 410-TEST-ONE-NAME THRU 410-EXIT
021700         VARYING GT-IDX FROM 1 BY 1
021800             UNTIL GT-IDX > GUEST-TABLE-COUNT.
021900 400-EXIT.
022000     EXIT.
022100
022200 410-TEST-ONE-NAME.
022300     IF GT-NAME-UC(GT-IDX) = WS-SRCH-TEXT-UC
022400        PERFORM 490-WRITE-HIT THRU 490-EXIT.
022500 410-EXIT.
022600     EXIT.
022700
022800*04/19/26 KPN HRPS-0002 - SPLIT THE FOLDED NAME INTO AS MANY AS
022900*04/19/26 KPN SIX WHITESPACE-DELIMITED WORDS AND TEST EACH ONE -
023000*04/19/26 KPN A HIT ON ANY WORD IS A HIT ON THE GUEST
023100 450-TOKEN-SEARCH.                                               HRPS0002
023200     MOVE "450-TOKEN-SEARCH" TO PARA-NAME.
023300     MOVE GST-SEARCH-TEXT TO WS-SRCH-TEXT-UC.
023400     INSPECT WS-SRCH-TEXT-UC
023500         CONVERTING "abcdefghijklmnopqrstuvwxyz"
023600                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
023700     PERFORM 460-TEST-ONE-GUEST-TOKN THRU 460-EXIT
023800         VARYING GT-IDX FROM 1 BY 1
023900             UNTIL GT-IDX > GUEST-TABLE-COUNT.
024000 450-EXIT.
024100     EXIT.
024200
024300 460-TEST-ONE-GUEST-TOKN.
024400     MOVE SPACES TO WS-TOKEN-TABLE.
024500     UNSTRING GT-NAME-UC(GT-IDX) DELIMITED BY ALL SPACE
024600         INTO WS-TOKEN-1 WS-TOKEN-2 WS-TOKEN-3
024700              WS-TOKEN-4 WS-TOKEN-5 WS-TOKEN-6.
024800     IF WS-TOKEN-1 = WS-SRCH-TEXT-UC
024900        OR WS-TOKEN-2 = WS-SRCH-TEXT-UC
025000        OR WS-TOKEN-3 = WS-SRCH-TEXT-UC
025100        OR WS-TOKEN-4 = WS-SRCH-TEXT-UC
025200        OR WS-TOKEN-5 = WS-SRCH-TEXT-UC
025300        OR WS-TOKEN-6 = WS-SRCH-TEXT-UC
025400        PERFORM 490-WRITE-HIT THRU 490-EXIT.
025500 460-EXIT.
025600     EXIT.
025700
025800*04/18/26 KPN HRPS-0002 - CONTACT IS NUMERIC, NO CASE FOLD NEEDED
025900 480-CONTACT-SEARCH.                                             HRPS0002
026000     MOVE "480-CONTACT-SEARCH" TO PARA-NAME.
026100     PERFORM 485-TEST-ONE-CONTACT THRU 485-EXIT
026200         VARYING GT-IDX FROM 1 BY 1
026300             UNTIL GT-IDX > GUEST-TABLE-COUNT.
026400 480-EXIT.
026500     EXIT.
026600
026700 485-TEST-ONE-CONTACT.
026800     IF GT-CONTACT(GT-IDX) = GST-KEY-CONTACT
026900        PERFORM 490-WRITE-HIT THRU 490-EXIT.
027000 485-EXIT.
027100     EXIT.
027200
027300 490-WRITE-HIT.
027400     MOVE SPACES TO GSTFOUND-REC.
027500     MOVE GST-SEARCH-TEXT       TO GSFND-SEARCH-KEY.
027600     MOVE GT-NAME(GT-IDX)       TO GSFND-NAME.
027700     MOVE GT-ADDRESS(GT-IDX)    TO GSFND-ADDRESS.
027800     MOVE GT-COUNTRY(GT-IDX)    TO GSFND-COUNTRY.
027900     MOVE GT-GENDER(GT-IDX)     TO GSFND-GENDER.
028000     MOVE GT-NATIONALITY(GT-IDX) TO GSFND-NATIONALITY.
028100     MOVE GT-CONTACT(GT-IDX)    TO GSFND-CONTACT.
028200     MOVE GT-CC-NUMBER(GT-IDX)  TO GSFND-CC-NUMBER.
028300     MOVE GT-ID-TYPE(GT-IDX)    TO GSFND-ID-TYPE.
028400     MOVE GT-ID-NUMBER(GT-IDX)  TO GSFND-ID-NUMBER.
028500     WRITE GSTFOUND-REC.
028600     ADD 1 TO HITS-WRITTEN.
028700 490-EXIT.
028800     EXIT.
028900
029000 800-OPEN-FILES.
029100     MOVE "800-OPEN-FILES" TO PARA-NAME.
029200     OPEN INPUT GSTTRAN, GUESTS.
029300     OPEN OUTPUT GSTFOUND, SYSOUT.
029400 800-EXIT.
029500     EXIT.
029600
029700 210-LOAD-GUEST-TABLE.
029800     MOVE "210-LOAD-GUEST-TABLE" TO PARA-NAME.
029900     MOVE 0 TO GUEST-TABLE-COUNT.
030000     PERFORM 211-READ-ONE-GUEST THRU 211-EXIT
030100         UNTIL CODE-WRITE = "NO".
030200 210-EXIT.
030300     EXIT.
030400
030500 211-READ-ONE-GUEST.
030600     READ GUESTS
030700         AT END
030800         MOVE "NO" TO OFCODE
030900         GO TO 211-EXIT.
031000     ADD 1 TO GUEST-TABLE-COUNT.
031100     MOVE GUEST-NAME         TO GT-NAME(GUEST-TABLE-COUNT).
031200     MOVE GUEST-NAME         TO GT-NAME-UC(GUEST-TABLE-COUNT).
031300     INSPECT GT-NAME-UC(GUEST-TABLE-COUNT)
031400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
031500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
031600     MOVE GUEST-ADDRESS      TO GT-ADDRESS(GUEST-TABLE-COUNT).
031700     MOVE GUEST-COUNTRY      TO GT-COUNTRY(GUEST-TABLE-COUNT).
031800     MOVE GUEST-GENDER       TO GT-GENDER(GUEST-TABLE-COUNT).
031900     MOVE GUEST-NATIONALITY  TO GT-NATIONALITY(GUEST-TABLE-COUNT).
032000     MOVE GUEST-CONTACT      TO GT-CONTACT(GUEST-TABLE-COUNT).
032100     MOVE GUEST-CC-NUMBER    TO GT-CC-NUMBER(GUEST-TABLE-COUNT).
032200     MOVE GUEST-ID-TYPE      TO GT-ID-TYPE(GUEST-TABLE-COUNT).
032300     MOVE GUEST-ID-NUMBER    TO GT-ID-NUMBER(GUEST-TABLE-COUNT).
032400 211-EXIT.
032500     EXIT.
032600
032700 900-READ-GSTTRAN.
032800     MOVE "900-READ-GSTTRAN" TO PARA-NAME.
032900     READ GSTTRAN
033000         AT END
033100         MOVE "N" TO MORE-DATA-SW
033200         GO TO 900-EXIT.
033300     ADD 1 TO RECORDS-READ.
033400     IF GST-TRAN-TRAILER
033500        MOVE "N" TO MORE-DATA-SW.
033600 900-EXIT.
033700     EXIT.
033800
033900 999-CLEANUP.
034000     MOVE "999-CLEANUP" TO PARA-NAME.
034100     IF NOT GST-TRAN-TRAILER
034200         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
034300         GO TO 1000-ABEND-RTN.
034400
034500     SUBTRACT 1 FROM RECORDS-READ.
034600     IF RECORDS-READ NOT EQUAL TO GTLR-RECORD-COUNT
034700         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
034800                               TO ABEND-REASON
034900         MOVE RECORDS-READ      TO ACTUAL-VAL
035000         MOVE GTLR-RECORD-COUNT TO EXPECTED-VAL
035100         GO TO 1000-ABEND-RTN.
035200
035300     MOVE SPACES TO GSFND-TRAILER-REC.
035400     MOVE "TRAILER   " TO GSFNDTRLR-LIT.
035500     MOVE HITS-WRITTEN TO GSFNDTRLR-RECORD-COUNT.
035600     WRITE GSTFOUND-REC.
035700     CLOSE GSTTRAN, GUESTS, GSTFOUND, SYSOUT.
035800     DISPLAY "** RECORDS READ **".
035900     DISPLAY RECORDS-READ.
036000     DISPLAY "** HITS WRITTEN **".
036100     DISPLAY HITS-WRITTEN.
036200     DISPLAY "******** NORMAL END OF JOB GSTRCH ********".
036300 999-EXIT.
036400     EXIT.
036500
036600 1000-ABEND-RTN.
036700     MOVE PARA-NAME TO ABEND-PARA-O.
036800     MOVE ABEND-REASON TO ABEND-REASON-O.
036900     WRITE SYSOUT-REC FROM ABEND-REC.
037000     CLOSE GSTTRAN, GUESTS, GSTFOUND, SYSOUT.
037100     DISPLAY "*** ABNORMAL END OF JOB-GSTRCH ***" UPON CONSOLE.
037200     DIVIDE ZERO-VAL INTO ONE-VAL.
