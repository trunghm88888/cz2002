000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  GSTUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/02/26.
000600 DATE-COMPILED. 04/02/26.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS AND APPLIES GUEST TRANSACTIONS
001300*          (CREATE, UPDT-NAME, UPDT-ADDR, UPDT-CTRY, UPDT-GNDR,
001400*          UPDT-NATL, UPDT-CNTC, UPDT-CCNO, UPDT-CCAD, UPDT-IDTY,
001500*          UPDT-IDNO) AGAINST THE GUEST MASTER IN A SINGLE PASS -
001600*          THE SEARCH CODES ON THE SAME FEED (SRCH-NAME/SRCH-TOKN/
001700*          SRCH-CNTC) ARE READ-ONLY AND ARE GSTRCH'S JOB, NOT
001800*          THIS PROGRAM'S.
001900*
002000*          GENDER IS FOLDED TO MALE/FEMALE/OTHERS ON EVERY CREATE
002100*          AND UPDT-GNDR.  A NEW OR CHANGED CONTACT NUMBER MUST BE
002200*          1-15 DIGITS (CALLS STRLTH FOR THE TRIMMED LENGTH); A
002300     NEW
002400*          OR CHANGED CREDIT CARD NUMBER MUST BE EXACTLY 16
002500*          CHARACTERS.  A TRANSACTION THAT FAILS EITHER TEST IS
002600*          NOT APPLIED AND IS DUMPED TO SYSOUT.
002700*
002800*          THE MASTER IS SMALL ENOUGH TO HOLD WHOLE IN A TABLE FOR
002900*          THE DURATION OF THE RUN, THE SAME SUBSTITUTION RESUPDT
003000*          USES FOR THE ROOM/RESERVATION MASTERS - THE WHOLE TABLE
003100*          IS REWRITTEN BACK AT END OF RUN.
003200*
003300******************************************************************
003400
003500         INPUT FILE              -   HRPS.GSTTRAN
003600
003700         GUEST MASTER (I-O)      -   HRPS.GUESTS
003800
003900         DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200*  CHANGE LOG
004300*  ----------
004400*  04/02/26  KPN  ORIGINAL PROGRAM, ADAPTED FROM THE PATIENT
004500*                 SYSTEM'S TRMTUPDT ONE-KEY-MANY-LINES SHAPE.
004600*                 HELPDESK TICKET HRPS-0002
004700*  04/15/26  KPN  ADDED THE STRLTH CALL FOR CONTACT-NUMBER LENGTH
004800*                 AND THE CC-NUMBER LENGTH EDIT - HRPS-0002
004900******************************************************************
005000 ENVIRONMENT DIVISION.                                           HRPS0002
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT SYSOUT
005900     ASSIGN TO UT-S-SYSOUT
006000       ORGANIZATION IS SEQUENTIAL.
006100
006200     SELECT GSTTRAN
006300     ASSIGN TO UT-S-GSTTRAN
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700     SELECT GUESTS
006800     ASSIGN TO UT-S-GUESTS
006900       ACCESS MODE IS SEQUENTIAL
007000       FILE STATUS IS OFCODE.
007100
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  SYSOUT
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 130 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS SYSOUT-REC.
008000 01  SYSOUT-REC  PIC X(130).
008100
008200 FD  GSTTRAN
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 350 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS GSTTRAN-REC.
008800 COPY GSTTRAN.
008900
009000 FD  GUESTS
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 276 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS GUEST-RECORD.
009600 COPY GUESTREC.
009700
009800 WORKING-STORAGE SECTION.
009900
010000 01  FILE-STATUS-CODES.
010100     05  OFCODE                  PIC X(2).
010200         88 CODE-WRITE    VALUE SPACES.
010300     05  FILLER                  PIC X(05).
010400
010500 01  WS-DATE                     PIC 9(06).
010600 01  WS-DATE-PARTS REDEFINES WS-DATE.
010700     05  WS-CURRENT-YEAR         PIC 9(02).
010800     05  WS-CURRENT-MONTH        PIC 9(02).
010900     05  WS-CURRENT-DAY          PIC 9(02).
011000
011100** IN-MEMORY COPY OF THE GUEST MASTER - REWRITTEN WHOLE AT 999
011200 01  GUEST-TABLE-AREA.
011300     05  GUEST-TABLE-COUNT       PIC 9(05) COMP.
011400     05  GUEST-TABLE OCCURS 1000 TIMES INDEXED BY GT-IDX.
011500         10  GT-NAME             PIC X(40).
011600         10  GT-ADDRESS          PIC X(60).
011700         10  GT-COUNTRY          PIC X(20).
011800         10  GT-GENDER           PIC X(06).
011900         10  GT-NATIONALITY      PIC X(20).
012000         10  GT-CONTACT          PIC X(15).
012100         10  GT-CC-NUMBER        PIC X(16).
012200         10  GT-CC-ADDRESS       PIC X(60).
012300         10  GT-ID-TYPE          PIC X(01).
012400         10  GT-ID-NUMBER        PIC X(20).
012500         10  FILLER              PIC X(05).
012600
012700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012800     05  RECORDS-READ            PIC 9(09) COMP.
012900     05  RECORDS-WRITTEN         PIC 9(07) COMP.
013000     05  RECORDS-IN-ERROR        PIC 9(07) COMP.
013100     05  GUESTS-WRITTEN          PIC 9(07) COMP.
013200     05  W-CONTACT-LTH           PIC S9(04) COMP.
013300     05  W-CC-LTH                PIC S9(04) COMP.
013400     05  WS-FOUND-IDX            PIC 9(05) COMP.
013500     05  FILLER                  PIC X(05).
013600
013700 01  MISC-WS-FLDS.
013800     05  WS-NORM-GENDER          PIC X(06).
013900     05  WS-FOUND-SW             PIC X(01).
014000         88  WS-FOUND           VALUE "Y".
014100         88  WS-NOT-FOUND       VALUE "N".
014200     05  WS-VALID-SW             PIC X(01).
014300         88  WS-VALID           VALUE "Y".
014400         88  WS-INVALID         VALUE "N".
014500     05  FILLER                  PIC X(05).
014600
014700 01  FLAGS-AND-SWITCHES.
014800     05  MORE-DATA-SW            PIC X(01) VALUE "Y".
014900         88  NO-MORE-DATA       VALUE "N".
015000     05  FILLER                  PIC X(05).
015100
015200 COPY ABENDREC.
015300
015400 PROCEDURE DIVISION.
015500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
015600     PERFORM 100-MAINLINE THRU 100-EXIT
015700             UNTIL NO-MORE-DATA OR
015800             GST-TRAN-TRAILER.
015900     PERFORM 999-CLEANUP THRU 999-EXIT.
016000     MOVE +0 TO RETURN-CODE.
016100     GOBACK.
016200
016300 000-HOUSEKEEPING.
016400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
016500     DISPLAY "******** BEGIN JOB GSTUPDT ********".
016600     ACCEPT  WS-DATE FROM DATE.
016700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
016800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
016900     PERFORM 210-LOAD-GUEST-TABLE THRU 210-EXIT.
017000     PERFORM 900-READ-GSTTRAN THRU 900-EXIT.
017100     IF NO-MORE-DATA
017200         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
017300         GO TO 1000-ABEND-RTN.
017400 000-EXIT.
017500     EXIT.
017600
017700 100-MAINLINE.
017800     MOVE "100-MAINLINE" TO PARA-NAME.
017900     EVALUATE TRUE
018000         WHEN GST-TRAN-CREATE
018100             PERFORM 405-CREATE-GUEST THRU 405-EXIT
018200         WHEN GST-TRAN-UPDT-NAME
018300             PERFORM 410-UPDATE-NAME THRU 410-EXIT
018400         WHEN GST-TRAN-UPDT-ADDR
018500             PERFORM 411-UPDATE-ADDRESS THRU 411-EXIT
018600         WHEN GST-TRAN-UPDT-CTRY
018700             PERFORM 412-UPDATE-COUNTRY THRU 412-EXIT
018800         WHEN GST-TRAN-UPDT-GNDR
018900             PERFORM 413-UPDATE-GENDER THRU 413-EXIT
019000         WHEN GST-TRAN-UPDT-NATL
019100             PERFORM 414-UPDATE-NATIONALITY THRU 414-EXIT
019200         WHEN GST-TRAN-UPDT-CNTC
019300             PERFORM 415-UPDATE-CONTACT THRU 415-EXIT
019400         WHEN GST-TRAN-UPDT-CCNO
019500             PERFORM 416-UPDATE-CCNO THRU 416-EXIT
019600         WHEN GST-TRAN-UPDT-CCAD
019700             PERFORM 417-UPDATE-CCADDR THRU 417-EXIT
019800         WHEN GST-TRAN-UPDT-IDTY
019900             PERFORM 418-UPDATE-IDTYPE THRU 418-EXIT
020000         WHEN GST-TRAN-UPDT-IDNO
020100             PERFORM 419-UPDATE-IDNO THRU 419-EXIT
020200         WHEN OTHER
020300********  SRCH-NAME/SRCH-TOKN/SRCH-CNTC ARE READ-ONLY - GSTRCH'S
020400********  JOB, NOT THIS PROGRAM'S
020500             CONTINUE
020600     END-EVALUATE.
020700     ADD 1 TO RECORDS-WRITTEN.
020800     PERFORM 900-READ-GSTTRAN THRU 900-EXIT.
020900 100-EXIT.
021000     EXIT.
021100
021200 405-CREATE-GUEST.
021300     MOVE "405-CREATE-GUEST" TO PARA-NAME.
021400     PERFORM 610-VALIDATE-CONTACT THRU 610-EXIT.
021500     IF WS-INVALID
021600         PERFORM 950-WRITE-REJECT THRU 950-EXIT
021700         GO TO 405-EXIT.
021800     PERFORM 620-VALIDATE-CCNO THRU 620-EXIT.
021900     IF WS-INVALID
022000         PERFORM 950-WRITE-REJECT THRU 950-EXIT
022100         GO TO 405-EXIT.
022200
022300     ADD 1 TO GUEST-TABLE-COUNT.
022400     MOVE GST-NEW-NAME          TO GT-NAME(GUEST-TABLE-COUNT).
022500     MOVE GST-NEW-ADDRESS       TO GT-ADDRESS(GUEST-TABLE-COUNT).
022600     MOVE GST-NEW-COUNTRY       TO GT-COUNTRY(GUEST-TABLE-COUNT).
022700     PERFORM 650-NORMALIZE-GENDER THRU 650-EXIT.
022800     MOVE WS-NORM-GENDER        TO GT-GENDER(GUEST-TABLE-COUNT).
022900     MOVE GST-NEW-NATIONALITY   TO
023000         GT-NATIONALITY(GUEST-TABLE-COUNT).
023100     MOVE GST-NEW-CONTACT       TO GT-CONTACT(GUEST-TABLE-COUNT).
023200     MOVE GST-NEW-CC-NUMBER     TO
023300         GT-CC-NUMBER(GUEST-TABLE-COUNT).
023400     MOVE GST-NEW-CC-ADDRESS    TO
023500         GT-CC-ADDRESS(GUEST-TABLE-COUNT).
023600     MOVE GST-NEW-ID-TYPE       TO GT-ID-TYPE(GUEST-TABLE-COUNT).
023700     MOVE GST-NEW-ID-NUMBER     TO
023800         GT-ID-NUMBER(GUEST-TABLE-COUNT).
023900 405-EXIT.
024000     EXIT.
024100
024200 410-UPDATE-NAME.
024300     MOVE "410-UPDATE-NAME" TO PARA-NAME.
024400     PERFORM 600-FIND-GUEST-INDEX THRU 600-EXIT.
024500     IF WS-FOUND
024600         MOVE GST-NEW-NAME TO GT-NAME(WS-FOUND-IDX).
024700 410-EXIT.
024800     EXIT.
024900
025000 411-UPDATE-ADDRESS.
025100     MOVE "411-UPDATE-ADDRESS" TO PARA-NAME.
025200     PERFORM 600-FIND-GUEST-INDEX THRU 600-EXIT.
025300     IF WS-FOUND
025400         MOVE GST-NEW-ADDRESS TO GT-ADDRESS(WS-FOUND-IDX).
025500 411-EXIT.
025600     EXIT.
025700
025800 412-UPDATE-COUNTRY.
025900     MOVE "412-UPDATE-COUNTRY" TO PARA-NAME.
026000     PERFORM 600-FIND-GUEST-INDEX THRU 600-EXIT.
026100     IF WS-FOUND
026200         MOVE GST-NEW-COUNTRY TO GT-COUNTRY(WS-FOUND-IDX).
026300 412-EXIT.
026400     EXIT.
026500
026600 413-UPDATE-GENDER.
026700     MOVE "413-UPDATE-GENDER" TO PARA-NAME.
026800     PERFORM 600-FIND-GUEST-INDEX THRU 600-EXIT.
026900     IF WS-FOUND
027000         PERFORM 650-NORMALIZE-GENDER THRU 650-EXIT
027100         MOVE WS-NORM-GENDER TO GT-GENDER(WS-FOUND-IDX).
027200 413-EXIT.
027300     EXIT.
027400
027500 414-UPDATE-NATIONALITY.
027600     MOVE "414-UPDATE-NATIONALITY" TO PARA-NAME.
027700     PERFORM 600-FIND-GUEST-INDEX THRU 600-EXIT.
027800     IF WS-FOUND
027900         MOVE GST-NEW-NATIONALITY TO GT-NATIONALITY(WS-FOUND-IDX).
028000 414-EXIT.
028100     EXIT.
028200
028300 415-UPDATE-CONTACT.
028400     MOVE "415-UPDATE-CONTACT" TO PARA-NAME.
028500     PERFORM 600-FIND-GUEST-INDEX THRU 600-EXIT.
028600     IF WS-NOT-FOUND
028700         GO TO 415-EXIT.
028800     PERFORM 610-VALIDATE-CONTACT THRU 610-EXIT.
028900     IF WS-INVALID
029000         PERFORM 950-WRITE-REJECT THRU 950-EXIT
029100         GO TO 415-EXIT.
029200     MOVE GST-NEW-CONTACT TO GT-CONTACT(WS-FOUND-IDX).
029300 415-EXIT.
029400     EXIT.
029500
029600 416-UPDATE-CCNO.
029700     MOVE "416-UPDATE-CCNO" TO PARA-NAME.
029800     PERFORM 600-FIND-GUEST-INDEX THRU 600-EXIT.
029900     IF WS-NOT-FOUND
030000         GO TO 416-EXIT.
030100     PERFORM 620-VALIDATE-CCNO THRU 620-EXIT.
030200     IF WS-INVALID
030300         PERFORM 950-WRITE-REJECT THRU 950-EXIT
030400         GO TO 416-EXIT.
030500     MOVE GST-NEW-CC-NUMBER TO GT-CC-NUMBER(WS-FOUND-IDX).
030600 416-EXIT.
030700     EXIT.
030800
030900 417-UPDATE-CCADDR.
031000     MOVE "417-UPDATE-CCADDR" TO PARA-NAME.
031100     PERFORM 600-FIND-GUEST-INDEX THRU 600-EXIT.
031200     IF WS-FOUND
031300         MOVE GST-NEW-CC-ADDRESS TO GT-CC-ADDRESS(WS-FOUND-IDX).
031400 417-EXIT.
031500     EXIT.
031600
031700 418-UPDATE-IDTYPE.
031800     MOVE "418-UPDATE-IDTYPE" TO PARA-NAME.
031900     PERFORM 600-FIND-GUEST-INDEX THRU 600-EXIT.
032000     IF WS-FOUND
032100         MOVE GST-NEW-ID-TYPE TO GT-ID-TYPE(WS-FOUND-IDX).
032200 418-EXIT.
032300     EXIT.
032400
032500 419-UPDATE-IDNO.
032600     MOVE "419-UPDATE-IDNO" TO PARA-NAME.
032700     PERFORM 600-FIND-GUEST-INDEX THRU 600-EXIT.
032800     IF WS-FOUND
032900         MOVE GST-NEW-ID-NUMBER TO GT-ID-NUMBER(WS-FOUND-IDX).
033000 419-EXIT.
033100     EXIT.
033200
033300*04/02/26 KPN HRPS-0002 - GUEST-CONTACT IS THE KEY, LINEAR SCAN
033400*04/02/26 KPN LIKE THE ROOM/RESERVATION TABLES IN RESUPDT
033500 600-FIND-GUEST-INDEX.                                           HRPS0002
033600     MOVE "N" TO WS-FOUND-SW.
033700     PERFORM 601-TEST-ONE-GUEST THRU 601-EXIT
033800         VARYING GT-IDX FROM 1 BY 1
033900             UNTIL GT-IDX > GUEST-TABLE-COUNT OR WS-FOUND.
034000 600-EXIT.
034100     EXIT.
034200
034300 601-TEST-ONE-GUEST.
034400     IF GT-CONTACT(GT-IDX) = GST-KEY-CONTACT
034500         MOVE "Y" TO WS-FOUND-SW
034600         SET WS-FOUND-IDX TO GT-IDX.
034700 601-EXIT.
034800     EXIT.
034900
035000*04/15/26 KPN HRPS-0002 - CONTACT NUMBER VALID IFF ITS TRIMMED
035100*04/15/26 KPN LENGTH IS 1-15 AND EVERY CHARACTER IN THAT LENGTH
035200*04/15/26 KPN IS A DIGIT
035300 610-VALIDATE-CONTACT.                                           HRPS0002
035400     CALL "STRLTH" USING GST-NEW-CONTACT, W-CONTACT-LTH.
035500     MOVE "Y" TO WS-VALID-SW.
035600     IF W-CONTACT-LTH < 1 OR W-CONTACT-LTH > 15
035700         MOVE "N" TO WS-VALID-SW
035800         GO TO 610-EXIT.
035900     IF GST-NEW-CONTACT(1:W-CONTACT-LTH) NOT NUMERIC
036000         MOVE "N" TO WS-VALID-SW.
036100 610-EXIT.
036200     EXIT.
036300
036400*04/15/26 KPN HRPS-0002 - CC NUMBER VALID IFF ITS TRIMMED LENGTH
036500*04/15/26 KPN IS EXACTLY 16 - DIGIT CONTENT NOT OTHERWISE CHECKED,
036600*04/15/26 KPN SAME AS THE REFERENCE SYSTEM
036700 620-VALIDATE-CCNO.                                              HRPS0002
036800     CALL "STRLTH" USING GST-NEW-CC-NUMBER, W-CC-LTH.
036900     IF W-CC-LTH = 16
037000         MOVE "Y" TO WS-VALID-SW
037100     ELSE
037200         MOVE "N" TO WS-VALID-SW.
037300 620-EXIT.
037400     EXIT.
037500
037600*04/02/26 KPN HRPS-0002 - m/M -> MALE, f/F -> FEMALE, ELSE OTHERS
037700 650-NORMALIZE-GENDER.                                           HRPS0002
037800     IF GST-NEW-GENDER-RAW = "M     " OR GST-NEW-GENDER-RAW = "m
037900         "
038000         MOVE "MALE  " TO WS-NORM-GENDER
038100     ELSE
038200         IF GST-NEW-GENDER-RAW = "F     " OR GST-NEW-GENDER-RAW =
038300             "f     "
038400             MOVE "FEMALE" TO WS-NORM-GENDER
038500         ELSE
038600             MOVE "OTHERS" TO WS-NORM-GENDER
038700         END-IF
038800     END-IF.
038900 650-EXIT.
039000     EXIT.
039100
039200 700-WRITE-GUEST-TABLE.
039300     MOVE "700-WRITE-GUEST-TABLE" TO PARA-NAME.
039400     PERFORM 701-WRITE-ONE-GUEST THRU 701-EXIT
039500         VARYING GT-IDX FROM 1 BY 1 UNTIL GT-IDX >
039600             GUEST-TABLE-COUNT.
039700 700-EXIT.
039800     EXIT.
039900
040000 701-WRITE-ONE-GUEST.
040100     MOVE GT-NAME(GT-IDX)        TO GUEST-NAME.
040200     MOVE GT-ADDRESS(GT-IDX)     TO GUEST-ADDRESS.
040300     MOVE GT-COUNTRY(GT-IDX)     TO GUEST-COUNTRY.
040400     MOVE GT-GENDER(GT-IDX)      TO GUEST-GENDER.
040500     MOVE GT-NATIONALITY(GT-IDX) TO GUEST-NATIONALITY.
040600     MOVE GT-CONTACT(GT-IDX)     TO GUEST-CONTACT.
040700     MOVE GT-CC-NUMBER(GT-IDX)   TO GUEST-CC-NUMBER.
040800     MOVE GT-CC-ADDRESS(GT-IDX)  TO GUEST-CC-ADDRESS.
040900     MOVE GT-ID-TYPE(GT-IDX)     TO GUEST-ID-TYPE.
041000     MOVE GT-ID-NUMBER(GT-IDX)   TO GUEST-ID-NUMBER.
041100     WRITE GUEST-RECORD.
041200     ADD 1 TO GUESTS-WRITTEN.
041300 701-EXIT.
041400     EXIT.
041500
041600 800-OPEN-FILES.
041700     MOVE "800-OPEN-FILES" TO PARA-NAME.
041800     OPEN INPUT GSTTRAN, GUESTS.
041900     OPEN OUTPUT SYSOUT.
042000 800-EXIT.
042100     EXIT.
042200
042300 210-LOAD-GUEST-TABLE.
042400     MOVE "210-LOAD-GUEST-TABLE" TO PARA-NAME.
042500     MOVE 0 TO GUEST-TABLE-COUNT.
042600     MOVE "Y" TO MORE-DATA-SW.
042700     PERFORM 211-READ-ONE-GUEST THRU 211-EXIT
042800         UNTIL NO-MORE-DATA.
042900 210-EXIT.
043000     EXIT.
043100
043200 211-READ-ONE-GUEST.
043300     READ GUESTS
043400         AT END MOVE "N" TO MORE-DATA-SW
043500         GO TO 211-EXIT
043600     END-READ.
043700     ADD 1 TO GUEST-TABLE-COUNT.
043800     MOVE GUEST-NAME         TO GT-NAME(GUEST-TABLE-COUNT).
043900     MOVE GUEST-ADDRESS      TO GT-ADDRESS(GUEST-TABLE-COUNT).
044000     MOVE GUEST-COUNTRY      TO GT-COUNTRY(GUEST-TABLE-COUNT).
044100     MOVE GUEST-GENDER       TO GT-GENDER(GUEST-TABLE-COUNT).
044200     MOVE GUEST-NATIONALITY  TO GT-NATIONALITY(GUEST-TABLE-COUNT).
044300     MOVE GUEST-CONTACT      TO GT-CONTACT(GUEST-TABLE-COUNT).
044400     MOVE GUEST-CC-NUMBER    TO GT-CC-NUMBER(GUEST-TABLE-COUNT).
044500     MOVE GUEST-CC-ADDRESS   TO GT-CC-ADDRESS(GUEST-TABLE-COUNT).
044600     MOVE GUEST-ID-TYPE      TO GT-ID-TYPE(GUEST-TABLE-COUNT).
044700     MOVE GUEST-ID-NUMBER    TO GT-ID-NUMBER(GUEST-TABLE-COUNT).
044800 211-EXIT.
044900     EXIT.
045000
045100 850-CLOSE-FILES.
045200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
045300     CLOSE GSTTRAN, SYSOUT.
045400 850-EXIT.
045500     EXIT.
045600
045700 900-READ-GSTTRAN.
045800     READ GSTTRAN
045900         AT END MOVE "N" TO MORE-DATA-SW
046000         GO TO 900-EXIT
046100     END-READ.
046200     ADD 1 TO RECORDS-READ.
046300 900-EXIT.
046400     EXIT.
046500
046600*04/02/26 KPN HRPS-0002 - OUT-OF-LENGTH TRANSACTIONS ARE SKIPPED,
046700*04/02/26 KPN NOT APPLIED, AND DUMPED HERE INSTEAD OF ABENDING
046800*04/02/26 KPN THE WHOLE RUN
046900 950-WRITE-REJECT.                                               HRPS0002
047000     ADD 1 TO RECORDS-IN-ERROR.
047100     MOVE GSTTRAN-REC TO SYSOUT-REC.
047200     WRITE SYSOUT-REC.
047300 950-EXIT.
047400     EXIT.
047500
047600 999-CLEANUP.
047700     MOVE "999-CLEANUP" TO PARA-NAME.
047800     IF NOT GST-TRAN-TRAILER
047900         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
048000         GO TO 1000-ABEND-RTN.
048100
048200     SUBTRACT 1 FROM RECORDS-READ.
048300     IF RECORDS-READ NOT EQUAL TO GTLR-RECORD-COUNT
048400         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
048500                               TO ABEND-REASON
048600         MOVE RECORDS-READ      TO ACTUAL-VAL
048700         MOVE GTLR-RECORD-COUNT TO EXPECTED-VAL
048800         GO TO 1000-ABEND-RTN.
048900
049000     CLOSE GUESTS.
049100     OPEN OUTPUT GUESTS.
049200     PERFORM 700-WRITE-GUEST-TABLE THRU 700-EXIT.
049300
049400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
049500     CLOSE GUESTS.
049600
049700     DISPLAY "** TRANSACTIONS READ **".
049800     DISPLAY RECORDS-READ.
049900     DISPLAY "** TRANSACTIONS APPLIED **".
050000     DISPLAY RECORDS-WRITTEN.
050100     DISPLAY "** TRANSACTIONS REJECTED **".
050200     DISPLAY RECORDS-IN-ERROR.
050300     DISPLAY "** GUESTS WRITTEN **".
050400     DISPLAY GUESTS-WRITTEN.
050500
050600     DISPLAY "******** NORMAL END OF JOB GSTUPDT ********".
050700 999-EXIT.
050800     EXIT.
050900
051000 1000-ABEND-RTN.
051100     MOVE PARA-NAME TO ABEND-PARA-O.
051200     MOVE ABEND-REASON TO ABEND-REASON-O.
051300     WRITE SYSOUT-REC FROM ABEND-REC.
051400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
051500     DISPLAY "*** ABNORMAL END OF JOB - GSTUPDT ***" UPON CONSOLE.
051600     DIVIDE ZERO-VAL INTO ONE-VAL.
