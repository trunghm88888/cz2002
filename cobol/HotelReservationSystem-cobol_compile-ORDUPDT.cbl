000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ORDUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/02/26.
000600 DATE-COMPILED. 04/02/26.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          ROOM-SERVICE ORDER ENGINE.  ONE PASS AGAINST THE MENU
001300*          CATALOG AND THE ORDER FILE FOR SIX TRANSACTION TYPES:
001400*
001500*          ADD-MENU   - APPENDS A CATALOG ENTRY.  NAME AND
001600*                       DESCRIPTION MAY NOT BE BLANK (CALLS
001700*                       STRLTH ON BOTH), THE PRICE MAY NOT BE
001800*                       NEGATIVE, AND THE NAME MAY NOT DUPLICATE
001900*                       AN EXISTING ENTRY.
002000*          CHG-PRICE  - REPRICES AN EXISTING CATALOG ENTRY BY
002100*                       NAME.
002200*          MAKE-ORDER - APPENDS A NEW ORDER - ONE PHYSICAL RECORD
002300*                       PER LINE ITEM, STATUS CONFIRMED, UNIT
002400*                       PRICE CAPTURED FROM THE CATALOG AT ORDER
002500*                       TIME SO A LATER CHG-PRICE DOESN'T REPRICE
002600*                       ORDERS ALREADY ON THE BOOKS.  A LINE'S
002700*                       QUANTITY MUST BE GREATER THAN ZERO.
002800*          CHG-STATUS - UPDATES THE STATUS OF EVERY LINE SHARING
002900*                       AN ORDER-ID.
003000*          FLUSHROOM  - CALLED WHEN A ROOM IS CHECKED OUT.  LOGS
003100*                       THE ROOM'S SERVICE TOTAL (LAST ORDER
003200*                       PLACED FOR THE ROOM, NOT A SUM OF ALL OF
003300*                       THEM - SEE PARAGRAPH 650) TO SYSOUT FOR
003400*                       THE AUDIT TRAIL, THEN PURGES EVERY ORDER
003500*                       LINE FOR THAT ROOM.
003600*          ROOM-TOTAL - MID-STAY QUERY.  LOGS THE ROOM'S CURRENT
003700*                       STAY SERVICE TOTAL (ONLY THE ORDER WHOSE
003800*                       TIMESTAMP FALLS STRICTLY INSIDE THE STAY'S
003900*                       CHECK-IN/CHECK-OUT WINDOW CARRIED ON THE
004000*                       TRANSACTION, LAST SUCH ORDER WINS - SEE
004100*                       PARAGRAPH 490) TO SYSOUT.  DOES NOT TOUCH
004200*                       THE ORDER FILE.
004300*
004400******************************************************************
004500
004600         INPUT FILE              -   HRPS.ORDTRAN
004700
004800         MENU CATALOG (I-O)      -   HRPS.MENU
004900
005000         ORDER MASTER (I-O)      -   HRPS.ORDERS
005100
005200         DUMP FILE               -   SYSOUT
005300
005400******************************************************************
005500*  CHANGE LOG
005600*  ----------
005700*  04/02/26  KPN  ORIGINAL PROGRAM
005800*                 HELPDESK TICKET HRPS-0003
005900*  04/20/26  KPN  ADDED THE FLUSHROOM SERVICE-TOTAL AUDIT LINE -
006000*                 HRPS-0003
006100*  04/22/26  KPN  W-LINE-TOTAL/W-ROOM-TOTAL MADE COMP-3, SHOP
006200*                 STANDARD FOR A COST FIELD THAT NEVER LEAVES
006300*                 WORKING-STORAGE - ADDED W-ROOM-TOTAL-PRINT FOR
006400*                 THE SYSOUT LINE, SINCE STRING WON'T TAKE A
006500*                 PACKED FIELD.  HRPS-0003
006600*  04/27/26  KPN  ADD-MENU NOW REJECTS A NEGATIVE PRICE
006700*                 (INVALID-PRICE) AND 410 REJECTS A ZERO LINE
006800*                 QUANTITY (INVALID-QUANTITY) - 950-WRITE-REJECT
006900*                 NOW CARRIES THE REASON INSTEAD OF JUST DUMPING
007000*                 THE RAW TRANSACTION - HRPS-0016
007100*  04/27/26  KPN  ADDED THE ROOM-TOTAL QUERY TRANSACTION AND
007200*                 PARAGRAPH 490 - THE CURRENT STAY'S SERVICE
007300*                 TOTAL (ORDER TIMESTAMP STRICTLY INSIDE THE
007400*                 STAY'S CHECK-IN/CHECK-OUT WINDOW CARRIED ON
007500*                 THE TRANSACTION, LAST MATCH WINS) IS A
007600*                 DIFFERENT FIGURE FROM 650'S ALL-ORDERS-EVER
007700*                 TOTAL AND DOESN'T BELONG IN THAT PARAGRAPH -
007800*                 HRPS-0016
007900******************************************************************
008000 ENVIRONMENT DIVISION.                                           HRPS0003
008100 CONFIGURATION SECTION.
008200 SOURCE-COMPUTER. IBM-390.
008300 OBJECT-COMPUTER. IBM-390.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM.
008600 INPUT-OUTPUT SECTION.
008700 FILE-CONTROL.
008800     SELECT SYSOUT
008900     ASSIGN TO UT-S-SYSOUT
009000       ORGANIZATION IS SEQUENTIAL.
009100
009200     SELECT ORDTRAN
009300     ASSIGN TO UT-S-ORDTRAN
009400       ACCESS MODE IS SEQUENTIAL
009500       FILE STATUS IS OFCODE.
009600
009700     SELECT MENU
009800     ASSIGN TO UT-S-MENU
009900       ACCESS MODE IS SEQUENTIAL
010000       FILE STATUS IS OFCODE.
010100
010200     SELECT ORDERS
010300     ASSIGN TO UT-S-ORDERS
010400       ACCESS MODE IS SEQUENTIAL
010500       FILE STATUS IS OFCODE.
010600
010700 DATA DIVISION.
010800 FILE SECTION.
010900 FD  SYSOUT
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 130 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS SYSOUT-REC.
011500 01  SYSOUT-REC  PIC X(130).
011600
011700 FD  ORDTRAN
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 654 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS ORDTRAN-REC.
012300 COPY ORDTRAN.
012400
012500 FD  MENU
012600     RECORDING MODE IS F
012700     LABEL RECORDS ARE STANDARD
012800     RECORD CONTAINS 147 CHARACTERS
012900     BLOCK CONTAINS 0 RECORDS
013000     DATA RECORD IS MENU-ITEM-RECORD.
013100 COPY MENUREC.
013200
013300 FD  ORDERS
013400     RECORDING MODE IS F
013500     LABEL RECORDS ARE STANDARD
013600     RECORD CONTAINS 200 CHARACTERS
013700     BLOCK CONTAINS 0 RECORDS
013800     DATA RECORD IS ORDER-RECORD.
013900 COPY ORDRREC.
014000
014100 WORKING-STORAGE SECTION.
014200
014300 01  FILE-STATUS-CODES.
014400     05  OFCODE                  PIC X(2).
014500         88 CODE-WRITE    VALUE SPACES.
014600     05  FILLER                  PIC X(05).
014700
014800 01  WS-DATE-6                   PIC 9(06).
014900 01  WS-TIME-8                   PIC 9(08).
015000 01  WS-TIME-PARTS REDEFINES WS-TIME-8.
015100     05  WS-TM-HHMM              PIC 9(04).
015200     05  WS-TM-SSCC               PIC 9(04).
015300
015400 01  WS-ORDER-DATE                PIC 9(08).
015500 01  WS-ORDER-DATE-PARTS REDEFINES WS-ORDER-DATE.
015600     05  WS-OD-CENTURY            PIC 9(02).
015700     05  WS-OD-YYMMDD             PIC 9(06).
015800 01  WS-ORDER-TIME                PIC 9(04).
015900
016000** IN-MEMORY COPY OF THE MENU CATALOG
016100 01  MENU-TABLE-AREA.
016200     05  MENU-TABLE-COUNT        PIC 9(05) COMP.
016300     05  MENU-TABLE OCCURS 200 TIMES INDEXED BY MT-IDX.
016400         10  MT-ITEM-NAME         PIC X(30).
016500         10  MT-ITEM-DESC         PIC X(100).
016600         10  MT-ITEM-PRICE        PIC 9(05)V99.
016700         10  FILLER               PIC X(05).
016800
016900** IN-MEMORY COPY OF THE ORDER FILE - ONE ROW PER LINE ITEM, SAME
017000** AS THE DISK LAYOUT.  OT-DELETED-SW MARKS A FLUSHROOM CASUALTY
017100** SO 721 LEAVES IT OUT OF THE REWRITE.
017200 01  ORDER-TABLE-AREA.
017300     05  ORDER-TABLE-COUNT       PIC 9(05) COMP.
017400     05  ORDER-TABLE OCCURS 5000 TIMES INDEXED BY OT-IDX.
017500         10  OT-ORDER-ID          PIC X(36).
017600         10  OT-ROOM              PIC X(05).
017700         10  OT-DATE              PIC 9(08).
017800         10  OT-TIME              PIC 9(04).
017900         10  OT-REMARK            PIC X(80).
018000         10  OT-STATUS            PIC X(10).
018100         10  OT-ITEM-NAME         PIC X(30).
018200         10  OT-ITEM-PRICE        PIC 9(05)V99.
018300         10  OT-ITEM-QTY          PIC 9(03).
018400         10  OT-DELETED-SW        PIC X(01).
018500             88  OT-IS-DELETED   VALUE "Y".
018600         10  FILLER               PIC X(05).
018700
018800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018900     05  RECORDS-READ            PIC 9(07) COMP.
019000     05  RECORDS-WRITTEN         PIC 9(07) COMP.
019100     05  RECORDS-IN-ERROR        PIC 9(07) COMP.
019200     05  MENU-ITEMS-WRITTEN      PIC 9(05) COMP.
019300     05  ORDERS-WRITTEN          PIC 9(07) COMP.
019400     05  W-NAME-LTH              PIC S9(04) COMP.
019500     05  W-DESC-LTH              PIC S9(04) COMP.
019600     05  WS-FOUND-IDX            PIC 9(05) COMP.
019700     05  FILLER                  PIC X(05).
019800
019900 01  MISC-WS-FLDS.
020000     05  W-MENU-SEARCH-NAME       PIC X(30).
020100     05  W-LAST-ORDER-ID          PIC X(36).
020200     05  W-LINE-TOTAL             PIC 9(09)V99 COMP-3.
020300     05  W-ROOM-TOTAL             PIC 9(09)V99 COMP-3.
020400     05  W-ROOM-TOTAL-PRINT       PIC ZZZZZZZZ9.99.
020500     05  W-REJECT-REASON          PIC X(30).
020600     05  W-STAY-CHECKIN-DTTM      PIC 9(12).
020700     05  W-STAY-CHECKOUT-DTTM     PIC 9(12).
020800     05  W-ORD-DTTM               PIC 9(12).
020900     05  WS-FOUND-SW              PIC X(01).
021000         88  WS-FOUND            VALUE "Y".
021100         88  WS-NOT-FOUND        VALUE "N".
021200     05  WS-VALID-SW              PIC X(01).
021300         88  WS-VALID            VALUE "Y".
021400         88  WS-INVALID          VALUE "N".
021500     05  FILLER                   PIC X(05).
021600
021700 01  FLAGS-AND-SWITCHES.
021800     05  MORE-DATA-SW             PIC X(01).
021900         88  MORE-DATA           VALUE "Y".
022000         88  NO-MORE-DATA         VALUE "N".
022100     05  FILLER                   PIC X(05).
022200
022300 COPY ABENDREC.
022400
022500 PROCEDURE DIVISION.
022600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022700     PERFORM 100-MAINLINE THRU 100-EXIT
022800             UNTIL NO-MORE-DATA OR
022900             ORD-TRAN-TRAILER.
023000     PERFORM 999-CLEANUP THRU 999-EXIT.
023100     MOVE ZERO TO RETURN-CODE.
023200     GOBACK.
023300
023400 000-HOUSEKEEPING.
023500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
023600     DISPLAY "******** BEGIN JOB ORDUPDT ********".
023700     ACCEPT WS-DATE-6 FROM DATE.
023800     ACCEPT WS-TIME-8 FROM TIME.
023900     MOVE "20"        TO WS-OD-CENTURY.
024000     MOVE WS-DATE-6   TO WS-OD-YYMMDD.
024100     MOVE WS-TM-HHMM  TO WS-ORDER-TIME.
024200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024300     MOVE "Y" TO MORE-DATA-SW.
024400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024500     PERFORM 210-LOAD-MENU-TABLE THRU 210-EXIT.
024600     PERFORM 230-LOAD-ORDER-TABLE THRU 230-EXIT.
024700     PERFORM 900-READ-ORDTRAN THRU 900-EXIT.
024800     IF NO-MORE-DATA
024900         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
025000         GO TO 1000-ABEND-RTN.
025100 000-EXIT.
025200     EXIT.
025300
025400 100-MAINLINE.
025500     MOVE "100-MAINLINE" TO PARA-NAME.
025600     EVALUATE TRUE
025700         WHEN ORD-TRAN-ADD-MENU
025800             PERFORM 300-ADD-MENU THRU 300-EXIT
025900         WHEN ORD-TRAN-CHG-PRICE
026000             PERFORM 310-CHG-PRICE THRU 310-EXIT
026100         WHEN ORD-TRAN-MAKE-ORDER
026200             PERFORM 400-MAKE-ORDER THRU 400-EXIT
026300         WHEN ORD-TRAN-CHG-STATUS
026400             PERFORM 450-CHG-STATUS THRU 450-EXIT
026500         WHEN ORD-TRAN-FLUSH-ROOM
026600             PERFORM 480-FLUSH-ROOM THRU 480-EXIT
026700         WHEN ORD-TRAN-ROOM-TOTAL
026800             PERFORM 490-ROOM-TOTAL-CURRENT THRU 490-EXIT
026900         WHEN OTHER
027000             CONTINUE
027100     END-EVALUATE.
027200     ADD 1 TO RECORDS-WRITTEN.
027300     PERFORM 900-READ-ORDTRAN THRU 900-EXIT.
027400 100-EXIT.
027500     EXIT.
027600
027700*04/02/26 KPN HRPS-0003 - NAME/DESCRIPTION MAY NOT BE BLANK AND
027800*04/02/26 KPN THE NAME MAY NOT ALREADY BE ON THE CATALOG
027900*04/27/26 KPN HRPS-0016 - ADDED THE INVALID-PRICE CHECK AND GAVE
028000*04/27/26 KPN EVERY REJECT REASON ITS OWN NAMED LITERAL
028100 300-ADD-MENU.                                                   HRPS0003
028200     MOVE "300-ADD-MENU" TO PARA-NAME.
028300     CALL "STRLTH" USING MNU-ITEM-NAME, W-NAME-LTH.
028400     CALL "STRLTH" USING MNU-ITEM-DESC, W-DESC-LTH.
028500     MOVE "Y" TO WS-VALID-SW.
028600     IF W-NAME-LTH = 0
028700         MOVE "EMPTY-MENU-NAME" TO W-REJECT-REASON
028800         MOVE "N" TO WS-VALID-SW.
028900     IF W-DESC-LTH = 0 AND WS-VALID
029000         MOVE "EMPTY-MENU-ITEM-DESCRIPTION" TO W-REJECT-REASON
029100         MOVE "N" TO WS-VALID-SW.
029200     IF MNU-ITEM-PRICE < 0 AND WS-VALID
029300         MOVE "INVALID-PRICE" TO W-REJECT-REASON
029400         MOVE "N" TO WS-VALID-SW.
029500     IF WS-VALID
029600         MOVE MNU-ITEM-NAME TO W-MENU-SEARCH-NAME
029700         PERFORM 600-FIND-MENU-INDEX THRU 600-EXIT
029800         IF WS-FOUND
029900             MOVE "DUPLICATE-MENU-ITEM" TO W-REJECT-REASON
030000             MOVE "N" TO WS-VALID-SW
030100         END-IF
030200     END-IF.
030300     IF WS-INVALID
030400         PERFORM 950-WRITE-REJECT THRU 950-EXIT
030500         GO TO 300-EXIT.
030600     ADD 1 TO MENU-TABLE-COUNT.
030700     MOVE MNU-ITEM-NAME  TO MT-ITEM-NAME(MENU-TABLE-COUNT).
030800     MOVE MNU-ITEM-DESC  TO MT-ITEM-DESC(MENU-TABLE-COUNT).
030900     MOVE MNU-ITEM-PRICE TO MT-ITEM-PRICE(MENU-TABLE-COUNT).
031000 300-EXIT.
031100     EXIT.
031200
031300 310-CHG-PRICE.
031400     MOVE "310-CHG-PRICE" TO PARA-NAME.
031500     MOVE MNU-ITEM-NAME TO W-MENU-SEARCH-NAME.
031600     PERFORM 600-FIND-MENU-INDEX THRU 600-EXIT.
031700     IF WS-FOUND
031800         MOVE MNU-ITEM-PRICE TO MT-ITEM-PRICE(WS-FOUND-IDX).
031900 310-EXIT.
032000     EXIT.
032100
032200*04/02/26 KPN HRPS-0003 - LINEAR SCAN BY CATALOG NAME, USED BY
032300*04/02/26 KPN 300, 310 AND 410 - SET W-MENU-SEARCH-NAME FIRST
032400 600-FIND-MENU-INDEX.                                            HRPS0003
032500     MOVE "N" TO WS-FOUND-SW.
032600     PERFORM 601-TEST-ONE-MENU THRU 601-EXIT
032700         VARYING MT-IDX FROM 1 BY 1
032800             UNTIL MT-IDX > MENU-TABLE-COUNT OR WS-FOUND.
032900 600-EXIT.
033000     EXIT.
033100
033200 601-TEST-ONE-MENU.
033300     IF MT-ITEM-NAME(MT-IDX) = W-MENU-SEARCH-NAME
033400         MOVE "Y" TO WS-FOUND-SW
033500         SET WS-FOUND-IDX TO MT-IDX.
033600 601-EXIT.
033700     EXIT.
033800
033900*04/02/26 KPN HRPS-0003 - ONE ORDER-TABLE ROW PER LINE ITEM, UNIT
034000*04/02/26 KPN PRICE PULLED FROM THE CATALOG NOW SO A LATER
034100*04/02/26 KPN CHG-PRICE DOESN'T REACH BACK AND REPRICE THIS ORDER
034200 400-MAKE-ORDER.                                                 HRPS0003
034300     MOVE "400-MAKE-ORDER" TO PARA-NAME.
034400     PERFORM 410-WRITE-ONE-LINE THRU 410-EXIT
034500         VARYING ORD-LINE-IDX FROM 1 BY 1
034600             UNTIL ORD-LINE-IDX > ORD-ITEM-COUNT.
034700 400-EXIT.
034800     EXIT.
034900
035000*04/27/26 KPN HRPS-0016 - A LINE WITH A ZERO QUANTITY IS REJECTED
035100*04/27/26 KPN (INVALID-QUANTITY) BEFORE IT EVER REACHES THE TABLE
035200 410-WRITE-ONE-LINE.
035300     MOVE OLI-ITEM-NAME(ORD-LINE-IDX) TO W-MENU-SEARCH-NAME.
035400     PERFORM 600-FIND-MENU-INDEX THRU 600-EXIT.
035500     IF WS-NOT-FOUND
035600         MOVE "MENU-ITEM-NOT-FOUND" TO W-REJECT-REASON
035700         PERFORM 950-WRITE-REJECT THRU 950-EXIT
035800         GO TO 410-EXIT.
035900     IF OLI-ITEM-QTY(ORD-LINE-IDX) = 0
036000         MOVE "INVALID-QUANTITY" TO W-REJECT-REASON
036100         PERFORM 950-WRITE-REJECT THRU 950-EXIT
036200         GO TO 410-EXIT.
036300     ADD 1 TO ORDER-TABLE-COUNT.
036400     MOVE ORD-ORDER-ID   TO OT-ORDER-ID(ORDER-TABLE-COUNT).
036500     MOVE ORD-ROOM       TO OT-ROOM(ORDER-TABLE-COUNT).
036600     MOVE WS-ORDER-DATE  TO OT-DATE(ORDER-TABLE-COUNT).
036700     MOVE WS-ORDER-TIME  TO OT-TIME(ORDER-TABLE-COUNT).
036800     MOVE ORD-REMARK     TO OT-REMARK(ORDER-TABLE-COUNT).
036900     MOVE "CONFIRMED "   TO OT-STATUS(ORDER-TABLE-COUNT).
037000     MOVE OLI-ITEM-NAME(ORD-LINE-IDX)
037100                         TO OT-ITEM-NAME(ORDER-TABLE-COUNT).
037200     MOVE MT-ITEM-PRICE(WS-FOUND-IDX)
037300                         TO OT-ITEM-PRICE(ORDER-TABLE-COUNT).
037400     MOVE OLI-ITEM-QTY(ORD-LINE-IDX)
037500                         TO OT-ITEM-QTY(ORDER-TABLE-COUNT).
037600     MOVE "N" TO OT-DELETED-SW(ORDER-TABLE-COUNT).
037700 410-EXIT.
037800     EXIT.
037900
038000*04/02/26 KPN HRPS-0003 - EVERY LINE SHARING THE ORDER-ID MOVES
038100*04/02/26 KPN TOGETHER, SAME AS THE HEADER FIELDS REPEAT ON DISK
038200 450-CHG-STATUS.                                                 HRPS0003
038300     MOVE "450-CHG-STATUS" TO PARA-NAME.
038400     PERFORM 460-TEST-ONE-ORDER-LINE THRU 460-EXIT
038500         VARYING OT-IDX FROM 1 BY 1
038600             UNTIL OT-IDX > ORDER-TABLE-COUNT.
038700 450-EXIT.
038800     EXIT.
038900
039000 460-TEST-ONE-ORDER-LINE.
039100     IF OT-ORDER-ID(OT-IDX) = ORD-ORDER-ID
039200        AND NOT OT-IS-DELETED(OT-IDX)
039300         MOVE ORD-NEW-STATUS TO OT-STATUS(OT-IDX).
039400 460-EXIT.
039500     EXIT.
039600
039700*04/20/26 KPN HRPS-0003 - LOG THE ROOM'S SERVICE TOTAL BEFORE
039800*04/20/26 KPN PURGING ITS ORDERS - THE CHECKOUT ENGINE GETS THE
039900*04/20/26 KPN SAME FIGURE HANDED IN ALREADY COMPUTED ON HOTGOOD'S
040000*04/20/26 KPN TRAN-SERVICE-PRICE, THIS LINE IS THE AUDIT RECORD
040100 480-FLUSH-ROOM.                                                 HRPS0003
040200     MOVE "480-FLUSH-ROOM" TO PARA-NAME.
040300     PERFORM 650-ROOM-TOTAL-ALL THRU 650-EXIT.
040400     PERFORM 485-TEST-ONE-FLUSH-LINE THRU 485-EXIT
040500         VARYING OT-IDX FROM 1 BY 1
040600             UNTIL OT-IDX > ORDER-TABLE-COUNT.
040700 480-EXIT.
040800     EXIT.
040900
041000 485-TEST-ONE-FLUSH-LINE.
041100     IF OT-ROOM(OT-IDX) = ORD-ROOM
041200         MOVE "Y" TO OT-DELETED-SW(OT-IDX).
041300 485-EXIT.
041400     EXIT.
041500
041600*04/27/26 KPN HRPS-0016 - THE MID-STAY "CURRENT STAY" TOTAL.  NOT
041700*04/27/26 KPN THE SAME RULE AS 650 BELOW - ONLY THE ORDER WHOSE
041800*04/27/26 KPN TIMESTAMP FALLS STRICTLY INSIDE THE CHECK-IN/CHECK-
041900*04/27/26 KPN OUT WINDOW CARRIED ON THIS TRANSACTION COUNTS, AND
042000*04/27/26 KPN IF MORE THAN ONE ORDER FALLS IN THE WINDOW THE LAST
042100*04/27/26 KPN ONE SCANNED WINS - READ-ONLY, NEVER TOUCHES OT-
042200*04/27/26 KPN DELETED-SW
042300 490-ROOM-TOTAL-CURRENT.                                         HRPS0016
042400     MOVE "490-ROOM-TOTAL-CURRENT" TO PARA-NAME.
042500     MOVE 0 TO W-ROOM-TOTAL.
042600     MOVE SPACES TO W-LAST-ORDER-ID.
042700     MOVE ORD-STAY-CHECKIN-DATE  TO W-STAY-CHECKIN-DTTM(1:8).
042800     MOVE ORD-STAY-CHECKIN-TIME  TO W-STAY-CHECKIN-DTTM(9:4).
042900     MOVE ORD-STAY-CHECKOUT-DATE TO W-STAY-CHECKOUT-DTTM(1:8).
043000     MOVE ORD-STAY-CHECKOUT-TIME TO W-STAY-CHECKOUT-DTTM(9:4).
043100     PERFORM 491-SCAN-FOR-STAY-ORDER THRU 491-EXIT
043200         VARYING OT-IDX FROM 1 BY 1
043300             UNTIL OT-IDX > ORDER-TABLE-COUNT.
043400     IF W-LAST-ORDER-ID NOT = SPACES
043500         PERFORM 492-SUM-STAY-ORDER THRU 492-EXIT
043600             VARYING OT-IDX FROM 1 BY 1
043700                 UNTIL OT-IDX > ORDER-TABLE-COUNT.
043800     MOVE W-ROOM-TOTAL TO W-ROOM-TOTAL-PRINT.
043900     MOVE SPACES TO SYSOUT-REC.
044000     STRING "ROOM-CUR-STAY-TOTAL ROOM=" DELIMITED BY SIZE
044100            ORD-ROOM                    DELIMITED BY SIZE
044200            " ORDER="                   DELIMITED BY SIZE
044300            W-LAST-ORDER-ID             DELIMITED BY SIZE
044400            " AMT="                     DELIMITED BY SIZE
044500            W-ROOM-TOTAL-PRINT          DELIMITED BY SIZE
044600        INTO SYSOUT-REC.
044700     WRITE SYSOUT-REC.
044800 490-EXIT.
044900     EXIT.
045000
045100 491-SCAN-FOR-STAY-ORDER.
045200     MOVE OT-DATE(OT-IDX) TO W-ORD-DTTM(1:8).
045300     MOVE OT-TIME(OT-IDX) TO W-ORD-DTTM(9:4).
045400     IF OT-ROOM(OT-IDX) = ORD-ROOM
045500        AND NOT OT-IS-DELETED(OT-IDX)
045600        AND W-ORD-DTTM > W-STAY-CHECKIN-DTTM
045700        AND W-ORD-DTTM < W-STAY-CHECKOUT-DTTM
045800         MOVE OT-ORDER-ID(OT-IDX) TO W-LAST-ORDER-ID.
045900 491-EXIT.
046000     EXIT.
046100
046200 492-SUM-STAY-ORDER.
046300     IF OT-ORDER-ID(OT-IDX) = W-LAST-ORDER-ID
046400        AND NOT OT-IS-DELETED(OT-IDX)
046500         COMPUTE W-LINE-TOTAL ROUNDED =
046600             OT-ITEM-PRICE(OT-IDX) * OT-ITEM-QTY(OT-IDX)
046700         ADD W-LINE-TOTAL TO W-ROOM-TOTAL.
046800 492-EXIT.
046900     EXIT.
047000
047100*04/20/26 KPN HRPS-0003 - findOrderedRoomServiceTotalPriceByRoom -
047200*04/20/26 KPN SCAN EVERY LINE EVER WRITTEN FOR THE ROOM, KEEP THE
047300*04/20/26 KPN LAST ORDER-ID SEEN (NOT A SUM - THE LAST ORDER
047400*04/20/26 KPN PLACED IS THE ONE THAT COUNTS), THEN TOTAL JUST
047500*04/20/26 KPN THAT ORDER'S LINES
047600 650-ROOM-TOTAL-ALL.                                             HRPS0003
047700     MOVE 0 TO W-ROOM-TOTAL.
047800     MOVE SPACES TO W-LAST-ORDER-ID.
047900     PERFORM 651-SCAN-FOR-LAST-ORDER THRU 651-EXIT
048000         VARYING OT-IDX FROM 1 BY 1
048100             UNTIL OT-IDX > ORDER-TABLE-COUNT.
048200     IF W-LAST-ORDER-ID NOT = SPACES
048300         PERFORM 652-SUM-ONE-ORDER THRU 652-EXIT
048400             VARYING OT-IDX FROM 1 BY 1
048500                 UNTIL OT-IDX > ORDER-TABLE-COUNT.
048600     MOVE W-ROOM-TOTAL TO W-ROOM-TOTAL-PRINT.
048700     MOVE SPACES TO SYSOUT-REC.
048800     STRING "ROOM-SVC-TOTAL ROOM=" DELIMITED BY SIZE
048900            ORD-ROOM             DELIMITED BY SIZE
049000            " ORDER="            DELIMITED BY SIZE
049100            W-LAST-ORDER-ID      DELIMITED BY SIZE
049200            " AMT="              DELIMITED BY SIZE
049300            W-ROOM-TOTAL-PRINT   DELIMITED BY SIZE
049400            INTO SYSOUT-REC.
049500     WRITE SYSOUT-REC.
049600 650-EXIT.
049700     EXIT.
049800
049900 651-SCAN-FOR-LAST-ORDER.
050000     IF OT-ROOM(OT-IDX) = ORD-ROOM
050100        AND NOT OT-IS-DELETED(OT-IDX)
050200         MOVE OT-ORDER-ID(OT-IDX) TO W-LAST-ORDER-ID.
050300 651-EXIT.
050400     EXIT.
050500
050600 652-SUM-ONE-ORDER.
050700     IF OT-ORDER-ID(OT-IDX) = W-LAST-ORDER-ID
050800        AND NOT OT-IS-DELETED(OT-IDX)
050900         COMPUTE W-LINE-TOTAL ROUNDED =
051000             OT-ITEM-PRICE(OT-IDX) * OT-ITEM-QTY(OT-IDX)
051100         ADD W-LINE-TOTAL TO W-ROOM-TOTAL.
051200 652-EXIT.
051300     EXIT.
051400
051500 700-WRITE-MENU-TABLE.
051600     MOVE "700-WRITE-MENU-TABLE" TO PARA-NAME.
051700     PERFORM 701-WRITE-ONE-MENU THRU 701-EXIT
051800         VARYING MT-IDX FROM 1 BY 1 UNTIL MT-IDX >
051900             MENU-TABLE-COUNT.
052000 700-EXIT.
052100     EXIT.
052200
052300 701-WRITE-ONE-MENU.
052400     MOVE MT-ITEM-NAME(MT-IDX)  TO ITEM-NAME.
052500     MOVE MT-ITEM-DESC(MT-IDX)  TO ITEM-DESC.
052600     MOVE MT-ITEM-PRICE(MT-IDX) TO ITEM-PRICE.
052700     WRITE MENU-ITEM-RECORD.
052800     ADD 1 TO MENU-ITEMS-WRITTEN.
052900 701-EXIT.
053000     EXIT.
053100
053200 720-WRITE-ORDER-TABLE.
053300     MOVE "720-WRITE-ORDER-TABLE" TO PARA-NAME.
053400     PERFORM 721-WRITE-ONE-ORDER THRU 721-EXIT
053500         VARYING OT-IDX FROM 1 BY 1 UNTIL OT-IDX >
053600             ORDER-TABLE-COUNT.
053700 720-EXIT.
053800     EXIT.
053900
054000 721-WRITE-ONE-ORDER.
054100     IF NOT OT-IS-DELETED(OT-IDX)
054200         MOVE OT-ORDER-ID(OT-IDX)   TO ORDER-ID
054300         MOVE OT-ROOM(OT-IDX)       TO ORDER-ROOM
054400         MOVE OT-DATE(OT-IDX)       TO ORDER-DATE
054500         MOVE OT-TIME(OT-IDX)       TO ORDER-TIME
054600         MOVE OT-REMARK(OT-IDX)     TO ORDER-REMARK
054700         MOVE OT-STATUS(OT-IDX)     TO ORDER-STATUS
054800         MOVE OT-ITEM-NAME(OT-IDX)  TO ORDER-ITEM-NAME
054900         MOVE OT-ITEM-PRICE(OT-IDX) TO ORDER-ITEM-PRICE
055000         MOVE OT-ITEM-QTY(OT-IDX)   TO ORDER-ITEM-QTY
055100         WRITE ORDER-RECORD
055200         ADD 1 TO ORDERS-WRITTEN.
055300 721-EXIT.
055400     EXIT.
055500
055600 800-OPEN-FILES.
055700     MOVE "800-OPEN-FILES" TO PARA-NAME.
055800     OPEN INPUT ORDTRAN, MENU, ORDERS.
055900     OPEN OUTPUT SYSOUT.
056000 800-EXIT.
056100     EXIT.
056200
056300 210-LOAD-MENU-TABLE.
056400     MOVE "210-LOAD-MENU-TABLE" TO PARA-NAME.
056500     MOVE 0 TO MENU-TABLE-COUNT.
056600     PERFORM 211-READ-ONE-MENU THRU 211-EXIT
056700         UNTIL CODE-WRITE = "NO".
056800 210-EXIT.
056900     EXIT.
057000
057100 211-READ-ONE-MENU.
057200     READ MENU
057300         AT END
057400         MOVE "NO" TO OFCODE
057500         GO TO 211-EXIT.
057600     ADD 1 TO MENU-TABLE-COUNT.
057700     MOVE ITEM-NAME  TO MT-ITEM-NAME(MENU-TABLE-COUNT).
057800     MOVE ITEM-DESC  TO MT-ITEM-DESC(MENU-TABLE-COUNT).
057900     MOVE ITEM-PRICE TO MT-ITEM-PRICE(MENU-TABLE-COUNT).
058000 211-EXIT.
058100     EXIT.
058200
058300 230-LOAD-ORDER-TABLE.
058400     MOVE "230-LOAD-ORDER-TABLE" TO PARA-NAME.
058500     MOVE 0 TO ORDER-TABLE-COUNT.
058600     PERFORM 231-READ-ONE-ORDER THRU 231-EXIT
058700         UNTIL CODE-WRITE = "NO".
058800 230-EXIT.
058900     EXIT.
059000
059100 231-READ-ONE-ORDER.
059200     READ ORDERS
059300         AT END
059400         MOVE "NO" TO OFCODE
059500         GO TO 231-EXIT.
059600     ADD 1 TO ORDER-TABLE-COUNT.
059700     MOVE ORDER-ID         TO OT-ORDER-ID(ORDER-TABLE-COUNT).
059800     MOVE ORDER-ROOM       TO OT-ROOM(ORDER-TABLE-COUNT).
059900     MOVE ORDER-DATE       TO OT-DATE(ORDER-TABLE-COUNT).
060000     MOVE ORDER-TIME       TO OT-TIME(ORDER-TABLE-COUNT).
060100     MOVE ORDER-REMARK     TO OT-REMARK(ORDER-TABLE-COUNT).
060200     MOVE ORDER-STATUS     TO OT-STATUS(ORDER-TABLE-COUNT).
060300     MOVE ORDER-ITEM-NAME  TO OT-ITEM-NAME(ORDER-TABLE-COUNT).
060400     MOVE ORDER-ITEM-PRICE TO OT-ITEM-PRICE(ORDER-TABLE-COUNT).
060500     MOVE ORDER-ITEM-QTY   TO OT-ITEM-QTY(ORDER-TABLE-COUNT).
060600     MOVE "N" TO OT-DELETED-SW(ORDER-TABLE-COUNT).
060700 231-EXIT.
060800     EXIT.
060900
061000 850-CLOSE-FILES.
061100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
061200     CLOSE ORDTRAN, SYSOUT.
061300 850-EXIT.
061400     EXIT.
061500
061600 900-READ-ORDTRAN.
061700     MOVE "900-READ-ORDTRAN" TO PARA-NAME.
061800     READ ORDTRAN
061900         AT END
062000         MOVE "N" TO MORE-DATA-SW
062100         GO TO 900-EXIT.
062200     ADD 1 TO RECORDS-READ.
062300 900-EXIT.
062400     EXIT.
062500
062600 950-WRITE-REJECT.
062700     MOVE SPACES TO SYSOUT-REC.
062800     STRING "*** " ORD-TRAN-CODE   DELIMITED BY SIZE
062900            " "    ORD-ORDER-ID    DELIMITED BY SIZE
063000            " "    ORD-ROOM        DELIMITED BY SIZE
063100            " "    W-REJECT-REASON DELIMITED BY SIZE
063200        INTO SYSOUT-REC.
063300     ADD 1 TO RECORDS-IN-ERROR.
063400     WRITE SYSOUT-REC.
063500 950-EXIT.
063600     EXIT.
063700
063800 999-CLEANUP.
063900     MOVE "999-CLEANUP" TO PARA-NAME.
064000     IF NOT ORD-TRAN-TRAILER
064100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
064200         GO TO 1000-ABEND-RTN.
064300
064400     SUBTRACT 1 FROM RECORDS-READ.
064500     IF RECORDS-READ NOT EQUAL TO OTLR-RECORD-COUNT
064600         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
064700                               TO ABEND-REASON
064800         MOVE RECORDS-READ      TO ACTUAL-VAL
064900         MOVE OTLR-RECORD-COUNT TO EXPECTED-VAL
065000         GO TO 1000-ABEND-RTN.
065100
065200     CLOSE MENU, ORDERS.
065300     OPEN OUTPUT MENU, ORDERS.
065400     PERFORM 700-WRITE-MENU-TABLE THRU 700-EXIT.
065500     PERFORM 720-WRITE-ORDER-TABLE THRU 720-EXIT.
065600
065700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065800     CLOSE MENU, ORDERS.
065900
066000     DISPLAY "** TRANSACTIONS READ **".
066100     DISPLAY RECORDS-READ.
066200     DISPLAY "** TRANSACTIONS APPLIED **".
066300     DISPLAY RECORDS-WRITTEN.
066400     DISPLAY "** TRANSACTIONS REJECTED **".
066500     DISPLAY RECORDS-IN-ERROR.
066600     DISPLAY "** MENU ITEMS WRITTEN **".
066700     DISPLAY MENU-ITEMS-WRITTEN.
066800     DISPLAY "** ORDER LINES WRITTEN **".
066900     DISPLAY ORDERS-WRITTEN.
067000
067100     DISPLAY "******** NORMAL END OF JOB ORDUPDT ********".
067200 999-EXIT.
067300     EXIT.
067400
067500 1000-ABEND-RTN.
067600     MOVE PARA-NAME TO ABEND-PARA-O.
067700     MOVE ABEND-REASON TO ABEND-REASON-O.
067800     WRITE SYSOUT-REC FROM ABEND-REC.
067900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
068000     DISPLAY "*** ABNORMAL END OF JOB - ORDUPDT ***" UPON CONSOLE.
068100     DIVIDE ZERO-VAL INTO ONE-VAL.
