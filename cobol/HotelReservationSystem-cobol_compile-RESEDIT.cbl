000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESEDIT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/02/26.
000600 DATE-COMPILED. 04/02/26.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE DAILY ROOM/RESERVATION
001300*          TRANSACTION FILE PRODUCED BY THE FRONT-DESK ENTRY
001400*          SCREENS.
001500*
001600*          IT CONTAINS ONE RECORD PER RESERVE/CHECK-IN/CHECK-OUT/
001700*          MAINTAIN/RATE-CHANGE/WAITLIST/SEARCH REQUEST AGAINST
001800*          THE ROOM AND RESERVATION MASTERS.
001900*
002000*          THE PROGRAM EDITS EACH RECORD AGAINST THE ROOM MASTER
002100*          AND A NUMBER OF FORMAT CRITERIA, BALANCES FINAL
002200*          RECORDS-READ AGAINST A TRAILER REC, AND SPLITS THE
002300*          FEED INTO A "GOOD" FILE FOR RESUPDT AND AN ERROR FILE
002400*          FOR THE FRONT-DESK SUPERVISOR TO REVIEW.
002500*
002600******************************************************************
002700
002800         INPUT FILE              -   HRPS.HOTTRAN
002900
003000         ROOM MASTER (LOOK-UP)   -   HRPS.ROOMS
003100
003200         OUTPUT FILE PRODUCED    -   HRPS.HOTGOOD
003300
003400         OUTPUT ERROR FILE       -   HRPS.HOTERR
003500
003600         DUMP FILE               -   SYSOUT
003700
003800******************************************************************
003900*  CHANGE LOG
004000*  ----------
004100*  04/02/26  KPN  ORIGINAL PROGRAM, ADAPTED FROM THE PATIENT
004200*                 SYSTEM'S DALYEDIT SHAPE.  HELPDESK TICKET
004300*                 HRPS-0006
004400*  04/15/26  KPN  ADDED THE ROOM-NUMBER FORMAT EDIT (NN-NN) PER
004500*                 THE FRONT DESK'S NUMBERING CONVENTION - HRPS-0006
004600*  04/22/26  KPN  ADDED THE AVAILSRCH CHECK-IN/CHECK-OUT ORDERING
004700*                 EDIT (INVALID-DATE-PAIR) - HRPS-0013
004800******************************************************************
004900 ENVIRONMENT DIVISION.                                           HRPS0006
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-390.
005200 OBJECT-COMPUTER. IBM-390.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800     ASSIGN TO UT-S-SYSOUT
005900       ORGANIZATION IS SEQUENTIAL.
006000
006100     SELECT HOTTRAN
006200     ASSIGN TO UT-S-HOTTRAN
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT ROOMS
006700     ASSIGN TO UT-S-ROOMS
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT HOTGOOD
007200     ASSIGN TO UT-S-HOTGOOD
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS OFCODE.
007500
007600     SELECT HOTERR
007700     ASSIGN TO UT-S-HOTERR
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS OFCODE.
008000
008100 DATA DIVISION.
008200 FILE SECTION.
008300 FD  SYSOUT
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 130 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS SYSOUT-REC.
008900 01  SYSOUT-REC  PIC X(130).
009000
009100****** ONE RECORD PER TRANSACTION, LAST RECORD IS A TRAILER -
009200****** SEE TRAN-TRAILER-REC IN THE COPYBOOK.  OUT OF BALANCE
009300****** CONDITIONS CAUSE THE JOB TO ABEND.
009400 FD  HOTTRAN
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 200 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS HOTTRAN-REC.
010000 COPY HOTTRAN.
010100
010200 FD  ROOMS
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 80 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS ROOM-RECORD.
010800 COPY ROOMREC.
010900
011000 FD  HOTGOOD
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 200 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS HOTGOOD-REC.
011600 01  HOTGOOD-REC                     PIC X(200).
011700
011800 FD  HOTERR
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 200 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS HOTTRAN-REC-ERR.
012400 01  HOTTRAN-REC-ERR.
012500     05  ERR-MSG                     PIC X(40).
012600     05  REST-OF-REC                 PIC X(150).
012700     05  FILLER                      PIC X(10).
012800
012900** QSAM FILE
013000 WORKING-STORAGE SECTION.
013100
013200 01  FILE-STATUS-CODES.
013300     05  OFCODE                  PIC X(2).
013400         88 CODE-WRITE    VALUE SPACES.
013500
013600 01  WS-TRAILER-REC.
013700     05  FILLER                  PIC X(1).
013800     05  IN-RECORD-COUNT         PIC 9(9).
013900     05  FILLER                  PIC X(190).
014000
014100 01  ROOM-TABLE-AREA.
014200     05  ROOM-TABLE-COUNT        PIC 9(04) COMP.
014300     05  ROOM-TABLE OCCURS 300 TIMES
014400                   INDEXED BY ROOM-TABLE-IDX.
014500         10  RT-ROOM-NUMBER      PIC X(05).
014600
014700 77  WS-DATE                     PIC 9(6).
014800
014900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015000     05 RECORDS-WRITTEN          PIC 9(7) COMP.
015100     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
015200     05 RECORDS-READ             PIC 9(9) COMP.
015300     05 ROW-SUB                  PIC 9(4) COMP.
015400
015500 01  MISC-WS-FLDS.
015600     05 STR-LTH                  PIC 9(04) VALUE 0.
015700     05 RETURN-CD                PIC S9(04) VALUE 0.
015800
015900 01  FLAGS-AND-SWITCHES.
016000     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
016100         88 NO-MORE-DATA VALUE "N".
016200     05 ERROR-FOUND-SW           PIC X(01) VALUE "Y".
016300         88 RECORD-ERROR-FOUND VALUE "Y".
016400         88 VALID-RECORD  VALUE "N".
016500     05 ROOM-ON-FILE-SW          PIC X(01) VALUE "N".
016600         88 ROOM-ON-FILE  VALUE "Y".
016700
016800 COPY ABENDREC.
016900
017000 PROCEDURE DIVISION.
017100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017200     PERFORM 100-MAINLINE THRU 100-EXIT
017300             UNTIL NO-MORE-DATA OR
017400******* Balancing logic, same shape TGD used in DALYEDIT
017500             TRAN-TRAILER-REC.
017600     PERFORM 999-CLEANUP THRU 999-EXIT.
017700     MOVE +0 TO RETURN-CODE.
017800     GOBACK.
017900
018000 000-HOUSEKEEPING.
018100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018200     DISPLAY "******** BEGIN JOB RESEDIT ********".
018300     ACCEPT  WS-DATE FROM DATE.
018400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
018500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018600     PERFORM 810-LOAD-ROOM-TABLE THRU 810-EXIT.
018700     PERFORM 900-READ-HOTTRAN THRU 900-EXIT.
018800     IF NO-MORE-DATA
018900         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019000         GO TO 1000-ABEND-RTN.
019100 000-EXIT.
019200     EXIT.
019300
019400 100-MAINLINE.
019500     MOVE "100-MAINLINE" TO PARA-NAME.
019600     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
019700     IF RECORD-ERROR-FOUND
019800         PERFORM 710-WRITE-HOTERR THRU 710-EXIT
019900     ELSE
020000         PERFORM 700-WRITE-HOTGOOD THRU 700-EXIT.
020100     PERFORM 900-READ-HOTTRAN THRU 900-EXIT.
020200 100-EXIT.
020300     EXIT.
020400
020500*04/02/26 KPN HRPS-0006 - FORMAT AND EXISTENCE EDITS COMMON TO
020600*04/02/26 KPN EVERY TRANSACTION CODE.  TRANSACTION-SPECIFIC
020700*04/02/26 KPN CROSS EDITS ARE LEFT TO RESUPDT, WHICH HAS THE
020800*04/02/26 KPN RESERVATION AND WAITLIST MASTERS IN MEMORY.
020900 300-FIELD-EDITS.                                                HRPS0006
021000     MOVE "N" TO ERROR-FOUND-SW.
021100     MOVE "300-FIELD-EDITS" TO PARA-NAME.
021200
021300     IF TRAN-CODE = SPACES
021400        MOVE "*** MISSING TRANSACTION CODE" TO ERR-MSG
021500        MOVE "Y" TO ERROR-FOUND-SW
021600        GO TO 300-EXIT.
021700
021800     IF TRAN-TRAILER-REC
021900        GO TO 300-EXIT.
022000
022100*04/11/26 KPN HRPS-0009 - AVAILSRCH/RESSRCH ARE READ-ONLY LOOKUPS,
022200*04/11/26 KPN NOT TIED TO ONE ROOM NUMBER - SKIP THE ROOM-NUMBER
022300*04/11/26 KPN FORMAT/EXISTENCE EDITS AND LET RESRCH APPLY ITS
022400*04/11/26 KPN OWN FILTER FIELDS
022500*04/22/26 KPN HRPS-0013 - FRONT DESK WAS KEYING THE WANTED
022600*04/22/26 KPN WINDOW BACKWARDS ON A FEW AVAILSRCH REQUESTS AND
022700*04/22/26 KPN RESRCH WAS SILENTLY COMING BACK WITH ZERO HITS -
022800*04/22/26 KPN REJECT IT HERE INSTEAD OF LETTING IT THROUGH
022900     IF TRAN-AVAIL-SEARCH
023000        IF TRAN-CHECKIN-DATE > TRAN-CHECKOUT-DATE
023100           MOVE "*** INVALID-DATE-PAIR" TO ERR-MSG
023200           MOVE "Y" TO ERROR-FOUND-SW
023300           GO TO 300-EXIT.
023400     IF TRAN-AVAIL-SEARCH OR TRAN-RES-SEARCH                     HRPS0009
023500        GO TO 300-EXIT.
023600
023700     IF TRAN-ROOM-NUMBER(3:1) NOT = "-"
023800        MOVE "*** INVALID-ROOM-NUMBER-FORMAT" TO ERR-MSG
023900        MOVE "Y" TO ERROR-FOUND-SW
024000        GO TO 300-EXIT.
024100
024200     IF TRAN-ROOM-NUMBER(1:2) NOT NUMERIC
024300        OR TRAN-ROOM-NUMBER(4:2) NOT NUMERIC
024400        MOVE "*** INVALID-ROOM-NUMBER-FORMAT" TO ERR-MSG
024500        MOVE "Y" TO ERROR-FOUND-SW
024600        GO TO 300-EXIT.
024700
024800     PERFORM 500-ROOM-EXISTENCE-EDIT THRU 500-EXIT.
024900     IF RECORD-ERROR-FOUND
025000        GO TO 300-EXIT.
025100
025200     IF TRAN-RESERVE OR TRAN-CR-WAITLIST OR TRAN-CR-CONFIRM
025300        IF TRAN-CHECKIN-DATE = ZERO
025400           OR TRAN-CHECKOUT-DATE = ZERO
025500           MOVE "*** MISSING STAY DATES" TO ERR-MSG
025600           MOVE "Y" TO ERROR-FOUND-SW
025700           GO TO 300-EXIT.
025800
025900     IF TRAN-UPDT-RATE
026000        IF TRAN-NEW-RATE = ZERO
026100           MOVE "*** MISSING NEW RATE" TO ERR-MSG
026200           MOVE "Y" TO ERROR-FOUND-SW
026300           GO TO 300-EXIT.
026400
026500 300-EXIT.
026600     EXIT.
026700
026800*04/02/26 KPN HRPS-0006 - ROOM-NUMBER-NOT-EXIST CHECK AGAINST
026900*04/02/26 KPN THE IN-MEMORY ROOM TABLE LOADED AT 810 BELOW
027000 500-ROOM-EXISTENCE-EDIT.                                        HRPS0006
027100     MOVE "500-ROOM-EXISTENCE-EDIT" TO PARA-NAME.
027200     MOVE "N" TO ROOM-ON-FILE-SW.
027300     PERFORM 510-SEARCH-ONE-ROOM THRU 510-EXIT
027400         VARYING ROOM-TABLE-IDX FROM 1 BY 1
027500             UNTIL ROOM-TABLE-IDX > ROOM-TABLE-COUNT
027600                OR ROOM-ON-FILE.
027700     IF NOT ROOM-ON-FILE
027800        MOVE "*** ROOM-NUMBER-NOT-EXIST" TO ERR-MSG
027900        MOVE "Y" TO ERROR-FOUND-SW.
028000 500-EXIT.
028100     EXIT.
028200
028300 510-SEARCH-ONE-ROOM.
028400     IF RT-ROOM-NUMBER(ROOM-TABLE-IDX) = TRAN-ROOM-NUMBER
028500        MOVE "Y" TO ROOM-ON-FILE-SW.
028600 510-EXIT.
028700     EXIT.
028800
028900 700-WRITE-HOTGOOD.
029000     MOVE HOTTRAN-REC TO HOTGOOD-REC.
029100     WRITE HOTGOOD-REC.
029200     ADD +1 TO RECORDS-WRITTEN.
029300 700-EXIT.
029400     EXIT.
029500
029600 710-WRITE-HOTERR.
029700     MOVE HOTTRAN-REC TO REST-OF-REC.
029800     WRITE HOTTRAN-REC-ERR.
029900     ADD +1 TO RECORDS-IN-ERROR.
030000 710-EXIT.
030100     EXIT.
030200
030300 800-OPEN-FILES.
030400     MOVE "800-OPEN-FILES" TO PARA-NAME.
030500     OPEN INPUT HOTTRAN, ROOMS.
030600     OPEN OUTPUT HOTGOOD, SYSOUT, HOTERR.
030700 800-EXIT.
030800     EXIT.
030900
031000*04/15/26 KPN HRPS-0006 - WHOLE-TABLE READ OF THE ROOM MASTER,
031100*04/15/26 KPN SAME AS EVERY OTHER TABLE LOAD IN THIS SYSTEM -
031200*04/15/26 KPN ROOM COUNT IS SMALL ENOUGH TO HOLD IN CORE
031300 810-LOAD-ROOM-TABLE.                                            HRPS0006
031400     MOVE "810-LOAD-ROOM-TABLE" TO PARA-NAME.
031500     MOVE 0 TO ROOM-TABLE-COUNT.
031600     PERFORM 820-READ-ONE-ROOM THRU 820-EXIT
031700         UNTIL NO-MORE-DATA.
031800     MOVE "Y" TO MORE-DATA-SW.
031900 810-EXIT.
032000     EXIT.
032100
032200 820-READ-ONE-ROOM.
032300     READ ROOMS
032400         AT END MOVE "N" TO MORE-DATA-SW
032500         GO TO 820-EXIT
032600     END-READ.
032700     ADD 1 TO ROOM-TABLE-COUNT.
032800     MOVE ROOM-NUMBER TO RT-ROOM-NUMBER(ROOM-TABLE-COUNT).
032900 820-EXIT.
033000     EXIT.
033100
033200 850-CLOSE-FILES.
033300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
033400     CLOSE HOTTRAN, ROOMS, HOTGOOD, SYSOUT, HOTERR.
033500 850-EXIT.
033600     EXIT.
033700
033800 900-READ-HOTTRAN.
033900     READ HOTTRAN
034000         AT END MOVE "N" TO MORE-DATA-SW
034100         GO TO 900-EXIT
034200     END-READ.
034300     MOVE "N" TO ERROR-FOUND-SW.
034400     ADD +1 TO RECORDS-READ.
034500 900-EXIT.
034600     EXIT.
034700
034800 999-CLEANUP.
034900     MOVE "999-CLEANUP" TO PARA-NAME.
035000     IF NOT TRAN-TRAILER-REC
035100         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
035200         GO TO 1000-ABEND-RTN.
035300
035400     SUBTRACT 1 FROM RECORDS-READ.
035500     IF RECORDS-READ NOT EQUAL TO TRLR-RECORD-COUNT
035600         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
035700                               TO ABEND-REASON
035800         MOVE RECORDS-READ     TO ACTUAL-VAL
035900         MOVE TRLR-RECORD-COUNT TO EXPECTED-VAL
036000         WRITE SYSOUT-REC FROM ABEND-REC
036100         DISPLAY "** RECORDS READ **"
036200         DISPLAY RECORDS-READ
036300         DISPLAY "** RECORD-IN EXPECTED **"
036400         DISPLAY  TRLR-RECORD-COUNT
036500         GO TO 1000-ABEND-RTN.
036600
036700     MOVE RECORDS-WRITTEN TO IN-RECORD-COUNT.
036800     WRITE HOTGOOD-REC FROM WS-TRAILER-REC.
036900
037000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
037100
037200     DISPLAY "** RECORDS READ **".
037300     DISPLAY RECORDS-READ.
037400     DISPLAY "** RECORDS WRITTEN **".
037500     DISPLAY  RECORDS-WRITTEN.
037600     DISPLAY "** ERROR RECORDS FOUND **".
037700     DISPLAY  RECORDS-IN-ERROR.
037800
037900     DISPLAY "******** NORMAL END OF JOB RESEDIT ********".
038000 999-EXIT.
038100     EXIT.
038200
038300 1000-ABEND-RTN.
038400     MOVE PARA-NAME TO ABEND-PARA-O.
038500     MOVE ABEND-REASON TO ABEND-REASON-O.
038600     WRITE SYSOUT-REC FROM ABEND-REC.
038700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038800     DISPLAY "*** ABNORMAL END OF JOB - RESEDIT ***" UPON CONSOLE.
038900     DIVIDE ZERO-VAL INTO ONE-VAL.
