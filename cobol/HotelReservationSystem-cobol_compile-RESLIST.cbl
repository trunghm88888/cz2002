000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESLIST.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 01/23/88.
000600 DATE-COMPILED. 01/23/88.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          PRINTS THE THREE STANDING HRPS REPORTS:
001300*          1. ROOM OCCUPANCY REPORT - BREAK ON ROOM TYPE, FIXED
001400*             ORDER SINGLE/DOUBLE/DELUXE/VIP/SUITE.  COUNTS PLUS
001500*             THE VACANT ROOM LIST FOR EACH TYPE.
001600*          2. ROOM STATUS REPORT - BREAK ON ROOM STATUS, FIXED
001700*             ORDER VACANT/OCCUPIED/RESERVED/MAINTENANCE.  ROOM
001800*             NUMBERS WRAPPED 7 PER LINE.
001900*          3. BILL INVOICE LISTING - ONE BLOCK PER BILLS.DAT
002000*             RECORD, PROMO/NO-PROMO LAYOUTS.
002100*
002200******************************************************************
002300
002400         ROOM MASTER (INPUT)     -   HRPS.ROOMS
002500
002600         BILL FILE (INPUT)       -   HRPS.BILLS
002700
002800         REPORT FILE PRODUCED    -   HRPS.RESRPT
002900
003000         DUMP FILE               -   SYSOUT
003100
003200******************************************************************
003300*  CHANGE LOG
003400*  ----------
003500*  01/23/88  JS   ORIGINAL PROGRAM (PATIENT SYSTEM, PATLIST) -
003600*                 DAILY PATIENT TREATMENT LISTING
003700*  03/14/91  TGD  ADDED THE EQUIPMENT-CHARGES BLOCK
003800*  09/02/98  RFC  Y2K REVIEW - HDR-YY WIDENED TO 4 DIGITS
003900*  04/13/26  KPN  REBUILT FOR HRPS AS THE ROOM OCCUPANCY/STATUS/
004000*                 BILL INVOICE LISTING - HELPDESK TICKET HRPS-0011
004100******************************************************************
004200 ENVIRONMENT DIVISION.                                           HRPS0011
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT ROOMS
005500     ASSIGN TO UT-S-ROOMS
005600       ACCESS MODE IS SEQUENTIAL
005700       FILE STATUS IS OFCODE.
005800
005900     SELECT BILLS
006000     ASSIGN TO UT-S-BILLS
006100       ACCESS MODE IS SEQUENTIAL
006200       FILE STATUS IS OFCODE.
006300
006400     SELECT RESRPT
006500     ASSIGN TO UT-S-RESRPT
006600       ACCESS MODE IS SEQUENTIAL
006700       FILE STATUS IS OFCODE.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SYSOUT
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 130 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS SYSOUT-REC.
007700 01  SYSOUT-REC  PIC X(130).
007800
007900 FD  ROOMS
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 80 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS ROOM-RECORD.
008500 COPY ROOMREC.
008600
008700 FD  BILLS
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 189 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS BILL-RECORD.
009300 COPY BILLREC.
009400
009500 FD  RESRPT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 132 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS RPT-REC.
010100 01  RPT-REC  PIC X(132).
010200
010300 WORKING-STORAGE SECTION.
010400
010500 01  FILE-STATUS-CODES.
010600     05  OFCODE                  PIC X(2).
010700         88 CODE-WRITE    VALUE SPACES.
010800     05  FILLER                  PIC X(05).
010900
011000 01  WS-DATE                     PIC 9(06).
011100 01  WS-DATE-PARTS REDEFINES WS-DATE.
011200     05  WS-CURRENT-YEAR         PIC 9(02).
011300     05  WS-CURRENT-MONTH        PIC 9(02).
011400     05  WS-CURRENT-DAY          PIC 9(02).
011500
011600** IN-MEMORY COPY OF THE ROOM MASTER - WHOLE FILE, SMALL AND
011700** FIXED, SAME IDIOM RESEDIT/RESUPDT/RESRCH USE
011800 01  ROOM-TABLE-AREA.
011900     05  ROOM-TABLE-COUNT        PIC 9(04) COMP.
012000     05  ROOM-TABLE OCCURS 300 TIMES INDEXED BY RM-IDX.
012100         10  RM-ROOM-NUMBER      PIC X(05).
012200         10  RM-ROOM-TYPE        PIC X(06).
012300         10  RM-ROOM-STATUS      PIC X(11).
012400         10  FILLER              PIC X(05).
012500
012600** FIXED-ORDER ROOM TYPE LIST FOR THE OCCUPANCY REPORT BREAK -
012700** DECLARATION ORDER OF THE ROOM-TYPE ENUM, HRPS-0011
012800 01  WS-ROOM-TYPE-CONSTANTS.                                     HRPS0011
012900     05  FILLER                  PIC X(06) VALUE "SINGLE".
013000     05  FILLER                  PIC X(06) VALUE "DOUBLE".
013100     05  FILLER                  PIC X(06) VALUE "DELUXE".
013200     05  FILLER                  PIC X(06) VALUE "VIP   ".
013300     05  FILLER                  PIC X(06) VALUE "SUITE ".
013400 01  WS-ROOM-TYPE-TABLE REDEFINES WS-ROOM-TYPE-CONSTANTS.
013500     05  WS-ROOM-TYPE-ENTRY OCCURS 5 TIMES
013600                            INDEXED BY WST-IDX  PIC X(06).
013700
013800** FIXED-ORDER ROOM STATUS LIST FOR THE STATUS REPORT BREAK -
013900** DECLARATION ORDER OF THE ROOM-STATUS ENUM, HRPS-0011
014000 01  WS-ROOM-STATUS-CONSTANTS.                                   HRPS0011
014100     05  FILLER                  PIC X(11) VALUE "VACANT     ".
014200     05  FILLER                  PIC X(11) VALUE "OCCUPIED   ".
014300     05  FILLER                  PIC X(11) VALUE "RESERVED   ".
014400     05  FILLER                  PIC X(11) VALUE "MAINTENANCE".
014500 01  WS-ROOM-STATUS-TABLE REDEFINES WS-ROOM-STATUS-CONSTANTS.
014600     05  WS-ROOM-STATUS-ENTRY OCCURS 4 TIMES
014700                            INDEXED BY WSS-IDX  PIC X(11).
014800
014900 01  WS-HDR-REC.
015000     05  FILLER                  PIC X(01) VALUE " ".
015100     05  HDR-DATE.
015200         10  HDR-YY              PIC 9(2).
015300         10  FILLER              PIC X(1) VALUE "-".
015400         10  HDR-MM              PIC 9(2).
015500         10  FILLER              PIC X(1) VALUE "-".
015600         10  HDR-DD              PIC 9(2).
015700     05  FILLER                  PIC X(06) VALUE SPACE.
015800     05  HDR-TITLE-O             PIC X(40).
015900     05  FILLER                  PIC X(16) VALUE SPACE.
016000     05  FILLER                  PIC X(12)
016100                   VALUE "Page Number:" JUSTIFIED RIGHT.
016200     05  PAGE-NBR-O              PIC ZZ9.
016300     05  FILLER                  PIC X(34) VALUE SPACE.
016400
016500 01  WS-BLANK-LINE.
016600     05  FILLER                  PIC X(132) VALUE SPACES.
016700
016800 01  WS-OCC-DETAIL-REC.
016900     05  FILLER                  PIC X(02) VALUE SPACES.
017000     05  FILLER                  PIC X(11) VALUE "ROOM TYPE: ".
017100     05  ORPT-TYPE-O              PIC X(06).
017200     05  FILLER                  PIC X(03) VALUE SPACES.
017300     05  FILLER                  PIC X(13) VALUE "TOTAL ROOMS:".
017400     05  ORPT-TOTAL-O             PIC ZZ9.
017500     05  FILLER                  PIC X(03) VALUE SPACES.
017600     05  FILLER                  PIC X(14) VALUE "VACANT ROOMS:".
017700     05  ORPT-VACANT-O            PIC ZZ9.
017800     05  FILLER                  PIC X(02) VALUE SPACES.
017900     05  ORPT-VACLIST-O           PIC X(72).
018000
018100 01  WS-STATUS-HDR-REC.
018200     05  FILLER                  PIC X(02) VALUE SPACES.
018300     05  FILLER                  PIC X(13) VALUE "ROOM STATUS:".
018400     05  SRPT-STATUS-O            PIC X(11).
018500     05  FILLER                  PIC X(106) VALUE SPACES.
018600
018700 01  WS-STATUS-LIST-REC.
018800     05  FILLER                  PIC X(06) VALUE SPACES.
018900     05  SRPT-LIST-O              PIC X(49).
019000     05  FILLER                  PIC X(77) VALUE SPACES.
019100
019200 01  WS-BILL-HDR-REC.
019300     05  FILLER                  PIC X(02) VALUE SPACES.
019400     05  FILLER                  PIC X(16) VALUE "RESERVATION
019500         NO:".
019600     05  BRPT-RES-CODE-O          PIC X(36).
019700     05  FILLER                  PIC X(78) VALUE SPACES.
019800
019900 01  WS-BILL-LINE-REC.
020000     05  FILLER                  PIC X(02) VALUE SPACES.
020100     05  BRPT-LABEL-A             PIC X(26).
020200     05  BRPT-VALUE-A             PIC X(14).
020300     05  FILLER                  PIC X(04) VALUE SPACES.
020400     05  BRPT-LABEL-B             PIC X(26).
020500     05  BRPT-VALUE-B             PIC X(14).
020600     05  FILLER                  PIC X(46) VALUE SPACES.
020700
020800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020900     05  ROOM-RECORDS-READ        PIC 9(05) COMP.
021000     05  BILL-RECORDS-READ        PIC 9(05) COMP.
021100     05  WS-PAGES                 PIC 9(05) COMP VALUE 1.
021200     05  WS-LINES                 PIC 9(05) COMP VALUE 99.
021300     05  W-TYPE-TOTAL             PIC 9(05) COMP.
021400     05  W-TYPE-VACANT            PIC 9(05) COMP.
021500     05  W-STATUS-ON-LINE         PIC 9(05) COMP.
021600     05  W-LIST-POS                PIC 9(05) COMP.
021700     05  FILLER                   PIC X(05).
021800
021900 01  MISC-WS-FLDS.
022000     05  WS-EDITED-PRICE          PIC ZZZ,ZZ9.99.
022100     05  WS-EDITED-PCT            PIC X(04) VALUE "10% ".
022200     05  W-LIST-WORK              PIC X(75).
022300     05  W-LIST-TEMP              PIC X(75).
022400     05  FILLER                   PIC X(05).
022500
022600 01  FLAGS-AND-SWITCHES.
022700     05  MORE-BILLS-SW            PIC X(01).
022800         88  MORE-BILLS          VALUE "Y".
022900         88  NO-MORE-BILLS        VALUE "N".
023000     05  FILLER                   PIC X(05).
023100
023200 COPY ABENDREC.
023300
023400 PROCEDURE DIVISION.
023500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023600     PERFORM 200-ROOM-OCCUPANCY-RPT THRU 200-EXIT.
023700     PERFORM 300-ROOM-STATUS-RPT THRU 300-EXIT.
023800     PERFORM 400-BILL-INVOICE-RPT THRU 400-EXIT.
023900     PERFORM 999-CLEANUP THRU 999-EXIT.
024000     MOVE ZERO TO RETURN-CODE.
024100     GOBACK.
024200
024300 000-HOUSEKEEPING.
024400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024500     DISPLAY "******** BEGIN JOB RESLIST ********".
024600     ACCEPT WS-DATE FROM DATE.
024700     MOVE WS-CURRENT-YEAR  TO HDR-YY.
024800     MOVE WS-CURRENT-MONTH TO HDR-MM.
024900     MOVE WS-CURRENT-DAY   TO HDR-DD.
025000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025100     PERFORM 210-LOAD-ROOM-TABLE THRU 210-EXIT.
025200     MOVE "Y" TO MORE-BILLS-SW.
025300 000-EXIT.
025400     EXIT.
025500
025600 210-LOAD-ROOM-TABLE.
025700     MOVE "210-LOAD-ROOM-TABLE" TO PARA-NAME.
025800     MOVE 0 TO ROOM-TABLE-COUNT.
025900     PERFORM 211-READ-ONE-ROOM THRU 211-EXIT
026000         UNTIL CODE-WRITE = "NO".
026100 210-EXIT.
026200     EXIT.
026300
026400 211-READ-ONE-ROOM.
026500     READ ROOMS
026600         AT END
026700         MOVE "NO" TO OFCODE
026800         GO TO 211-EXIT.
026900     ADD 1 TO ROOM-RECORDS-READ.
027000     ADD 1 TO ROOM-TABLE-COUNT.
027100     MOVE ROOM-NUMBER TO RM-ROOM-NUMBER(ROOM-TABLE-COUNT).
027200     MOVE ROOM-TYPE   TO RM-ROOM-TYPE(ROOM-TABLE-COUNT).
027300     MOVE ROOM-STATUS TO RM-ROOM-STATUS(ROOM-TABLE-COUNT).
027400 211-EXIT.
027500     EXIT.
027600
027700*04/13/26 KPN HRPS-0011 - ONE DETAIL LINE PER ROOM TYPE, FIXED
027800*04/13/26 KPN DECLARATION ORDER, TOTAL/VACANT COUNTS PLUS THE
027900*04/13/26 KPN COMMA-SEPARATED VACANT ROOM LIST
028000 200-ROOM-OCCUPANCY-RPT.                                         HRPS0011
028100     MOVE "200-ROOM-OCCUPANCY-RPT" TO PARA-NAME.
028200     MOVE "ROOM OCCUPANCY REPORT (BY ROOM TYPE)" TO HDR-TITLE-O.
028300     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
028400     PERFORM 210-ONE-ROOM-TYPE THRU 210-TYPE-EXIT
028500         VARYING WST-IDX FROM 1 BY 1 UNTIL WST-IDX > 5.
028600 200-EXIT.
028700     EXIT.
028800
028900 210-ONE-ROOM-TYPE.
029000     MOVE 0 TO W-TYPE-TOTAL, W-TYPE-VACANT.
029100     MOVE SPACES TO W-LIST-WORK.
029200     PERFORM 220-SCAN-FOR-TYPE THRU 220-EXIT
029300         VARYING RM-IDX FROM 1 BY 1
029400             UNTIL RM-IDX > ROOM-TABLE-COUNT.
029500     IF WS-LINES > 50
029600        PERFORM 600-PAGE-BREAK THRU 600-EXIT.
029700     MOVE WS-ROOM-TYPE-ENTRY(WST-IDX) TO ORPT-TYPE-O.
029800     MOVE W-TYPE-TOTAL  TO ORPT-TOTAL-O.
029900     MOVE W-TYPE-VACANT TO ORPT-VACANT-O.
030000     MOVE W-LIST-WORK   TO ORPT-VACLIST-O.
030100     WRITE RPT-REC FROM WS-OCC-DETAIL-REC
030200         AFTER ADVANCING 2.
030300     ADD 2 TO WS-LINES.
030400 210-TYPE-EXIT.
030500     EXIT.
030600
030700 220-SCAN-FOR-TYPE.
030800     IF RM-ROOM-TYPE(RM-IDX) = WS-ROOM-TYPE-ENTRY(WST-IDX)
030900        ADD 1 TO W-TYPE-TOTAL
031000        IF RM-ROOM-STATUS(RM-IDX) = "VACANT     "
031100           ADD 1 TO W-TYPE-VACANT
031200           IF W-LIST-WORK = SPACES
031300              MOVE RM-ROOM-NUMBER(RM-IDX) TO W-LIST-WORK(1:5)
031400           ELSE
031500              MOVE W-LIST-WORK TO W-LIST-TEMP
031600              MOVE SPACES TO W-LIST-WORK
031700              STRING W-LIST-TEMP DELIMITED BY SPACE
031800                     ","                DELIMITED BY SIZE
031900                     RM-ROOM-NUMBER(RM-IDX) DELIMITED BY SIZE
032000                  INTO W-LIST-WORK
032100           END-IF
032200        END-IF
032300     END-IF.
032400 220-EXIT.
032500     EXIT.
032600
032700*04/13/26 KPN HRPS-0011 - ONE BLOCK PER ROOM STATUS, FIXED
032800*04/13/26 KPN DECLARATION ORDER, ROOM NUMBERS WRAPPED 7 TO A LINE
032900 300-ROOM-STATUS-RPT.                                            HRPS0011
033000     MOVE "300-ROOM-STATUS-RPT" TO PARA-NAME.
033100     MOVE "ROOM STATUS REPORT (BY CURRENT STATUS)" TO HDR-TITLE-O.
033200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
033300     PERFORM 310-ONE-ROOM-STATUS THRU 310-EXIT
033400         VARYING WSS-IDX FROM 1 BY 1 UNTIL WSS-IDX > 4.
033500 300-EXIT.
033600     EXIT.
033700
033800 310-ONE-ROOM-STATUS.
033900     IF WS-LINES > 50
034000        PERFORM 600-PAGE-BREAK THRU 600-EXIT.
034100     MOVE WS-ROOM-STATUS-ENTRY(WSS-IDX) TO SRPT-STATUS-O.
034200     WRITE RPT-REC FROM WS-STATUS-HDR-REC
034300         AFTER ADVANCING 2.
034400     ADD 2 TO WS-LINES.
034500     MOVE 0 TO W-STATUS-ON-LINE.
034600     MOVE SPACES TO SRPT-LIST-O OF WS-STATUS-LIST-REC.
034700     PERFORM 320-SCAN-FOR-STATUS THRU 320-EXIT
034800         VARYING RM-IDX FROM 1 BY 1
034900             UNTIL RM-IDX > ROOM-TABLE-COUNT.
035000     IF W-STATUS-ON-LINE > 0
035100        WRITE RPT-REC FROM WS-STATUS-LIST-REC
035200            AFTER ADVANCING 1
035300        ADD 1 TO WS-LINES.
035400 310-EXIT.
035500     EXIT.
035600
035700 320-SCAN-FOR-STATUS.
035800     IF RM-ROOM-STATUS(RM-IDX) = WS-ROOM-STATUS-ENTRY(WSS-IDX)
035900        IF W-STATUS-ON-LINE = 7
036000           WRITE RPT-REC FROM WS-STATUS-LIST-REC
036100               AFTER ADVANCING 1
036200           ADD 1 TO WS-LINES
036300           MOVE 0 TO W-STATUS-ON-LINE
036400           MOVE SPACES TO SRPT-LIST-O OF WS-STATUS-LIST-REC
036500           IF WS-LINES > 50
036600              PERFORM 600-PAGE-BREAK THRU 600-EXIT
036700           END-IF
036800        END-IF
036900        COMPUTE W-LIST-POS = (W-STATUS-ON-LINE * 7) + 1
037000        MOVE RM-ROOM-NUMBER(RM-IDX) TO
037100            SRPT-LIST-O OF WS-STATUS-LIST-REC
037200                (W-LIST-POS : 5)
037300        IF W-STATUS-ON-LINE < 6
037400           COMPUTE W-LIST-POS = (W-STATUS-ON-LINE * 7) + 6
037500           MOVE "," TO SRPT-LIST-O OF WS-STATUS-LIST-REC
037600               (W-LIST-POS : 1)
037700        END-IF
037800        ADD 1 TO W-STATUS-ON-LINE
037900     END-IF.
038000 320-EXIT.
038100     EXIT.
038200
038300*04/13/26 KPN HRPS-0011 - ONE BLOCK PER BILLS.DAT RECORD, SAME
038400*04/13/26 KPN PROMO/NO-PROMO LAYOUT CKOUTCLC COMPUTES - HRPS-0011
038500 400-BILL-INVOICE-RPT.                                           HRPS0011
038600     MOVE "400-BILL-INVOICE-RPT" TO PARA-NAME.
038700     MOVE "BILL INVOICE LISTING" TO HDR-TITLE-O.
038800     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
038900     PERFORM 900-READ-BILLS THRU 900-EXIT.
039000     PERFORM 410-ONE-BILL THRU 410-EXIT
039100         UNTIL NO-MORE-BILLS.
039200 400-EXIT.
039300     EXIT.
039400
039500 410-ONE-BILL.
039600     IF WS-LINES > 42
039700        PERFORM 600-PAGE-BREAK THRU 600-EXIT.
039800     MOVE BILL-RES-CODE TO BRPT-RES-CODE-O.
039900     WRITE RPT-REC FROM WS-BILL-HDR-REC
040000         AFTER ADVANCING 2.
040100     ADD 2 TO WS-LINES.
040200
040300     MOVE "DAYS STAYED (TOTAL):" TO BRPT-LABEL-A.
040400     MOVE BILL-DAYS-TOTAL TO WS-EDITED-PRICE.
040500     MOVE WS-EDITED-PRICE TO BRPT-VALUE-A.
040600     MOVE "DAYS STAYED (WEEKDAY):" TO BRPT-LABEL-B.
040700     MOVE BILL-DAYS-WEEKDAY TO WS-EDITED-PRICE.
040800     MOVE WS-EDITED-PRICE TO BRPT-VALUE-B.
040900     WRITE RPT-REC FROM WS-BILL-LINE-REC
041000         AFTER ADVANCING 1.
041100     ADD 1 TO WS-LINES.
041200
041300     MOVE "DAYS STAYED (WEEKEND):" TO BRPT-LABEL-A.
041400     MOVE BILL-DAYS-WEEKEND TO WS-EDITED-PRICE.
041500     MOVE WS-EDITED-PRICE TO BRPT-VALUE-A.
041600     MOVE "TOTAL ROOM PRICE:" TO BRPT-LABEL-B.
041700     MOVE BILL-ROOM-PRICE TO WS-EDITED-PRICE.
041800     MOVE WS-EDITED-PRICE TO BRPT-VALUE-B.
041900     WRITE RPT-REC FROM WS-BILL-LINE-REC
042000         AFTER ADVANCING 1.
042100     ADD 1 TO WS-LINES.
042200
042300     MOVE "TOTAL SERVICE PRICE:" TO BRPT-LABEL-A.
042400     MOVE BILL-SERVICE-PRICE TO WS-EDITED-PRICE.
042500     MOVE WS-EDITED-PRICE TO BRPT-VALUE-A.
042600     IF BILL-PROMOTION-YES
042700        MOVE "PROMOTION DISCOUNT (10%):" TO BRPT-LABEL-B
042800        MOVE BILL-PROMO-DISCOUNT TO WS-EDITED-PRICE
042900        MOVE WS-EDITED-PRICE TO BRPT-VALUE-B
043000     ELSE
043100        MOVE "RAW PRICE:" TO BRPT-LABEL-B
043200        COMPUTE WS-EDITED-PRICE =
043300            BILL-ROOM-PRICE + BILL-SERVICE-PRICE
043400        MOVE WS-EDITED-PRICE TO BRPT-VALUE-B
043500     END-IF.
043600     WRITE RPT-REC FROM WS-BILL-LINE-REC
043700         AFTER ADVANCING 1.
043800     ADD 1 TO WS-LINES.
043900
044000     IF BILL-PROMOTION-YES
044100        MOVE "REMAINING PRICE:" TO BRPT-LABEL-A
044200        COMPUTE WS-EDITED-PRICE =
044300            BILL-ROOM-PRICE + BILL-SERVICE-PRICE
044400            - BILL-PROMO-DISCOUNT
044500        MOVE WS-EDITED-PRICE TO BRPT-VALUE-A
044600        MOVE "TAX PAYABLE:" TO BRPT-LABEL-B
044700        MOVE BILL-TAX TO WS-EDITED-PRICE
044800        MOVE WS-EDITED-PRICE TO BRPT-VALUE-B
044900     ELSE
045000        MOVE "TAX PAYABLE:" TO BRPT-LABEL-A
045100        MOVE BILL-TAX TO WS-EDITED-PRICE
045200        MOVE WS-EDITED-PRICE TO BRPT-VALUE-A
045300        MOVE "TOTAL AMOUNT PAYABLE:" TO BRPT-LABEL-B
045400        MOVE BILL-TOTAL TO WS-EDITED-PRICE
045500        MOVE WS-EDITED-PRICE TO BRPT-VALUE-B
045600     END-IF.
045700     WRITE RPT-REC FROM WS-BILL-LINE-REC
045800         AFTER ADVANCING 1.
045900     ADD 1 TO WS-LINES.
046000
046100     IF BILL-PROMOTION-YES
046200        MOVE "TOTAL AMOUNT PAYABLE:" TO BRPT-LABEL-A
046300        MOVE BILL-TOTAL TO WS-EDITED-PRICE
046400        MOVE WS-EDITED-PRICE TO BRPT-VALUE-A
046500        MOVE SPACES TO BRPT-LABEL-B, BRPT-VALUE-B
046600        WRITE RPT-REC FROM WS-BILL-LINE-REC
046700            AFTER ADVANCING 1
046800        ADD 1 TO WS-LINES
046900     END-IF.
047000
047100     PERFORM 900-READ-BILLS THRU 900-EXIT.
047200 410-EXIT.
047300     EXIT.
047400
047500 600-PAGE-BREAK.
047600     MOVE "600-PAGE-BREAK" TO PARA-NAME.
047700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
047800 600-EXIT.
047900     EXIT.
048000
048100 700-WRITE-PAGE-HDR.
048200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
048300     WRITE RPT-REC FROM WS-BLANK-LINE
048400         AFTER ADVANCING 1.
048500     MOVE WS-PAGES TO PAGE-NBR-O.
048600     WRITE RPT-REC FROM WS-HDR-REC
048700         AFTER ADVANCING TOP-OF-FORM.
048800     WRITE RPT-REC FROM WS-BLANK-LINE
048900         AFTER ADVANCING 1.
049000     ADD 1 TO WS-PAGES.
049100     MOVE 3 TO WS-LINES.
049200 700-EXIT.
049300     EXIT.
049400
049500 800-OPEN-FILES.
049600     MOVE "800-OPEN-FILES" TO PARA-NAME.
049700     OPEN INPUT ROOMS, BILLS.
049800     OPEN OUTPUT RESRPT, SYSOUT.
049900 800-EXIT.
050000     EXIT.
050100
050200 900-READ-BILLS.
050300     MOVE "900-READ-BILLS" TO PARA-NAME.
050400     READ BILLS
050500         AT END
050600         MOVE "N" TO MORE-BILLS-SW
050700         GO TO 900-EXIT.
050800     ADD 1 TO BILL-RECORDS-READ.
050900 900-EXIT.
051000     EXIT.
051100
051200 999-CLEANUP.
051300     MOVE "999-CLEANUP" TO PARA-NAME.
051400     CLOSE ROOMS, BILLS, RESRPT, SYSOUT.
051500     DISPLAY "** ROOM RECORDS READ **".
051600     DISPLAY ROOM-RECORDS-READ.
051700     DISPLAY "** BILL RECORDS READ **".
051800     DISPLAY BILL-RECORDS-READ.
051900     DISPLAY "******** NORMAL END OF JOB RESLIST ********".
052000 999-EXIT.
052100     EXIT.
052200
052300 1000-ABEND-RTN.
052400     WRITE SYSOUT-REC FROM ABEND-REC.
052500     CLOSE ROOMS, BILLS, RESRPT, SYSOUT.
052600     DISPLAY "*** ABNORMAL END OF JOB-RESLIST ***" UPON CONSOLE.
052700     DIVIDE ZERO-VAL INTO ONE-VAL.
