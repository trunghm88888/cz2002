000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESRCH.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 01/01/08.
000600 DATE-COMPILED. 01/01/08.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          READ-ONLY LOOKUP JOB AGAINST THE ROOM, RESERVATION AND
001300*          WAIT-LIST MASTERS.  TAKES THE AVAILSRCH/RESSRCH
001400*          REQUESTS OFF THE SAME HOTGOOD FEED RESUPDT APPLIES
001500*          (RESUPDT IGNORES THEM, THIS JOB IGNORES EVERYTHING
001600*          ELSE) AND WRITES ONE HOTFOUND RECORD PER HIT.
001700*
001800*          AVAILSRCH: GIVEN A WANTED CHECK-IN/CHECK-OUT WINDOW
001900*          AND AN OPTIONAL TYPE/BED-TYPE/FACING FILTER, LISTS
002000*          EVERY ROOM WITH NO DATE-RANGE CONFLICT.  SAME
002100*          CONFLICT TEST RESUPDT USES FOR UPDTCKIN/UPDTCKOUT
002200*          ROOM REASSIGNMENT - SEE RESUPDT PARAGRAPH 640.
002300*
002400*          RESSRCH: GIVEN A GUEST CONTACT OR A RESERVATION CODE,
002500*          LISTS EVERY MATCHING RESERVATION OR WAIT-LIST ENTRY,
002600*          LINEAR SCAN.
002700*
002800******************************************************************
002900
003000         INPUT FILE              -   HRPS.HOTGOOD
003100
003200         ROOM MASTER (INPUT)     -   HRPS.ROOMS
003300
003400         RESERVATION MASTER(IN)  -   HRPS.RESERVATIONS
003500
003600         WAIT-LIST MASTER (IN)   -   HRPS.WAITLIST
003700
003800         OUTPUT FILE PRODUCED    -   HRPS.HOTFOUND
003900
004000         DUMP FILE               -   SYSOUT
004100
004200******************************************************************
004300*  CHANGE LOG
004400*  ----------
004500*  01/01/08  JS   ORIGINAL PROGRAM (PATIENT SYSTEM, PATSRCH) -
004600*                 RANDOM-READ-PLUS-CALL SEARCH OF PATMSTR
004700*  09/02/98  RFC  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS HERE
004800*  04/12/26  KPN  REBUILT FOR HRPS AS THE AVAILABILITY/RESERVATION
004900*                 SEARCH JOB - MASTERS NOW HELD WHOLE IN A TABLE
005000*                 INSTEAD OF VSAM RANDOM READ.  HELPDESK TICKET
005100*                 HRPS-0010
005200*  04/22/26  KPN  400-AVAIL-SEARCH NOW REJECTS A CHECK-IN DATE
005300*                 AFTER THE CHECK-OUT DATE INSTEAD OF SCANNING
005400*                 WITH A BACKWARDS WINDOW - HRPS-0013
005500******************************************************************
005600 ENVIRONMENT DIVISION.                                           HRPS0010
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT HOTGOOD
006900     ASSIGN TO UT-S-HOTGOOD
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT ROOMS
007400     ASSIGN TO UT-S-ROOMS
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT RESERVATIONS
007900     ASSIGN TO UT-S-RESERVATIONS
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT WAITLIST
008400     ASSIGN TO UT-S-WAITLIST
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT HOTFOUND
008900     ASSIGN TO UT-S-HOTFOUND
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 130 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS SYSOUT-REC.
010100 01  SYSOUT-REC  PIC X(130).
010200
010300 FD  HOTGOOD
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 200 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS HOTTRAN-REC.
010900 COPY HOTTRAN.
011000
011100 FD  ROOMS
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 80 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS ROOM-RECORD.
011700 COPY ROOMREC.
011800
011900 FD  RESERVATIONS
012000     RECORDING MODE IS F
012100     LABEL RECORDS ARE STANDARD
012200     RECORD CONTAINS 114 CHARACTERS
012300     BLOCK CONTAINS 0 RECORDS
012400     DATA RECORD IS RESERVATION-RECORD.
012500 COPY RESVREC.
012600
012700 FD  WAITLIST
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 114 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS WAITLIST-RECORD.
013300 COPY WAITLREC.
013400
013500 FD  HOTFOUND
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 176 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS HOTFOUND-REC.
014100 COPY HOTFOUND.
014200
014300 WORKING-STORAGE SECTION.
014400
014500 01  FILE-STATUS-CODES.
014600     05  OFCODE                  PIC X(2).
014700         88 CODE-WRITE    VALUE SPACES.
014800     05  FILLER                  PIC X(05).
014900
015000 77  WS-DATE                     PIC 9(6).
015100
015200** IN-MEMORY COPY OF THE ROOM MASTER - READ-ONLY THIS JOB
015300 01  ROOM-TABLE-AREA.
015400     05  ROOM-TABLE-COUNT        PIC 9(04) COMP.
015500     05  ROOM-TABLE OCCURS 300 TIMES INDEXED BY RM-IDX.
015600         10  RM-ROOM-NUMBER      PIC X(05).
015700         10  RM-ROOM-TYPE        PIC X(06).
015800         10  RM-BED-TYPE         PIC X(06).
015900         10  RM-FACING           PIC X(05).
016000         10  RM-STATUS           PIC X(11).
016100         10  RM-HAS-WIFI         PIC X(01).
016200         10  RM-SMOKE-FREE       PIC X(01).
016300         10  RM-RATE             PIC 9(05)V99.
016400         10  RM-GUEST-ID         PIC X(10).
016500         10  FILLER              PIC X(05).
016600
016700** IN-MEMORY COPY OF THE RESERVATION MASTER - READ-ONLY THIS JOB
016800 01  RES-TABLE-AREA.
016900     05  RES-TABLE-COUNT         PIC 9(05) COMP.
017000     05  RES-TABLE OCCURS 2000 TIMES INDEXED BY RS-IDX.
017100         10  RS-CODE             PIC X(36).
017200         10  RS-STATUS           PIC X(10).
017300         10  RS-ROOM-NUMBER      PIC X(05).
017400         10  RS-GUEST-CONTACT    PIC X(15).
017500         10  RS-NUM-ADULT        PIC 9(02).
017600         10  RS-NUM-CHILD        PIC 9(02).
017700         10  RS-CHECKIN-DATE     PIC 9(08).
017800         10  RS-CHECKIN-TIME     PIC 9(04).
017900         10  RS-CHECKOUT-DATE    PIC 9(08).
018000         10  RS-CHECKOUT-TIME    PIC 9(04).
018100         10  RS-DELETED-SW       PIC X(01).
018200             88  RS-IS-DELETED  VALUE "Y".
018300         10  FILLER              PIC X(05).
018400
018500** IN-MEMORY COPY OF THE WAIT-LIST MASTER - READ-ONLY THIS JOB
018600 01  WAIT-TABLE-AREA.
018700     05  WAIT-TABLE-COUNT        PIC 9(05) COMP.
018800     05  WAIT-TABLE OCCURS 2000 TIMES INDEXED BY WL-IDX.
018900         10  WL-CODE             PIC X(36).
019000         10  WL-ROOM-NUMBER      PIC X(05).
019100         10  WL-GUEST-CONTACT    PIC X(15).
019200         10  WL-NUM-ADULT        PIC 9(02).
019300         10  WL-NUM-CHILD        PIC 9(02).
019400         10  WL-CHECKIN-DATE     PIC 9(08).
019500         10  WL-CHECKIN-TIME     PIC 9(04).
019600         10  WL-CHECKOUT-DATE    PIC 9(08).
019700         10  WL-CHECKOUT-TIME    PIC 9(04).
019800         10  WL-DELETED-SW       PIC X(01).
019900             88  WL-IS-DELETED  VALUE "Y".
020000         10  FILLER              PIC X(05).
020100
020200** WORK FIELDS FOR THE AVAILABILITY CONFLICT TEST - SAME RULE
020300** RESUPDT PARAGRAPH 640 USES FOR ROOM REASSIGNMENT
020400 01  AVAIL-CHECK-WORK-FIELDS.
020500     05  W-SEARCH-ROOM-NUMBER     PIC X(05).
020600     05  W-WANT-CHECKIN-DTTM      PIC 9(12).
020700     05  W-WANT-CHECKOUT-DTTM     PIC 9(12).
020800     05  W-EXIST-CHECKIN-DTTM     PIC 9(12).
020900     05  W-EXIST-CHECKOUT-DTTM    PIC 9(12).
021000     05  W-EXCL-RES-CODE          PIC X(36) VALUE SPACES.
021100     05  W-AVAIL-SW               PIC X(01).
021200         88  W-AVAILABLE         VALUE "Y".
021300         88  W-NOT-AVAILABLE     VALUE "N".
021400     05  W-TABLE-IDX              PIC 9(05) COMP.
021500     05  FILLER                   PIC X(05).
021600
021700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021800     05  RECORDS-READ             PIC 9(07) COMP.
021900     05  HITS-WRITTEN             PIC 9(07) COMP.
022000     05  W-DTTM-WORK              PIC 9(12).
022100     05  FILLER                   PIC X(05).
022200
022300 01  MISC-WS-FLDS.
022400     05  WS-FOUND-IDX             PIC 9(05) COMP.
022500     05  WS-FOUND-SW              PIC X(01).
022600         88  WS-FOUND            VALUE "Y".
022700         88  WS-NOT-FOUND        VALUE "N".
022800     05  FILLER                   PIC X(05).
022900
023000 01  FLAGS-AND-SWITCHES.
023100     05  MORE-DATA-SW             PIC X(01).
023200         88  MORE-DATA           VALUE "Y".
023300         88  NO-MORE-DATA         VALUE "N".
023400     05  FILLER                   PIC X(05).
023500
023600 COPY ABENDREC.
023700
023800 PROCEDURE DIVISION.
023900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024000     PERFORM 100-MAINLINE THRU 100-EXIT
024100             UNTIL NO-MORE-DATA OR
024200             TRAN-TRAILER-REC.
024300     PERFORM 999-CLEANUP THRU 999-EXIT.
024400     MOVE ZERO TO RETURN-CODE.
024500     GOBACK.
024600
024700 000-HOUSEKEEPING.
024800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024900     DISPLAY "******** BEGIN JOB RESRCH ********".
025000     ACCEPT WS-DATE FROM DATE.
025100     MOVE "Y" TO MORE-DATA-SW.
025200     MOVE 0 TO RECORDS-READ.
025300     MOVE 0 TO HITS-WRITTEN.
025400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025500     PERFORM 210-LOAD-ROOM-TABLE THRU 210-EXIT.
025600     PERFORM 230-LOAD-RES-TABLE THRU 230-EXIT.
025700     PERFORM 250-LOAD-WAIT-TABLE THRU 250-EXIT.
025800     PERFORM 900-READ-HOTGOOD THRU 900-EXIT.
025900 000-EXIT.
026000     EXIT.
026100
026200 100-MAINLINE.
026300     MOVE "100-MAINLINE" TO PARA-NAME.
026400     IF TRAN-AVAIL-SEARCH
026500        PERFORM 400-AVAIL-SEARCH THRU 400-EXIT
026600     ELSE
026700        IF TRAN-RES-SEARCH
026800           PERFORM 500-RES-SEARCH THRU 500-EXIT
026900        END-IF
027000     END-IF.
027100     PERFORM 900-READ-HOTGOOD THRU 900-EXIT.
027200 100-EXIT.
027300     EXIT.
027400
027500*04/12/26 KPN HRPS-0010 - WANTED WINDOW PLUS THE OPTIONAL FILTER
027600*04/12/26 KPN RIDE IN ON THE TRANSACTION; TEST EVERY ROOM IN
027700*04/12/26 KPN TABLE ORDER AND WRITE A HOTFOUND HIT FOR EACH ONE
027800*04/12/26 KPN THAT CLEARS THE CONFLICT TEST
027900*04/22/26 KPN HRPS-0013 - RESEDIT SCREENS OUT A BACKWARDS
028000*04/22/26 KPN WINDOW BEFORE IT EVER REACHES HOTGOOD, BUT THIS
028100*04/22/26 KPN JOB CHECKS AGAIN ON ITS OWN - DON'T TRUST AN
028200*04/22/26 KPN UPSTREAM JOB TO BE THE ONLY GATE
028300 400-AVAIL-SEARCH.                                               HRPS0010
028400     MOVE "400-AVAIL-SEARCH" TO PARA-NAME.
028500     IF TRAN-CHECKIN-DATE > TRAN-CHECKOUT-DATE
028600        MOVE "*** INVALID-DATE-PAIR - AVAILSRCH SKIPPED" TO
028700             SYSOUT-REC
028800        WRITE SYSOUT-REC
028900        GO TO 400-EXIT.
029000     MOVE TRAN-CHECKIN-DATE(1:8)  TO W-WANT-CHECKIN-DTTM(1:8).
029100     MOVE TRAN-CHECKIN-TIME       TO W-WANT-CHECKIN-DTTM(9:4).
029200     MOVE TRAN-CHECKOUT-DATE(1:8) TO W-WANT-CHECKOUT-DTTM(1:8).
029300     MOVE TRAN-CHECKOUT-TIME      TO W-WANT-CHECKOUT-DTTM(9:4).
029400     MOVE SPACES TO W-EXCL-RES-CODE.
029500     PERFORM 410-TEST-ONE-ROOM THRU 410-EXIT
029600         VARYING RM-IDX FROM 1 BY 1
029700             UNTIL RM-IDX > ROOM-TABLE-COUNT.
029800 400-EXIT.
029900     EXIT.
030000
030100 410-TEST-ONE-ROOM.
030200     IF TRAN-FILTER-TYPE NOT = SPACES
030300        AND RM-ROOM-TYPE(RM-IDX) NOT = TRAN-FILTER-TYPE
030400        GO TO 410-EXIT.
030500     IF TRAN-FILTER-BED NOT = SPACES
030600        AND RM-BED-TYPE(RM-IDX) NOT = TRAN-FILTER-BED
030700        GO TO 410-EXIT.
030800     IF TRAN-FILTER-FACING NOT = SPACES
030900        AND RM-FACING(RM-IDX) NOT = TRAN-FILTER-FACING
031000        GO TO 410-EXIT.
031100     MOVE RM-ROOM-NUMBER(RM-IDX) TO W-SEARCH-ROOM-NUMBER.
031200     PERFORM 640-CHECK-AVAIL THRU 640-EXIT.
031300     IF W-AVAILABLE
031400        PERFORM 420-WRITE-AVAIL-HIT THRU 420-EXIT.
031500 410-EXIT.
031600     EXIT.
031700
031800 420-WRITE-AVAIL-HIT.
031900     MOVE SPACES TO HOTFOUND-REC.
032000     MOVE "AVAIL " TO FND-RESULT-TYPE.
032100     MOVE TRAN-SEARCH-KEY TO FND-SEARCH-KEY.
032200     MOVE RM-ROOM-NUMBER(RM-IDX) TO FND-ROOM-NUMBER.
032300     MOVE RM-ROOM-TYPE(RM-IDX)   TO FND-ROOM-TYPE.
032400     MOVE RM-BED-TYPE(RM-IDX)    TO FND-ROOM-BED-TYPE.
032500     MOVE RM-FACING(RM-IDX)      TO FND-ROOM-FACING.
032600     MOVE RM-RATE(RM-IDX)        TO FND-ROOM-RATE.
032700     WRITE HOTFOUND-REC.
032800     ADD 1 TO HITS-WRITTEN.
032900 420-EXIT.
033000     EXIT.
033100
033200*04/12/26 KPN HRPS-0010 - LINEAR SCAN OF THE RESERVATION MASTER,
033300*04/12/26 KPN THEN THE WAIT-LIST, BY GUEST CONTACT OR RES CODE
033400 500-RES-SEARCH.                                                 HRPS0010
033500     MOVE "500-RES-SEARCH" TO PARA-NAME.
033600     PERFORM 510-TEST-ONE-RES THRU 510-EXIT
033700         VARYING RS-IDX FROM 1 BY 1
033800             UNTIL RS-IDX > RES-TABLE-COUNT.
033900     PERFORM 520-TEST-ONE-WAIT THRU 520-EXIT
034000         VARYING WL-IDX FROM 1 BY 1
034100             UNTIL WL-IDX > WAIT-TABLE-COUNT.
034200 500-EXIT.
034300     EXIT.
034400
034500 510-TEST-ONE-RES.
034600     IF NOT RS-IS-DELETED(RS-IDX)
034700        IF (TRAN-SEARCH-BY-CONTACT
034800              AND RS-GUEST-CONTACT(RS-IDX) =
034900                  TRAN-SEARCH-KEY(1:15))
035000           OR (TRAN-SEARCH-BY-RESCODE
035100              AND RS-CODE(RS-IDX) = TRAN-SEARCH-KEY)
035200           PERFORM 530-WRITE-RES-HIT THRU 530-EXIT
035300        END-IF
035400     END-IF.
035500 510-EXIT.
035600     EXIT.
035700
035800 520-TEST-ONE-WAIT.
035900     IF NOT WL-IS-DELETED(WL-IDX)
036000        IF (TRAN-SEARCH-BY-CONTACT
036100              AND WL-GUEST-CONTACT(WL-IDX) =
036200                  TRAN-SEARCH-KEY(1:15))
036300           OR (TRAN-SEARCH-BY-RESCODE
036400              AND WL-CODE(WL-IDX) = TRAN-SEARCH-KEY)
036500           PERFORM 540-WRITE-WAIT-HIT THRU 540-EXIT
036600        END-IF
036700     END-IF.
036800 520-EXIT.
036900     EXIT.
037000
037100 530-WRITE-RES-HIT.
037200     MOVE SPACES TO HOTFOUND-REC.
037300     MOVE "RES   " TO FND-RESULT-TYPE.
037400     MOVE TRAN-SEARCH-KEY TO FND-SEARCH-KEY.
037500     MOVE RS-CODE(RS-IDX)          TO FND-RES-CODE.
037600     MOVE RS-STATUS(RS-IDX)        TO FND-RES-STATUS.
037700     MOVE RS-ROOM-NUMBER(RS-IDX)   TO FND-ROOM-NUMBER.
037800     MOVE RS-GUEST-CONTACT(RS-IDX) TO FND-RES-GUEST-CONTACT.
037900     MOVE RS-CHECKIN-DATE(RS-IDX)  TO FND-RES-CHECKIN-DATE.
038000     MOVE RS-CHECKIN-TIME(RS-IDX)  TO FND-RES-CHECKIN-TIME.
038100     MOVE RS-CHECKOUT-DATE(RS-IDX) TO FND-RES-CHECKOUT-DATE.
038200     MOVE RS-CHECKOUT-TIME(RS-IDX) TO FND-RES-CHECKOUT-TIME.
038300     WRITE HOTFOUND-REC.
038400     ADD 1 TO HITS-WRITTEN.
038500 530-EXIT.
038600     EXIT.
038700
038800 540-WRITE-WAIT-HIT.
038900     MOVE SPACES TO HOTFOUND-REC.
039000     MOVE "RES   " TO FND-RESULT-TYPE.
039100     MOVE TRAN-SEARCH-KEY TO FND-SEARCH-KEY.
039200     MOVE WL-CODE(WL-IDX)          TO FND-RES-CODE.
039300     MOVE "WAITING   "              TO FND-RES-STATUS.
039400     MOVE WL-ROOM-NUMBER(WL-IDX)   TO FND-ROOM-NUMBER.
039500     MOVE WL-GUEST-CONTACT(WL-IDX) TO FND-RES-GUEST-CONTACT.
039600     MOVE WL-CHECKIN-DATE(WL-IDX)  TO FND-RES-CHECKIN-DATE.
039700     MOVE WL-CHECKIN-TIME(WL-IDX)  TO FND-RES-CHECKIN-TIME.
039800     MOVE WL-CHECKOUT-DATE(WL-IDX) TO FND-RES-CHECKOUT-DATE.
039900     MOVE WL-CHECKOUT-TIME(WL-IDX) TO FND-RES-CHECKOUT-TIME.
040000     WRITE HOTFOUND-REC.
040100     ADD 1 TO HITS-WRITTEN.
040200 540-EXIT.
040300     EXIT.
040400
040500*04/12/26 KPN HRPS-0010 - SAME AVAILABILITY CONFLICT TEST AS
040600*04/12/26 KPN RESUPDT PARAGRAPH 640 - A ROOM CONFLICTS IF ANY OF
040700*04/12/26 KPN ITS CONFIRMED RESERVATIONS OVERLAPS THE WANTED
040800*04/12/26 KPN WINDOW, OR IF IT IS CURRENTLY OCCUPIED AND THE
040900*04/12/26 KPN WANTED CHECK-IN ISN'T STRICTLY AFTER THE CURRENT
041000*04/12/26 KPN OCCUPANT'S CHECKOUT
041100 640-CHECK-AVAIL.                                                HRPS0010
041200     MOVE "N" TO WS-FOUND-SW.
041300     SET RM-IDX TO 1.
041400     SEARCH ROOM-TABLE
041500         AT END MOVE "N" TO WS-FOUND-SW
041600         WHEN RM-ROOM-NUMBER(RM-IDX) = W-SEARCH-ROOM-NUMBER
041700             MOVE "Y" TO WS-FOUND-SW
041800             SET WS-FOUND-IDX TO RM-IDX
041900     END-SEARCH.
042000     IF WS-NOT-FOUND
042100        MOVE "N" TO W-AVAIL-SW
042200        GO TO 640-EXIT.
042300     MOVE WS-FOUND-IDX TO W-TABLE-IDX.
042400     IF RM-STATUS(W-TABLE-IDX) = "VACANT     "
042500        MOVE "Y" TO W-AVAIL-SW
042600        GO TO 640-EXIT.
042700     MOVE "Y" TO W-AVAIL-SW.
042800     PERFORM 641-TEST-ONE-CONFLICT THRU 641-EXIT
042900         VARYING RS-IDX FROM 1 BY 1 UNTIL RS-IDX >
043000             RES-TABLE-COUNT.
043100     IF W-AVAILABLE AND RM-STATUS(W-TABLE-IDX) = "OCCUPIED   "
043200        PERFORM 642-TEST-OCCUPANT THRU 642-EXIT
043300            VARYING RS-IDX FROM 1 BY 1 UNTIL RS-IDX >
043400                RES-TABLE-COUNT
043500     END-IF.
043600 640-EXIT.
043700     EXIT.
043800
043900 641-TEST-ONE-CONFLICT.
044000     IF RS-ROOM-NUMBER(RS-IDX) = RM-ROOM-NUMBER(W-TABLE-IDX)
044100        AND RS-STATUS(RS-IDX) = "CONFIRMED "
044200        AND NOT RS-IS-DELETED(RS-IDX)
044300        AND RS-CODE(RS-IDX) NOT = W-EXCL-RES-CODE
044400        MOVE RS-CHECKIN-DATE(RS-IDX)  TO W-EXIST-CHECKIN-DTTM(1:8)
044500        MOVE RS-CHECKIN-TIME(RS-IDX)  TO W-EXIST-CHECKIN-DTTM(9:4)
044600        MOVE RS-CHECKOUT-DATE(RS-IDX) TO
044700            W-EXIST-CHECKOUT-DTTM(1:8)
044800        MOVE RS-CHECKOUT-TIME(RS-IDX) TO
044900            W-EXIST-CHECKOUT-DTTM(9:4)
045000        IF NOT (W-WANT-CHECKIN-DTTM > W-EXIST-CHECKOUT-DTTM
045100                OR W-WANT-CHECKOUT-DTTM < W-EXIST-CHECKIN-DTTM)
045200           MOVE "N" TO W-AVAIL-SW
045300        END-IF
045400     END-IF.
045500 641-EXIT.
045600     EXIT.
045700
045800 642-TEST-OCCUPANT.
045900     IF RS-ROOM-NUMBER(RS-IDX) = RM-ROOM-NUMBER(W-TABLE-IDX)
046000        AND RS-STATUS(RS-IDX) = "CHECKEDIN "
046100        MOVE RS-CHECKOUT-DATE(RS-IDX) TO
046200            W-EXIST-CHECKOUT-DTTM(1:8)
046300        MOVE RS-CHECKOUT-TIME(RS-IDX) TO
046400            W-EXIST-CHECKOUT-DTTM(9:4)
046500        IF W-WANT-CHECKIN-DTTM NOT > W-EXIST-CHECKOUT-DTTM
046600           MOVE "N" TO W-AVAIL-SW
046700        END-IF
046800     END-IF.
046900 642-EXIT.
047000     EXIT.
047100
047200 800-OPEN-FILES.
047300     MOVE "800-OPEN-FILES" TO PARA-NAME.
047400     OPEN INPUT HOTGOOD, ROOMS, RESERVATIONS, WAITLIST.
047500     OPEN OUTPUT HOTFOUND, SYSOUT.
047600 800-EXIT.
047700     EXIT.
047800
047900 210-LOAD-ROOM-TABLE.
048000     MOVE "210-LOAD-ROOM-TABLE" TO PARA-NAME.
048100     MOVE 0 TO ROOM-TABLE-COUNT.
048200     PERFORM 211-READ-ONE-ROOM THRU 211-EXIT
048300         UNTIL CODE-WRITE = "NO".
048400 210-EXIT.
048500     EXIT.
048600
048700 211-READ-ONE-ROOM.
048800     READ ROOMS
048900         AT END
049000         MOVE "NO" TO OFCODE
049100         GO TO 211-EXIT.
049200     ADD 1 TO ROOM-TABLE-COUNT.
049300     MOVE ROOM-NUMBER     TO RM-ROOM-NUMBER(ROOM-TABLE-COUNT).
049400     MOVE ROOM-TYPE       TO RM-ROOM-TYPE(ROOM-TABLE-COUNT).
049500     MOVE ROOM-BED-TYPE   TO RM-BED-TYPE(ROOM-TABLE-COUNT).
049600     MOVE ROOM-FACING     TO RM-FACING(ROOM-TABLE-COUNT).
049700     MOVE ROOM-STATUS     TO RM-STATUS(ROOM-TABLE-COUNT).
049800     MOVE ROOM-HAS-WIFI   TO RM-HAS-WIFI(ROOM-TABLE-COUNT).
049900     MOVE ROOM-SMOKE-FREE TO RM-SMOKE-FREE(ROOM-TABLE-COUNT).
050000     MOVE ROOM-RATE       TO RM-RATE(ROOM-TABLE-COUNT).
050100     MOVE ROOM-GUEST-ID   TO RM-GUEST-ID(ROOM-TABLE-COUNT).
050200 211-EXIT.
050300     EXIT.
050400
050500 230-LOAD-RES-TABLE.
050600     MOVE "230-LOAD-RES-TABLE" TO PARA-NAME.
050700     MOVE 0 TO RES-TABLE-COUNT.
050800     PERFORM 231-READ-ONE-RES THRU 231-EXIT
050900         UNTIL CODE-WRITE = "NO".
051000 230-EXIT.
051100     EXIT.
051200
051300 231-READ-ONE-RES.
051400     READ RESERVATIONS
051500         AT END
051600         MOVE "NO" TO OFCODE
051700         GO TO 231-EXIT.
051800     ADD 1 TO RES-TABLE-COUNT.
051900     MOVE RES-CODE           TO RS-CODE(RES-TABLE-COUNT).
052000     MOVE RES-STATUS         TO RS-STATUS(RES-TABLE-COUNT).
052100     MOVE RES-ROOM-NUMBER    TO RS-ROOM-NUMBER(RES-TABLE-COUNT).
052200     MOVE RES-GUEST-CONTACT  TO RS-GUEST-CONTACT(RES-TABLE-COUNT).
052300     MOVE RES-NUM-ADULT      TO RS-NUM-ADULT(RES-TABLE-COUNT).
052400     MOVE RES-NUM-CHILD      TO RS-NUM-CHILD(RES-TABLE-COUNT).
052500     MOVE RES-CHECKIN-DATE   TO RS-CHECKIN-DATE(RES-TABLE-COUNT).
052600     MOVE RES-CHECKIN-TIME   TO RS-CHECKIN-TIME(RES-TABLE-COUNT).
052700     MOVE RES-CHECKOUT-DATE  TO RS-CHECKOUT-DATE(RES-TABLE-COUNT).
052800     MOVE RES-CHECKOUT-TIME  TO RS-CHECKOUT-TIME(RES-TABLE-COUNT).
052900     MOVE "N" TO RS-DELETED-SW(RES-TABLE-COUNT).
053000 231-EXIT.
053100     EXIT.
053200
053300 250-LOAD-WAIT-TABLE.
053400     MOVE "250-LOAD-WAIT-TABLE" TO PARA-NAME.
053500     MOVE 0 TO WAIT-TABLE-COUNT.
053600     PERFORM 251-READ-ONE-WAIT THRU 251-EXIT
053700         UNTIL CODE-WRITE = "NO".
053800 250-EXIT.
053900     EXIT.
054000
054100 251-READ-ONE-WAIT.
054200     READ WAITLIST
054300         AT END
054400         MOVE "NO" TO OFCODE
054500         GO TO 251-EXIT.
054600     ADD 1 TO WAIT-TABLE-COUNT.
054700     MOVE WTL-CODE           TO WL-CODE(WAIT-TABLE-COUNT).
054800     MOVE WTL-ROOM-NUMBER    TO WL-ROOM-NUMBER(WAIT-TABLE-COUNT).
054900     MOVE WTL-GUEST-CONTACT  TO
055000         WL-GUEST-CONTACT(WAIT-TABLE-COUNT).
055100     MOVE WTL-NUM-ADULT      TO WL-NUM-ADULT(WAIT-TABLE-COUNT).
055200     MOVE WTL-NUM-CHILD      TO WL-NUM-CHILD(WAIT-TABLE-COUNT).
055300     MOVE WTL-CHECKIN-DATE   TO WL-CHECKIN-DATE(WAIT-TABLE-COUNT).
055400     MOVE WTL-CHECKIN-TIME   TO WL-CHECKIN-TIME(WAIT-TABLE-COUNT).
055500     MOVE WTL-CHECKOUT-DATE  TO
055600         WL-CHECKOUT-DATE(WAIT-TABLE-COUNT).
055700     MOVE WTL-CHECKOUT-TIME  TO
055800         WL-CHECKOUT-TIME(WAIT-TABLE-COUNT).
055900     MOVE "N" TO WL-DELETED-SW(WAIT-TABLE-COUNT).
056000 251-EXIT.
056100     EXIT.
056200
056300 900-READ-HOTGOOD.
056400     MOVE "900-READ-HOTGOOD" TO PARA-NAME.
056500     READ HOTGOOD
056600         AT END
056700         MOVE "N" TO MORE-DATA-SW
056800         GO TO 900-EXIT.
056900     ADD 1 TO RECORDS-READ.
057000     IF TRAN-TRAILER-REC
057100        MOVE "N" TO MORE-DATA-SW.
057200 900-EXIT.
057300     EXIT.
057400
057500 999-CLEANUP.
057600     MOVE "999-CLEANUP" TO PARA-NAME.
057700     IF NOT TRAN-TRAILER-REC
057800         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
057900         GO TO 1000-ABEND-RTN.
058000
058100     SUBTRACT 1 FROM RECORDS-READ.
058200     IF RECORDS-READ NOT EQUAL TO TRLR-RECORD-COUNT
058300         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
058400                               TO ABEND-REASON
058500         MOVE RECORDS-READ      TO ACTUAL-VAL
058600         MOVE TRLR-RECORD-COUNT TO EXPECTED-VAL
058700         GO TO 1000-ABEND-RTN.
058800
058900     MOVE SPACES TO FND-TRAILER-REC.
059000     MOVE "TRAILER   " TO FNDTRLR-LIT.
059100     MOVE HITS-WRITTEN TO FNDTRLR-RECORD-COUNT.
059200     WRITE HOTFOUND-REC.
059300     CLOSE HOTGOOD, ROOMS, RESERVATIONS, WAITLIST, HOTFOUND,
059400         SYSOUT.
059500     DISPLAY "** RECORDS READ **".
059600     DISPLAY RECORDS-READ.
059700     DISPLAY "** HITS WRITTEN **".
059800     DISPLAY HITS-WRITTEN.
059900     DISPLAY "******** NORMAL END OF JOB RESRCH ********".
060000 999-EXIT.
060100     EXIT.
060200
060300 1000-ABEND-RTN.
060400     WRITE SYSOUT-REC FROM ABEND-REC.
060500     CLOSE HOTGOOD, ROOMS, RESERVATIONS, WAITLIST, HOTFOUND,
060600         SYSOUT.
060700     DISPLAY "*** ABNORMAL END OF JOB-RESRCH ***" UPON CONSOLE.
060800     DIVIDE ZERO-VAL INTO ONE-VAL.
