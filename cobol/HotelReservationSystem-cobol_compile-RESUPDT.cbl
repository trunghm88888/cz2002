000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RESUPDT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV CENTER.
000500 DATE-WRITTEN. 04/02/26.
000600 DATE-COMPILED. 04/02/26.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM APPLIES THE EDITED ROOM/RESERVATION
001300*          TRANSACTION FILE (HOTGOOD, PRODUCED BY RESEDIT)
001400*          AGAINST THE ROOM, RESERVATION AND WAIT-LIST MASTERS.
001500*
001600*          THE THREE MASTERS ARE SMALL ENOUGH TO HOLD WHOLE IN A
001700*          TABLE FOR THE DURATION OF THE RUN - THIS PROGRAM READS
001800*          EACH MASTER INTO A TABLE AT START-UP AND REWRITES THE
001900*          WHOLE TABLE BACK AT END OF RUN, THE SAME TABLE-LOAD
002000*          SHAPE USED ACROSS THIS SYSTEM WHEREVER A MASTER IS
002100*          SMALL ENOUGH TO HOLD IN CORE FOR THE RUN.
002200*
002300*          CHECK-OUT TRANSACTIONS CALL RMCASC TO DECIDE THE
002400*          ROOM'S NEXT STATUS AND CALL CKOUTCLC TO COMPUTE THE
002500*          BILL, WHICH IS APPENDED TO BILLS.DAT.
002600*
002700******************************************************************
002800
002900         INPUT FILE              -   HRPS.HOTGOOD
003000
003100         ROOM MASTER (I-O)       -   HRPS.ROOMS
003200
003300         RESERVATION MASTER(I-O) -   HRPS.RESERVATIONS
003400
003500         WAIT-LIST MASTER (I-O)  -   HRPS.WAITLIST
003600
003700         OUTPUT FILE PRODUCED    -   HRPS.BILLS
003800
003900         DUMP FILE               -   SYSOUT
004000
004100******************************************************************
004200*  CHANGE LOG
004300*  ----------
004400*  04/02/26  KPN  ORIGINAL PROGRAM, ADAPTED FROM THE PATIENT
004500*                 SYSTEM'S DALYUPDT SHAPE.  HELPDESK TICKET
004600*                 HRPS-0009
004700*  04/11/26  KPN  ADDED THE CHECK-OUT CASCADE (CALLS RMCASC) AND
004800*                 THE BILLING CALL (CALLS CKOUTCLC) - HRPS-0009
004900*  04/22/26  KPN  470-CHECK-IN NO-SHOW PATH WAS CASCADING AS OF
005000*                 EXPECTED CHECK-IN + 1 MINUTE INSTEAD OF +24
005100*                 HOURS - FIXED TO ADVANCE THE CALENDAR DAY
005200*                 (NEW 660-ADD-ONE-DAY) INSTEAD OF THE CLOCK -
005300*                 HRPS-0009
005400*  04/23/26  KPN  CHECK-IN/CHECK-OUT/CANCEL/UPDTCKIN/UPDTCKOUT
005500*                 WERE APPLYING AGAINST ANY RESERVATION THE
005600*                 REQUEST FOUND, REGARDLESS OF ITS CURRENT
005700*                 STATUS - ADDED THE MISSING RS-STATUS GUARDS
005800*                 (REJECTS INVALID-STATUS-CHANGE/ILLEGAL-
005900*                 CHANGE-OF-DATE VIA NEW 195-REJECT-TRANSACTION)
006000*                 - HRPS-0014
006100*  04/23/26  KPN  480-CHECK-OUT DIDN'T CHECK THE ACTUAL CHECK-
006200*                 OUT TIME AGAINST THE RESERVATION'S CHECK-IN
006300*                 TIME - A GUEST COULD CHECK OUT BEFORE THEY
006400*                 CHECKED IN.  NOW REJECTS INVALID-CHECKOUT-
006500*                 TIME - HRPS-0014
006600*  04/23/26  KPN  480-CHECK-OUT ALWAYS WROTE THE BILL AS CASH -
006700*                 PYBL-CC-NUMBER/PYBL-CC-ADDRESS WERE DEAD
006800*                 FIELDS.  NOW READS TRAN-PAYMENT-TYPE OFF
006900*                 HOTTRAN AND, FOR CREDIT-CARD, LOOKS THE GUEST
007000*                 UP IN THE NEW GUESTS MASTER (READ-ONLY, LOADED
007100*                 AT 270) TO FILL IN THE CARD NUMBER AND
007200*                 BILLING ADDRESS - HRPS-0015
007300******************************************************************
007400 ENVIRONMENT DIVISION.                                           HRPS0009
007500 CONFIGURATION SECTION.
007600 SOURCE-COMPUTER. IBM-390.
007700 OBJECT-COMPUTER. IBM-390.
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM.
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT SYSOUT
008300     ASSIGN TO UT-S-SYSOUT
008400       ORGANIZATION IS SEQUENTIAL.
008500
008600     SELECT HOTGOOD
008700     ASSIGN TO UT-S-HOTGOOD
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS OFCODE.
009000
009100     SELECT ROOMS
009200     ASSIGN TO UT-S-ROOMS
009300       ACCESS MODE IS SEQUENTIAL
009400       FILE STATUS IS OFCODE.
009500
009600     SELECT RESERVATIONS
009700     ASSIGN TO UT-S-RESERVATIONS
009800       ACCESS MODE IS SEQUENTIAL
009900       FILE STATUS IS OFCODE.
010000
010100     SELECT WAITLIST
010200     ASSIGN TO UT-S-WAITLIST
010300       ACCESS MODE IS SEQUENTIAL
010400       FILE STATUS IS OFCODE.
010500
010600*04/23/26 KPN HRPS-0015 - READ-ONLY LOOKUP OF THE GUEST MASTER
010700*04/23/26 KPN SO A CREDIT-CARD CHECK-OUT CAN PULL THE CARD
010800*04/23/26 KPN NUMBER AND BILLING ADDRESS
010900     SELECT GUESTS
011000     ASSIGN TO UT-S-GUESTS
011100       ACCESS MODE IS SEQUENTIAL
011200       FILE STATUS IS OFCODE.
011300
011400     SELECT BILLS
011500     ASSIGN TO UT-S-BILLS
011600       ACCESS MODE IS SEQUENTIAL
011700       FILE STATUS IS OFCODE.
011800
011900 DATA DIVISION.
012000 FILE SECTION.
012100 FD  SYSOUT
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 130 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS SYSOUT-REC.
012700 01  SYSOUT-REC  PIC X(130).
012800
012900 FD  HOTGOOD
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 200 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS HOTTRAN-REC.
013500 COPY HOTTRAN.
013600
013700 FD  ROOMS
013800     RECORDING MODE IS F
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 80 CHARACTERS
014100     BLOCK CONTAINS 0 RECORDS
014200     DATA RECORD IS ROOM-RECORD.
014300 COPY ROOMREC.
014400
014500 FD  RESERVATIONS
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 114 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS RESERVATION-RECORD.
015100 COPY RESVREC.
015200
015300 FD  WAITLIST
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 114 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS WAITLIST-RECORD.
015900 COPY WAITLREC.
016000
016100 FD  GUESTS
016200     RECORDING MODE IS F
016300     LABEL RECORDS ARE STANDARD
016400     RECORD CONTAINS 276 CHARACTERS
016500     BLOCK CONTAINS 0 RECORDS
016600     DATA RECORD IS GUEST-RECORD.
016700 COPY GUESTREC.
016800
016900 FD  BILLS
017000     RECORDING MODE IS F
017100     LABEL RECORDS ARE STANDARD
017200     RECORD CONTAINS 189 CHARACTERS
017300     BLOCK CONTAINS 0 RECORDS
017400     DATA RECORD IS BILL-RECORD.
017500 COPY BILLREC.
017600
017700 WORKING-STORAGE SECTION.
017800
017900 01  FILE-STATUS-CODES.
018000     05  OFCODE                  PIC X(2).
018100         88 CODE-WRITE    VALUE SPACES.
018200     05  FILLER                  PIC X(05).
018300
018400 77  WS-DATE                     PIC 9(6).
018500
018600** IN-MEMORY COPY OF THE ROOM MASTER - REWRITTEN WHOLE AT 999
018700 01  ROOM-TABLE-AREA.
018800     05  ROOM-TABLE-COUNT        PIC 9(04) COMP.
018900     05  ROOM-TABLE OCCURS 300 TIMES INDEXED BY RM-IDX.
019000         10  RM-ROOM-NUMBER      PIC X(05).
019100         10  RM-ROOM-TYPE        PIC X(06).
019200         10  RM-BED-TYPE         PIC X(06).
019300         10  RM-FACING           PIC X(05).
019400         10  RM-STATUS           PIC X(11).
019500         10  RM-HAS-WIFI         PIC X(01).
019600         10  RM-SMOKE-FREE       PIC X(01).
019700         10  RM-RATE             PIC 9(05)V99.
019800         10  RM-GUEST-ID         PIC X(10).
019900         10  FILLER              PIC X(05).
020000
020100** IN-MEMORY COPY OF THE RESERVATION MASTER
020200 01  RES-TABLE-AREA.
020300     05  RES-TABLE-COUNT         PIC 9(05) COMP.
020400     05  RES-DELETED-COUNT       PIC 9(05) COMP.
020500     05  RES-TABLE OCCURS 2000 TIMES INDEXED BY RS-IDX.
020600         10  RS-CODE             PIC X(36).
020700         10  RS-STATUS           PIC X(10).
020800         10  RS-ROOM-NUMBER      PIC X(05).
020900         10  RS-GUEST-CONTACT    PIC X(15).
021000         10  RS-NUM-ADULT        PIC 9(02).
021100         10  RS-NUM-CHILD        PIC 9(02).
021200         10  RS-CHECKIN-DATE     PIC 9(08).
021300         10  RS-CHECKIN-TIME     PIC 9(04).
021400         10  RS-CHECKOUT-DATE    PIC 9(08).
021500         10  RS-CHECKOUT-TIME    PIC 9(04).
021600         10  RS-DELETED-SW       PIC X(01).
021700             88  RS-IS-DELETED  VALUE "Y".
021800         10  FILLER              PIC X(05).
021900
022000** IN-MEMORY COPY OF THE WAIT-LIST MASTER
022100 01  WAIT-TABLE-AREA.
022200     05  WAIT-TABLE-COUNT        PIC 9(05) COMP.
022300     05  WAIT-DELETED-COUNT      PIC 9(05) COMP.
022400     05  WAIT-TABLE OCCURS 2000 TIMES INDEXED BY WL-IDX.
022500         10  WL-CODE             PIC X(36).
022600         10  WL-ROOM-NUMBER      PIC X(05).
022700         10  WL-GUEST-CONTACT    PIC X(15).
022800         10  WL-NUM-ADULT        PIC 9(02).
022900         10  WL-NUM-CHILD        PIC 9(02).
023000         10  WL-CHECKIN-DATE     PIC 9(08).
023100         10  WL-CHECKIN-TIME     PIC 9(04).
023200         10  WL-CHECKOUT-DATE    PIC 9(08).
023300         10  WL-CHECKOUT-TIME    PIC 9(04).
023400         10  WL-DELETED-SW       PIC X(01).
023500             88  WL-IS-DELETED  VALUE "Y".
023600         10  FILLER              PIC X(05).
023700
023800** IN-MEMORY COPY OF THE GUEST MASTER - READ-ONLY, NEVER REWRITTEN
023900 01  GUEST-TABLE-AREA.
024000     05  GUEST-TABLE-COUNT       PIC 9(05) COMP.
024100     05  GUEST-TABLE OCCURS 1000 TIMES INDEXED BY GT-IDX.
024200         10  GT-NAME             PIC X(40).
024300         10  GT-ADDRESS          PIC X(60).
024400         10  GT-COUNTRY          PIC X(20).
024500         10  GT-GENDER           PIC X(06).
024600         10  GT-NATIONALITY      PIC X(20).
024700         10  GT-CONTACT          PIC X(15).
024800         10  GT-CC-NUMBER        PIC X(16).
024900         10  GT-CC-ADDRESS       PIC X(60).
025000         10  GT-ID-TYPE          PIC X(01).
025100         10  GT-ID-NUMBER        PIC X(20).
025200         10  FILLER              PIC X(05).
025300
025400** WORK AREA PASSED TO RMCASC - SAME SHAPE AS ITS LINKAGE SECTION
025500 01  CASC-REQUEST.
025600     05  CASC-CHECKOUT-DTTM      PIC 9(12).
025700     05  CASC-CONFIRMED-COUNT    PIC 9(03).
025800     05  CASC-CONFIRMED-ENTRY OCCURS 30 TIMES
025900                       INDEXED BY CC-IDX.
026000         10  CASC-CF-RES-CODE     PIC X(36).
026100         10  CASC-CF-CHECKIN-DTTM PIC 9(12).
026200         10  CASC-CF-CHECKOUT-DTTM PIC 9(12).
026300     05  CASC-WAITING-COUNT      PIC 9(03).
026400     05  CASC-WAITING-ENTRY OCCURS 30 TIMES
026500                       INDEXED BY CW-IDX.
026600         10  CASC-WL-RES-CODE     PIC X(36).
026700         10  CASC-WL-CHECKIN-DTTM PIC 9(12).
026800         10  CASC-WL-CHECKOUT-DTTM PIC 9(12).
026900     05  FILLER                  PIC X(05).
027000
027100 01  CASC-RESPONSE.
027200     05  CASC-ROOM-RESULT-STATUS PIC X(11).
027300     05  CASC-RESERVED-FOR-SOURCE PIC X(01).
027400     05  CASC-RESERVED-FOR-IDX   PIC 9(03).
027500     05  CASC-PROMOTE-FLAG OCCURS 30 TIMES PIC X(01).
027600     05  FILLER                  PIC X(05).
027700
027800** WORK AREA PASSED TO CKOUTCLC
027900 01  CALC-BILL-REQUEST.
028000     05  CALC-ROOM-RATE          PIC 9(05)V99.
028100     05  CALC-SERVICE-PRICE      PIC 9(07)V99.
028200     05  CALC-HAS-PROMOTION      PIC X(01).
028300     05  CALC-CHECKIN-DATE       PIC 9(08).
028400     05  CALC-CHECKIN-TIME       PIC 9(04).
028500     05  CALC-CHECKOUT-DATE      PIC 9(08).
028600     05  CALC-CHECKOUT-TIME      PIC 9(04).
028700     05  FILLER                  PIC X(05).
028800
028900 01  CALC-BILL-RESPONSE.
029000     05  CALC-DAYS-TOTAL         PIC 9(03).
029100     05  CALC-DAYS-WEEKDAY       PIC 9(03).
029200     05  CALC-DAYS-WEEKEND       PIC 9(03).
029300     05  CALC-ROOM-PRICE         PIC 9(07)V99.
029400     05  CALC-PROMO-DISCOUNT     PIC 9(07)V99.
029500     05  CALC-TAX                PIC 9(07)V99.
029600     05  CALC-TOTAL              PIC 9(07)V99.
029700     05  FILLER                  PIC X(05).
029800
029900 01  SUB-RETURN-CD               PIC 9(04) COMP.
030000
030100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
030200     05 RECORDS-WRITTEN          PIC 9(7) COMP.
030300     05 RECORDS-IN-ERROR         PIC 9(7) COMP.
030400     05 RECORDS-READ             PIC 9(9) COMP.
030500     05 BILLS-WRITTEN            PIC 9(7) COMP.
030600     05 W-TABLE-IDX              PIC 9(05) COMP.
030700     05 W-TODAY-DTTM              PIC 9(12).
030800     05 W-TODAY-DTTM-PARTS REDEFINES W-TODAY-DTTM.
030900        10 W-TODAY-DATE           PIC 9(08).
031000        10 W-TODAY-TIME           PIC 9(04).
031100     05 FILLER                   PIC X(05).
031200
031300 01  MISC-WS-FLDS.
031400     05  WS-NEW-RES-CODE         PIC X(36).
031500     05  WS-EXPECTED-CHECKIN-DTTM PIC 9(12).
031600     05  WS-EXPIRY-LIMIT-DTTM     PIC 9(12).
031700     05  WS-ACTUAL-CHECKIN-DTTM   PIC 9(12).
031800     05  WS-FOUND-IDX             PIC 9(05) COMP.
031900     05  WS-FOUND-SW              PIC X(01).
032000         88  WS-FOUND            VALUE "Y".
032100         88  WS-NOT-FOUND        VALUE "N".
032200     05  W-REJECT-REASON          PIC X(25).
032300     05  WS-CKOUT-RES-IDX         PIC 9(05) COMP.
032400     05  WS-GUEST-IDX             PIC 9(05) COMP.
032500     05  WS-GUEST-FOUND-SW        PIC X(01).
032600         88  WS-GUEST-FOUND      VALUE "Y".
032700         88  WS-GUEST-NOT-FOUND  VALUE "N".
032800     05  FILLER                  PIC X(05).
032900
033000 01  FLAGS-AND-SWITCHES.
033100     05 MORE-DATA-SW             PIC X(01) VALUE "Y".
033200         88 NO-MORE-DATA VALUE "N".
033300     05 FILLER                   PIC X(05).
033400
033500** WORK FIELDS FOR THE 640-CHECK-AVAIL CONFLICT TEST USED BY
033600** UPDATE-CHECKIN-TIME/UPDATE-CHECKOUT-TIME'S ROOM-REASSIGNMENT
033700 01  AVAIL-CHECK-WORK-FIELDS.
033800     05  W-SEARCH-ROOM-NUMBER     PIC X(05).
033900     05  W-WANT-CHECKIN-DTTM      PIC 9(12).
034000     05  W-WANT-CHECKOUT-DTTM     PIC 9(12).
034100     05  W-EXIST-CHECKIN-DTTM     PIC 9(12).
034200     05  W-EXIST-CHECKOUT-DTTM    PIC 9(12).
034300     05  W-EXCL-RES-CODE          PIC X(36).
034400     05  W-AVAIL-SW               PIC X(01).
034500         88  W-AVAILABLE         VALUE "Y".
034600         88  W-NOT-AVAILABLE     VALUE "N".
034700     05  W-ENTRY-SOURCE           PIC X(01).
034800         88  W-ENTRY-IS-RES      VALUE "R".
034900         88  W-ENTRY-IS-WAIT     VALUE "W".
035000     05  W-ENTRY-IDX              PIC 9(05) COMP.
035100     05  FILLER                   PIC X(05).
035200
035300** LOCAL JULIAN-DAY MATH FOR THE 24-HOUR NO-SHOW TEST - SAME
035400** FLIEGEL AND VAN FLANDERN FORMULA CKOUTCLC USES FOR NIGHTS
035500 01  JDN-WORK-FIELDS.
035600     05  J-YEAR                  PIC 9(04) COMP.
035700     05  J-MONTH                 PIC 9(02) COMP.
035800     05  J-DAY                   PIC 9(02) COMP.
035900     05  J-A                     PIC S9(04) COMP.
036000     05  J-Y                     PIC S9(06) COMP.
036100     05  J-M                     PIC S9(04) COMP.
036200     05  J-TERM1                 PIC S9(09) COMP.
036300     05  J-TERM2                 PIC S9(09) COMP.
036400     05  J-TERM3                 PIC S9(09) COMP.
036500     05  J-TERM4                 PIC S9(09) COMP.
036600     05  J-RESULT                PIC S9(09) COMP.
036700     05  J-EXPECTED-JDN          PIC S9(09) COMP.
036800     05  J-ACTUAL-JDN            PIC S9(09) COMP.
036900     05  J-MINUTES-DIFF          PIC S9(09) COMP.
037000     05  J-EXP-HH                PIC 9(02) COMP.
037100     05  J-EXP-MM                PIC 9(02) COMP.
037200     05  J-ACT-HH                PIC 9(02) COMP.
037300     05  J-ACT-MM                PIC 9(02) COMP.
037400     05  J-EXP-MINUTES           PIC S9(05) COMP.
037500     05  J-ACT-MINUTES           PIC S9(05) COMP.
037600     05  J-LEAP-Q                PIC S9(06) COMP.
037700     05  J-LEAP-REM4             PIC S9(04) COMP.
037800     05  J-LEAP-REM100           PIC S9(04) COMP.
037900     05  J-LEAP-REM400           PIC S9(04) COMP.
038000     05  J-LEAP-SW               PIC X(01).
038100         88  J-IS-LEAP          VALUE "Y".
038200     05  FILLER                  PIC X(05).
038300
038400 COPY ABENDREC.
038500
038600 PROCEDURE DIVISION.
038700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038800     PERFORM 100-MAINLINE THRU 100-EXIT
038900             UNTIL NO-MORE-DATA OR
039000             TRAN-TRAILER-REC.
039100     PERFORM 999-CLEANUP THRU 999-EXIT.
039200     MOVE +0 TO RETURN-CODE.
039300     GOBACK.
039400
039500 000-HOUSEKEEPING.
039600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
039700     DISPLAY "******** BEGIN JOB RESUPDT ********".
039800     ACCEPT  WS-DATE FROM DATE.
039900     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
040000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
040100     PERFORM 210-LOAD-ROOM-TABLE THRU 210-EXIT.
040200     PERFORM 230-LOAD-RES-TABLE THRU 230-EXIT.
040300     PERFORM 250-LOAD-WAIT-TABLE THRU 250-EXIT.
040400     PERFORM 270-LOAD-GUEST-TABLE THRU 270-EXIT.
040500     PERFORM 900-READ-HOTGOOD THRU 900-EXIT.
040600     IF NO-MORE-DATA
040700         MOVE "EMPTY TRANSACTION FILE" TO ABEND-REASON
040800         GO TO 1000-ABEND-RTN.
040900 000-EXIT.
041000     EXIT.
041100
041200 100-MAINLINE.
041300     MOVE "100-MAINLINE" TO PARA-NAME.
041400     EVALUATE TRUE
041500         WHEN TRAN-RESERVE
041600             PERFORM 405-RESERVE-ROOM THRU 405-EXIT
041700         WHEN TRAN-MAINTAIN
041800             PERFORM 410-MAINTAIN-ROOM THRU 410-EXIT
041900         WHEN TRAN-FIN-MAINT
042000             PERFORM 420-FINISH-MAINTAIN THRU 420-EXIT
042100         WHEN TRAN-UPDT-RATE
042200             PERFORM 430-UPDATE-RATE THRU 430-EXIT
042300         WHEN TRAN-CR-WAITLIST
042400             PERFORM 440-CREATE-WAITLIST THRU 440-EXIT
042500         WHEN TRAN-CR-CONFIRM
042600             PERFORM 450-CREATE-CONFIRMED THRU 450-EXIT
042700         WHEN TRAN-CONFIRM-WL
042800             PERFORM 460-CONFIRM-WAITLISTED THRU 460-EXIT
042900         WHEN TRAN-CHECK-IN
043000             PERFORM 470-CHECK-IN THRU 470-EXIT
043100         WHEN TRAN-CHECK-OUT
043200             PERFORM 480-CHECK-OUT THRU 480-EXIT
043300         WHEN TRAN-CANCEL
043400             PERFORM 490-CANCEL THRU 490-EXIT
043500         WHEN TRAN-UPDT-CKIN
043600             PERFORM 495-UPDATE-CHECKIN-TIME THRU 495-EXIT
043700         WHEN TRAN-UPDT-CKOUT
043800             PERFORM 496-UPDATE-CHECKOUT-TIME THRU 496-EXIT
043900         WHEN OTHER
044000********  AVAIL-SEARCH/RES-SEARCH ARE READ-ONLY - RESRCH'S JOB
044100             CONTINUE
044200     END-EVALUATE.
044300     ADD +1 TO RECORDS-WRITTEN.
044400     PERFORM 900-READ-HOTGOOD THRU 900-EXIT.
044500 100-EXIT.
044600     EXIT.
044700
044800*04/23/26 KPN HRPS-0014 - REJECT-AND-SKIP FOR A TRANSACTION THAT
044900*04/23/26 KPN FAILS A STATUS OR TIMING EDIT AT UPDATE TIME -
045000*04/23/26 KPN WRITES THE REASON TO SYSOUT, BUMPS THE ERROR
045100*04/23/26 KPN COUNT, AND LEAVES THE MASTER RECORD UNTOUCHED
045200 195-REJECT-TRANSACTION.
045300     MOVE SPACES TO SYSOUT-REC.
045400     STRING "*** " TRAN-CODE DELIMITED BY SIZE
045500            " "    TRAN-RES-CODE DELIMITED BY SIZE
045600            " "    W-REJECT-REASON DELIMITED BY SIZE
045700        INTO SYSOUT-REC.
045800     WRITE SYSOUT-REC.
045900     ADD 1 TO RECORDS-IN-ERROR.
046000 195-EXIT.
046100     EXIT.
046200
046300*04/02/26 KPN HRPS-0001 - RESERVE IS THE ROOM-SIDE COMPANION TO
046400*04/02/26 KPN CR-CONFIRM/CONFIRM-WL - IT JUST FLIPS THE ROOM TO
046500*04/02/26 KPN RESERVED, THE RESERVATION ITSELF IS A SEPARATE
046600*04/02/26 KPN TRANSACTION CODE
046700 405-RESERVE-ROOM.                                               HRPS0001
046800     MOVE "405-RESERVE-ROOM" TO PARA-NAME.
046900     PERFORM 600-FIND-ROOM-INDEX THRU 600-EXIT.
047000     IF WS-FOUND
047100        MOVE "RESERVED   " TO RM-STATUS(WS-FOUND-IDX).
047200 405-EXIT.
047300     EXIT.
047400
047500 410-MAINTAIN-ROOM.
047600     MOVE "410-MAINTAIN-ROOM" TO PARA-NAME.
047700     PERFORM 600-FIND-ROOM-INDEX THRU 600-EXIT.
047800     IF WS-FOUND
047900        IF RM-STATUS(WS-FOUND-IDX) = "VACANT     "
048000           MOVE "MAINTENANCE" TO RM-STATUS(WS-FOUND-IDX).
048100 410-EXIT.
048200     EXIT.
048300
048400 420-FINISH-MAINTAIN.
048500     MOVE "420-FINISH-MAINTAIN" TO PARA-NAME.
048600     PERFORM 600-FIND-ROOM-INDEX THRU 600-EXIT.
048700     IF WS-FOUND
048800        MOVE "VACANT     " TO RM-STATUS(WS-FOUND-IDX).
048900 420-EXIT.
049000     EXIT.
049100
049200 430-UPDATE-RATE.
049300     MOVE "430-UPDATE-RATE" TO PARA-NAME.
049400     PERFORM 600-FIND-ROOM-INDEX THRU 600-EXIT.
049500     IF WS-FOUND
049600        MOVE TRAN-NEW-RATE TO RM-RATE(WS-FOUND-IDX).
049700 430-EXIT.
049800     EXIT.
049900
050000 440-CREATE-WAITLIST.
050100     MOVE "440-CREATE-WAITLIST" TO PARA-NAME.
050200     ADD 1 TO WAIT-TABLE-COUNT.
050300     MOVE TRAN-RES-CODE         TO WL-CODE(WAIT-TABLE-COUNT).
050400     MOVE TRAN-ROOM-NUMBER      TO
050500         WL-ROOM-NUMBER(WAIT-TABLE-COUNT).
050600     MOVE TRAN-GUEST-CONTACT    TO
050700         WL-GUEST-CONTACT(WAIT-TABLE-COUNT).
050800     MOVE TRAN-NUM-ADULT        TO WL-NUM-ADULT(WAIT-TABLE-COUNT).
050900     MOVE TRAN-NUM-CHILD        TO WL-NUM-CHILD(WAIT-TABLE-COUNT).
051000     MOVE TRAN-CHECKIN-DATE     TO
051100         WL-CHECKIN-DATE(WAIT-TABLE-COUNT).
051200     MOVE TRAN-CHECKIN-TIME     TO
051300         WL-CHECKIN-TIME(WAIT-TABLE-COUNT).
051400     MOVE TRAN-CHECKOUT-DATE    TO
051500         WL-CHECKOUT-DATE(WAIT-TABLE-COUNT).
051600     MOVE TRAN-CHECKOUT-TIME    TO
051700         WL-CHECKOUT-TIME(WAIT-TABLE-COUNT).
051800     MOVE "N" TO WL-DELETED-SW(WAIT-TABLE-COUNT).
051900 440-EXIT.
052000     EXIT.
052100
052200*04/02/26 KPN HRPS-0001 - A DIRECT BOOKING GETS A NEW RES-CODE;
052300*04/02/26 KPN CONFIRMING AN EXISTING WAIT-LIST ENTRY (TRAN-RES-
052400*04/02/26 KPN CODE NOT SPACES) COPIES ITS CODE AND REMOVES IT
052500*04/02/26 KPN FROM THE WAIT LIST - SEE 460 BELOW FOR THAT PATH
052600 450-CREATE-CONFIRMED.                                           HRPS0001
052700     MOVE "450-CREATE-CONFIRMED" TO PARA-NAME.
052800     ADD 1 TO RES-TABLE-COUNT.
052900     IF TRAN-RES-CODE = SPACES
053000        STRING TRAN-ROOM-NUMBER DELIMITED BY SIZE
053100               TRAN-GUEST-CONTACT DELIMITED BY SIZE
053200               TRAN-CHECKIN-DATE DELIMITED BY SIZE
053300            INTO WS-NEW-RES-CODE
053400        MOVE WS-NEW-RES-CODE TO RS-CODE(RES-TABLE-COUNT)
053500     ELSE
053600        MOVE TRAN-RES-CODE TO RS-CODE(RES-TABLE-COUNT)
053700     END-IF.
053800     MOVE "CONFIRMED " TO RS-STATUS(RES-TABLE-COUNT).
053900     MOVE TRAN-ROOM-NUMBER      TO
054000         RS-ROOM-NUMBER(RES-TABLE-COUNT).
054100     MOVE TRAN-GUEST-CONTACT    TO
054200         RS-GUEST-CONTACT(RES-TABLE-COUNT).
054300     MOVE TRAN-NUM-ADULT        TO RS-NUM-ADULT(RES-TABLE-COUNT).
054400     MOVE TRAN-NUM-CHILD        TO RS-NUM-CHILD(RES-TABLE-COUNT).
054500     MOVE TRAN-CHECKIN-DATE     TO
054600         RS-CHECKIN-DATE(RES-TABLE-COUNT).
054700     MOVE TRAN-CHECKIN-TIME     TO
054800         RS-CHECKIN-TIME(RES-TABLE-COUNT).
054900     MOVE TRAN-CHECKOUT-DATE    TO
055000         RS-CHECKOUT-DATE(RES-TABLE-COUNT).
055100     MOVE TRAN-CHECKOUT-TIME    TO
055200         RS-CHECKOUT-TIME(RES-TABLE-COUNT).
055300     MOVE "N" TO RS-DELETED-SW(RES-TABLE-COUNT).
055400     PERFORM 600-FIND-ROOM-INDEX THRU 600-EXIT.
055500     IF WS-FOUND
055600        MOVE "RESERVED   " TO RM-STATUS(WS-FOUND-IDX).
055700 450-EXIT.
055800     EXIT.
055900
056000 460-CONFIRM-WAITLISTED.
056100     MOVE "460-CONFIRM-WAITLISTED" TO PARA-NAME.
056200     PERFORM 620-FIND-WAIT-INDEX THRU 620-EXIT.
056300     IF WS-NOT-FOUND
056400        GO TO 460-EXIT.
056500     ADD 1 TO RES-TABLE-COUNT.
056600     MOVE WL-CODE(WS-FOUND-IDX)         TO
056700         RS-CODE(RES-TABLE-COUNT).
056800     MOVE "CONFIRMED " TO RS-STATUS(RES-TABLE-COUNT).
056900     MOVE WL-ROOM-NUMBER(WS-FOUND-IDX)  TO
057000         RS-ROOM-NUMBER(RES-TABLE-COUNT).
057100     MOVE WL-GUEST-CONTACT(WS-FOUND-IDX) TO
057200         RS-GUEST-CONTACT(RES-TABLE-COUNT).
057300     MOVE WL-NUM-ADULT(WS-FOUND-IDX)    TO
057400         RS-NUM-ADULT(RES-TABLE-COUNT).
057500     MOVE WL-NUM-CHILD(WS-FOUND-IDX)    TO
057600         RS-NUM-CHILD(RES-TABLE-COUNT).
057700     MOVE WL-CHECKIN-DATE(WS-FOUND-IDX) TO
057800         RS-CHECKIN-DATE(RES-TABLE-COUNT).
057900     MOVE WL-CHECKIN-TIME(WS-FOUND-IDX) TO
058000         RS-CHECKIN-TIME(RES-TABLE-COUNT).
058100     MOVE WL-CHECKOUT-DATE(WS-FOUND-IDX) TO
058200         RS-CHECKOUT-DATE(RES-TABLE-COUNT).
058300     MOVE WL-CHECKOUT-TIME(WS-FOUND-IDX) TO
058400         RS-CHECKOUT-TIME(RES-TABLE-COUNT).
058500     MOVE "N" TO RS-DELETED-SW(RES-TABLE-COUNT).
058600     MOVE "Y" TO WL-DELETED-SW(WS-FOUND-IDX).
058700     PERFORM 600-FIND-ROOM-INDEX THRU 600-EXIT.
058800     IF WS-FOUND
058900        MOVE "RESERVED   " TO RM-STATUS(WS-FOUND-IDX).
059000 460-EXIT.
059100     EXIT.
059200
059300*04/11/26 KPN HRPS-0009 - THE 24-HOUR NO-SHOW RULE.  IF THE
059400*04/11/26 KPN ACTUAL CHECK-IN IS MORE THAN 24 HOURS AFTER THE
059500*04/11/26 KPN RESERVATION'S EXPECTED CHECK-IN, THE RESERVATION
059600*04/11/26 KPN EXPIRES INSTEAD OF BECOMING CHECKED-IN, AND THE
059700*04/11/26 KPN ROOM CASCADE RUNS AS OF EXPECTED-CHECK-IN + 24H
059800 470-CHECK-IN.                                                   HRPS0009
059900     MOVE "470-CHECK-IN" TO PARA-NAME.
060000     PERFORM 610-FIND-RES-INDEX THRU 610-EXIT.
060100     IF WS-NOT-FOUND
060200        GO TO 470-EXIT.
060300*04/23/26 KPN HRPS-0014 - ONLY A CONFIRMED RESERVATION MAY
060400*04/23/26 KPN CHECK IN
060500     IF RS-STATUS(WS-FOUND-IDX) NOT = "CONFIRMED "
060600        MOVE "INVALID-STATUS-CHANGE"    TO W-REJECT-REASON
060700        PERFORM 195-REJECT-TRANSACTION THRU 195-EXIT
060800        GO TO 470-EXIT.
060900
061000     MOVE RS-CHECKIN-DATE(WS-FOUND-IDX)(1:4) TO J-YEAR.
061100     MOVE RS-CHECKIN-DATE(WS-FOUND-IDX)(5:2) TO J-MONTH.
061200     MOVE RS-CHECKIN-DATE(WS-FOUND-IDX)(7:2) TO J-DAY.
061300     PERFORM 650-COMPUTE-JDN THRU 650-EXIT.
061400     MOVE J-RESULT TO J-EXPECTED-JDN.
061500     COMPUTE J-EXP-HH = RS-CHECKIN-TIME(WS-FOUND-IDX) / 100.
061600     COMPUTE J-EXP-MM = RS-CHECKIN-TIME(WS-FOUND-IDX)
061700                             - (J-EXP-HH * 100).
061800     COMPUTE J-EXP-MINUTES = (J-EXP-HH * 60) + J-EXP-MM.
061900
062000     MOVE TRAN-ACTUAL-DATE(1:4) TO J-YEAR.
062100     MOVE TRAN-ACTUAL-DATE(5:2) TO J-MONTH.
062200     MOVE TRAN-ACTUAL-DATE(7:2) TO J-DAY.
062300     PERFORM 650-COMPUTE-JDN THRU 650-EXIT.
062400     MOVE J-RESULT TO J-ACTUAL-JDN.
062500     COMPUTE J-ACT-HH = TRAN-ACTUAL-TIME / 100.
062600     COMPUTE J-ACT-MM = TRAN-ACTUAL-TIME - (J-ACT-HH * 100).
062700     COMPUTE J-ACT-MINUTES = (J-ACT-HH * 60) + J-ACT-MM.
062800
062900     COMPUTE J-MINUTES-DIFF =
063000          ((J-ACTUAL-JDN - J-EXPECTED-JDN) * 1440)
063100          + (J-ACT-MINUTES - J-EXP-MINUTES).
063200
063300     IF J-MINUTES-DIFF > 1440
063400        MOVE "EXPIRED   " TO RS-STATUS(WS-FOUND-IDX)
063500        MOVE "Y" TO RS-DELETED-SW(WS-FOUND-IDX)
063600        MOVE RS-CHECKIN-DATE(WS-FOUND-IDX)(1:4) TO J-YEAR
063700        MOVE RS-CHECKIN-DATE(WS-FOUND-IDX)(5:2) TO J-MONTH
063800        MOVE RS-CHECKIN-DATE(WS-FOUND-IDX)(7:2) TO J-DAY
063900        PERFORM 660-ADD-ONE-DAY THRU 660-EXIT
064000        COMPUTE W-TODAY-DATE = (J-YEAR * 10000)
064100            + (J-MONTH * 100) + J-DAY
064200        MOVE RS-CHECKIN-TIME(WS-FOUND-IDX) TO W-TODAY-TIME
064300        PERFORM 630-CASCADE-AFTER-VACATE THRU 630-EXIT
064400     ELSE
064500        MOVE "CHECKEDIN " TO RS-STATUS(WS-FOUND-IDX)
064600        PERFORM 600-FIND-ROOM-INDEX THRU 600-EXIT
064700        IF WS-FOUND
064800           MOVE "OCCUPIED   " TO RM-STATUS(WS-FOUND-IDX)
064900           MOVE RS-GUEST-CONTACT(WS-FOUND-IDX)
065000                          TO RM-GUEST-ID(WS-FOUND-IDX)
065100        END-IF
065200     END-IF.
065300 470-EXIT.
065400     EXIT.
065500
065600*04/11/26 KPN HRPS-0009 - CHECK-OUT: WRITE THE CHECKEDOUT
065700*04/11/26 KPN RESERVATION, CALL CKOUTCLC FOR THE BILL, THEN RUN
065800*04/11/26 KPN THE ROOM CASCADE AT 630
065900 480-CHECK-OUT.                                                  HRPS0009
066000     MOVE "480-CHECK-OUT" TO PARA-NAME.
066100     PERFORM 610-FIND-RES-INDEX THRU 610-EXIT.
066200     IF WS-NOT-FOUND
066300        GO TO 480-EXIT.
066400     MOVE WS-FOUND-IDX TO WS-CKOUT-RES-IDX.
066500*04/23/26 KPN HRPS-0014 - ONLY A CHECKED-IN RESERVATION MAY
066600*04/23/26 KPN CHECK OUT
066700     IF RS-STATUS(WS-FOUND-IDX) NOT = "CHECKEDIN "
066800        MOVE "INVALID-STATUS-CHANGE"    TO W-REJECT-REASON
066900        PERFORM 195-REJECT-TRANSACTION THRU 195-EXIT
067000        GO TO 480-EXIT.
067100*04/23/26 KPN HRPS-0014 - THE GUEST CAN'T CHECK OUT BEFORE THE
067200*04/23/26 KPN TIME THEY CHECKED IN
067300     MOVE RS-CHECKIN-DATE(WS-FOUND-IDX)  TO W-EXIST-CHECKIN-DTTM(1:8).
067400     MOVE RS-CHECKIN-TIME(WS-FOUND-IDX)  TO W-EXIST-CHECKIN-DTTM(9:4).
067500     MOVE TRAN-ACTUAL-DATE               TO W-WANT-CHECKOUT-DTTM(1:8).
067600     MOVE TRAN-ACTUAL-TIME               TO W-WANT-CHECKOUT-DTTM(9:4).
067700     IF W-WANT-CHECKOUT-DTTM < W-EXIST-CHECKIN-DTTM
067800        MOVE "INVALID-CHECKOUT-TIME"     TO W-REJECT-REASON
067900        PERFORM 195-REJECT-TRANSACTION THRU 195-EXIT
068000        GO TO 480-EXIT.
068100
068200     PERFORM 600-FIND-ROOM-INDEX THRU 600-EXIT.
068300     IF WS-FOUND
068400        MOVE RM-RATE(WS-FOUND-IDX) TO CALC-ROOM-RATE
068500     ELSE
068600        MOVE 0 TO CALC-ROOM-RATE
068700     END-IF.
068800     MOVE TRAN-SERVICE-PRICE    TO CALC-SERVICE-PRICE.
068900     MOVE TRAN-HAS-PROMOTION    TO CALC-HAS-PROMOTION.
069000     MOVE RS-CHECKIN-DATE(WS-FOUND-IDX)  TO CALC-CHECKIN-DATE.
069100     MOVE RS-CHECKIN-TIME(WS-FOUND-IDX)  TO CALC-CHECKIN-TIME.
069200     MOVE TRAN-ACTUAL-DATE      TO CALC-CHECKOUT-DATE.
069300     MOVE TRAN-ACTUAL-TIME      TO CALC-CHECKOUT-TIME.
069400     CALL "CKOUTCLC" USING CALC-BILL-REQUEST, CALC-BILL-RESPONSE,
069500                            SUB-RETURN-CD.
069600
069700     MOVE RS-CODE(WS-FOUND-IDX) TO BILL-RES-CODE.
069800     MOVE CALC-DAYS-TOTAL       TO BILL-DAYS-TOTAL.
069900     MOVE CALC-DAYS-WEEKDAY     TO BILL-DAYS-WEEKDAY.
070000     MOVE CALC-DAYS-WEEKEND     TO BILL-DAYS-WEEKEND.
070100     MOVE CALC-ROOM-PRICE       TO BILL-ROOM-PRICE.
070200     MOVE TRAN-SERVICE-PRICE    TO BILL-SERVICE-PRICE.
070300     MOVE TRAN-HAS-PROMOTION    TO BILL-HAS-PROMOTION.
070400     MOVE CALC-PROMO-DISCOUNT   TO BILL-PROMO-DISCOUNT.
070500     MOVE CALC-TAX              TO BILL-TAX.
070600     MOVE CALC-TOTAL            TO BILL-TOTAL.
070700*04/23/26 KPN HRPS-0015 - CASH KEEPS THE BILL'S CC FIELDS
070800*04/23/26 KPN BLANK; CREDIT PULLS THE CARD NUMBER AND BILLING
070900*04/23/26 KPN ADDRESS FROM THE GUEST MASTER BY CONTACT NUMBER
071000     IF TRAN-IS-CREDITCARD
071100        MOVE "CREDIT "          TO PYBL-PAYMENT-TYPE
071200        MOVE SPACES             TO PYBL-CC-NUMBER
071300        MOVE SPACES             TO PYBL-CC-ADDRESS
071400        PERFORM 280-FIND-GUEST-INDEX THRU 280-EXIT
071500        IF WS-GUEST-FOUND
071600           MOVE GT-CC-NUMBER(WS-GUEST-IDX)  TO PYBL-CC-NUMBER
071700           MOVE GT-CC-ADDRESS(WS-GUEST-IDX) TO PYBL-CC-ADDRESS
071800        END-IF
071900     ELSE
072000        MOVE "CASH   "          TO PYBL-PAYMENT-TYPE
072100        MOVE SPACES             TO PYBL-CC-NUMBER
072200        MOVE SPACES             TO PYBL-CC-ADDRESS
072300     END-IF.
072400     WRITE BILL-RECORD.
072500     ADD 1 TO BILLS-WRITTEN.
072600
072700     MOVE "CHECKEDOUT" TO RS-STATUS(WS-FOUND-IDX).
072800     MOVE TRAN-ACTUAL-DATE TO RS-CHECKOUT-DATE(WS-FOUND-IDX).
072900     MOVE TRAN-ACTUAL-TIME TO RS-CHECKOUT-TIME(WS-FOUND-IDX).
073000
073100     MOVE TRAN-ACTUAL-DATE TO W-TODAY-DATE.
073200     MOVE TRAN-ACTUAL-TIME TO W-TODAY-TIME.
073300     PERFORM 630-CASCADE-AFTER-VACATE THRU 630-EXIT.
073400 480-EXIT.
073500     EXIT.
073600
073700 490-CANCEL.
073800     MOVE "490-CANCEL" TO PARA-NAME.
073900     PERFORM 610-FIND-RES-INDEX THRU 610-EXIT.
074000     IF WS-FOUND
074100*04/23/26 KPN HRPS-0014 - ONLY A CONFIRMED RESERVATION MAY BE
074200*04/23/26 KPN CANCELED ONCE IT'S BEEN CHECKED IN OR OUT THE
074300*04/23/26 KPN RESERVATION HAS TO RUN ITS COURSE INSTEAD
074400        IF RS-STATUS(WS-FOUND-IDX) NOT = "CONFIRMED "
074500           MOVE "INVALID-STATUS-CHANGE" TO W-REJECT-REASON
074600           PERFORM 195-REJECT-TRANSACTION THRU 195-EXIT
074700           GO TO 490-EXIT
074800        END-IF
074900        MOVE "EXPIRED   " TO RS-STATUS(WS-FOUND-IDX)
075000        MOVE "Y" TO RS-DELETED-SW(WS-FOUND-IDX)
075100     ELSE
075200        PERFORM 620-FIND-WAIT-INDEX THRU 620-EXIT
075300        IF WS-FOUND
075400           MOVE "Y" TO WL-DELETED-SW(WS-FOUND-IDX)
075500        END-IF
075600     END-IF.
075700 490-EXIT.
075800     EXIT.
075900
076000*04/11/26 KPN HRPS-0009 - RE-RUN THE AVAILABILITY SEARCH LIMITED
076100*04/11/26 KPN TO ROOMS OF THE SAME TYPE/BED/FACING; IF THE
076200*04/11/26 KPN CURRENT ROOM STILL FITS THE NEW DATES, JUST CHANGE
076300*04/11/26 KPN THE DATE; ELSE REASSIGN TO THE FIRST SIMILAR ROOM
076400*04/11/26 KPN THAT FITS; ELSE LEAVE EVERYTHING ALONE
076500 495-UPDATE-CHECKIN-TIME.                                        HRPS0009
076600     MOVE "495-UPDATE-CHECKIN-TIME" TO PARA-NAME.
076700     PERFORM 645-FIND-RES-OR-WAIT THRU 645-EXIT.
076800     IF WS-NOT-FOUND
076900        GO TO 495-EXIT.
077000*04/23/26 KPN HRPS-0014 - A CONFIRMED RESERVATION'S DATES CAN
077100*04/23/26 KPN STILL MOVE; ONCE CHECKED-IN/OUT THE DATE IS
077200*04/23/26 KPN HISTORY - A WAITLIST ENTRY HAS NO STATUS OF ITS
077300*04/23/26 KPN OWN SO IT'S ALWAYS ELIGIBLE
077400     IF W-ENTRY-IS-RES AND RS-STATUS(W-ENTRY-IDX) NOT = "CONFIRMED "
077500        MOVE "ILLEGAL-CHANGE-OF-DATE" TO W-REJECT-REASON
077600        PERFORM 195-REJECT-TRANSACTION THRU 195-EXIT
077700        GO TO 495-EXIT.
077800     MOVE TRAN-CHECKIN-DATE(1:8) TO W-WANT-CHECKIN-DTTM(1:8).
077900     MOVE TRAN-CHECKIN-TIME      TO W-WANT-CHECKIN-DTTM(9:4).
078000     PERFORM 646-BUILD-CURRENT-CHECKOUT THRU 646-EXIT.
078100     MOVE W-EXIST-CHECKOUT-DTTM TO W-WANT-CHECKOUT-DTTM.
078200     PERFORM 647-TRY-REASSIGN THRU 647-EXIT.
078300     IF W-AVAILABLE
078400        PERFORM 648-APPLY-NEW-CHECKIN THRU 648-EXIT.
078500 495-EXIT.
078600     EXIT.
078700
078800 496-UPDATE-CHECKOUT-TIME.
078900     MOVE "496-UPDATE-CHECKOUT-TIME" TO PARA-NAME.
079000     PERFORM 645-FIND-RES-OR-WAIT THRU 645-EXIT.
079100     IF WS-NOT-FOUND
079200        GO TO 496-EXIT.
079300*04/23/26 KPN HRPS-0014 - SAME RULE AS 495 ABOVE - APPLIES TO
079400*04/23/26 KPN THE CHECKOUT DATE TOO
079500     IF W-ENTRY-IS-RES AND RS-STATUS(W-ENTRY-IDX) NOT = "CONFIRMED "
079600        MOVE "ILLEGAL-CHANGE-OF-DATE" TO W-REJECT-REASON
079700        PERFORM 195-REJECT-TRANSACTION THRU 195-EXIT
079800        GO TO 496-EXIT.
079900     PERFORM 649-BUILD-CURRENT-CHECKIN THRU 649-EXIT.
080000     MOVE W-EXIST-CHECKIN-DTTM TO W-WANT-CHECKIN-DTTM.
080100     MOVE TRAN-CHECKOUT-DATE(1:8) TO W-WANT-CHECKOUT-DTTM(1:8).
080200     MOVE TRAN-CHECKOUT-TIME      TO W-WANT-CHECKOUT-DTTM(9:4).
080300     PERFORM 647-TRY-REASSIGN THRU 647-EXIT.
080400     IF W-AVAILABLE
080500        PERFORM 653-APPLY-NEW-CHECKOUT THRU 653-EXIT.
080600 496-EXIT.
080700     EXIT.
080800
080900*04/11/26 KPN HRPS-0009 - LOCATES THE RESERVATION OR WAITLIST
081000*04/11/26 KPN ENTRY AND REMEMBERS WHICH TABLE IT CAME FROM IN
081100*04/11/26 KPN W-ENTRY-SOURCE SO 648/650 KNOW WHICH TABLE TO
081200*04/11/26 KPN WRITE THE NEW DATE AND ROOM BACK INTO
081300 645-FIND-RES-OR-WAIT.                                           HRPS0009
081400     PERFORM 610-FIND-RES-INDEX THRU 610-EXIT.
081500     IF WS-FOUND
081600        MOVE "R" TO W-ENTRY-SOURCE
081700        MOVE WS-FOUND-IDX TO W-ENTRY-IDX
081800        MOVE RS-CODE(W-ENTRY-IDX) TO W-EXCL-RES-CODE
081900        MOVE RS-ROOM-NUMBER(W-ENTRY-IDX) TO W-SEARCH-ROOM-NUMBER
082000     ELSE
082100        PERFORM 620-FIND-WAIT-INDEX THRU 620-EXIT
082200        IF WS-FOUND
082300           MOVE "W" TO W-ENTRY-SOURCE
082400           MOVE WS-FOUND-IDX TO W-ENTRY-IDX
082500           MOVE WL-CODE(W-ENTRY-IDX) TO W-EXCL-RES-CODE
082600           MOVE WL-ROOM-NUMBER(W-ENTRY-IDX) TO
082700               W-SEARCH-ROOM-NUMBER
082800        END-IF
082900     END-IF.
083000 645-EXIT.
083100     EXIT.
083200
083300 646-BUILD-CURRENT-CHECKOUT.
083400     IF W-ENTRY-IS-RES
083500        MOVE RS-CHECKOUT-DATE(W-ENTRY-IDX)
083600                          TO W-EXIST-CHECKOUT-DTTM(1:8)
083700        MOVE RS-CHECKOUT-TIME(W-ENTRY-IDX)
083800                          TO W-EXIST-CHECKOUT-DTTM(9:4)
083900     ELSE
084000        MOVE WL-CHECKOUT-DATE(W-ENTRY-IDX)
084100                          TO W-EXIST-CHECKOUT-DTTM(1:8)
084200        MOVE WL-CHECKOUT-TIME(W-ENTRY-IDX)
084300                          TO W-EXIST-CHECKOUT-DTTM(9:4)
084400     END-IF.
084500 646-EXIT.
084600     EXIT.
084700
084800 649-BUILD-CURRENT-CHECKIN.
084900     IF W-ENTRY-IS-RES
085000        MOVE RS-CHECKIN-DATE(W-ENTRY-IDX)
085100                          TO W-EXIST-CHECKIN-DTTM(1:8)
085200        MOVE RS-CHECKIN-TIME(W-ENTRY-IDX)
085300                          TO W-EXIST-CHECKIN-DTTM(9:4)
085400     ELSE
085500        MOVE WL-CHECKIN-DATE(W-ENTRY-IDX)
085600                          TO W-EXIST-CHECKIN-DTTM(1:8)
085700        MOVE WL-CHECKIN-TIME(W-ENTRY-IDX)
085800                          TO W-EXIST-CHECKIN-DTTM(9:4)
085900     END-IF.
086000 649-EXIT.
086100     EXIT.
086200
086300*04/11/26 KPN HRPS-0009 - TRY THE CURRENT ROOM FIRST, THEN EVERY
086400*04/11/26 KPN ROOM OF THE SAME TYPE/BED/FACING, IN TABLE ORDER
086500 647-TRY-REASSIGN.                                               HRPS0009
086600     PERFORM 640-CHECK-AVAIL THRU 640-EXIT.
086700     IF W-AVAILABLE OR WS-NOT-FOUND
086800        GO TO 647-EXIT.
086900     PERFORM 651-TEST-ONE-SIMILAR-ROOM THRU 651-EXIT
087000         VARYING RM-IDX FROM 1 BY 1
087100             UNTIL RM-IDX > ROOM-TABLE-COUNT OR W-AVAILABLE.
087200 647-EXIT.
087300     EXIT.
087400
087500 651-TEST-ONE-SIMILAR-ROOM.
087600     IF RM-ROOM-TYPE(RM-IDX) = RM-ROOM-TYPE(W-TABLE-IDX)
087700        AND RM-BED-TYPE(RM-IDX) = RM-BED-TYPE(W-TABLE-IDX)
087800        AND RM-FACING(RM-IDX)   = RM-FACING(W-TABLE-IDX)
087900        AND RM-ROOM-NUMBER(RM-IDX) NOT = W-SEARCH-ROOM-NUMBER
088000        MOVE RM-ROOM-NUMBER(RM-IDX) TO W-SEARCH-ROOM-NUMBER
088100        PERFORM 640-CHECK-AVAIL THRU 640-EXIT
088200        IF NOT W-AVAILABLE
088300           MOVE RM-ROOM-NUMBER(W-TABLE-IDX) TO
088400               W-SEARCH-ROOM-NUMBER
088500        END-IF
088600     END-IF.
088700 651-EXIT.
088800     EXIT.
088900
089000 648-APPLY-NEW-CHECKIN.
089100     IF W-ENTRY-IS-RES
089200        MOVE W-SEARCH-ROOM-NUMBER TO RS-ROOM-NUMBER(W-ENTRY-IDX)
089300        MOVE TRAN-CHECKIN-DATE    TO RS-CHECKIN-DATE(W-ENTRY-IDX)
089400        MOVE TRAN-CHECKIN-TIME    TO RS-CHECKIN-TIME(W-ENTRY-IDX)
089500     ELSE
089600        MOVE W-SEARCH-ROOM-NUMBER TO WL-ROOM-NUMBER(W-ENTRY-IDX)
089700        MOVE TRAN-CHECKIN-DATE    TO WL-CHECKIN-DATE(W-ENTRY-IDX)
089800        MOVE TRAN-CHECKIN-TIME    TO WL-CHECKIN-TIME(W-ENTRY-IDX)
089900     END-IF.
090000     IF W-SEARCH-ROOM-NUMBER NOT = TRAN-ROOM-NUMBER
090100        PERFORM 652-MARK-ROOM-RESERVED THRU 652-EXIT
090200     END-IF.
090300 648-EXIT.
090400     EXIT.
090500
090600 653-APPLY-NEW-CHECKOUT.
090700     IF W-ENTRY-IS-RES
090800        MOVE W-SEARCH-ROOM-NUMBER TO RS-ROOM-NUMBER(W-ENTRY-IDX)
090900        MOVE TRAN-CHECKOUT-DATE   TO RS-CHECKOUT-DATE(W-ENTRY-IDX)
091000        MOVE TRAN-CHECKOUT-TIME   TO RS-CHECKOUT-TIME(W-ENTRY-IDX)
091100     ELSE
091200        MOVE W-SEARCH-ROOM-NUMBER TO WL-ROOM-NUMBER(W-ENTRY-IDX)
091300        MOVE TRAN-CHECKOUT-DATE   TO WL-CHECKOUT-DATE(W-ENTRY-IDX)
091400        MOVE TRAN-CHECKOUT-TIME   TO WL-CHECKOUT-TIME(W-ENTRY-IDX)
091500     END-IF.
091600     IF W-SEARCH-ROOM-NUMBER NOT = TRAN-ROOM-NUMBER
091700        PERFORM 652-MARK-ROOM-RESERVED THRU 652-EXIT
091800     END-IF.
091900 653-EXIT.
092000     EXIT.
092100
092200*04/11/26 KPN HRPS-0009 - MARKS THE NEWLY-ASSIGNED ROOM RESERVED
092300*04/11/26 KPN WITHOUT DISTURBING TRAN-ROOM-NUMBER, WHICH STILL
092400*04/11/26 KPN BELONGS TO THE TRANSACTION BEING PROCESSED
092500 652-MARK-ROOM-RESERVED.                                         HRPS0009
092600     MOVE "N" TO WS-FOUND-SW.
092700     SET RM-IDX TO 1.
092800     SEARCH ROOM-TABLE
092900         AT END MOVE "N" TO WS-FOUND-SW
093000         WHEN RM-ROOM-NUMBER(RM-IDX) = W-SEARCH-ROOM-NUMBER
093100             MOVE "Y" TO WS-FOUND-SW
093200             SET WS-FOUND-IDX TO RM-IDX
093300     END-SEARCH.
093400     IF WS-FOUND
093500        MOVE "RESERVED   " TO RM-STATUS(WS-FOUND-IDX)
093600     END-IF.
093700 652-EXIT.
093800     EXIT.
093900
094000*04/11/26 KPN HRPS-0009 - AVAILABILITY CONFLICT TEST, SAME RULE
094100*04/11/26 KPN USED BY THE FRONT DESK'S AVAILABILITY SEARCH - A
094200*04/11/26 KPN ROOM CONFLICTS IF ANY OF ITS CONFIRMED RESERVATIONS
094300*04/11/26 KPN (OTHER THAN THE ONE BEING MOVED) OVERLAPS THE
094400*04/11/26 KPN WANTED WINDOW, OR IF IT IS CURRENTLY OCCUPIED AND
094500*04/11/26 KPN THE WANTED CHECK-IN ISN'T STRICTLY AFTER THE
094600*04/11/26 KPN CURRENT OCCUPANT'S CHECKOUT
094700 640-CHECK-AVAIL.                                                HRPS0009
094800     MOVE "N" TO WS-FOUND-SW.
094900     SET RM-IDX TO 1.
095000     SEARCH ROOM-TABLE
095100         AT END MOVE "N" TO WS-FOUND-SW
095200         WHEN RM-ROOM-NUMBER(RM-IDX) = W-SEARCH-ROOM-NUMBER
095300             MOVE "Y" TO WS-FOUND-SW
095400             SET WS-FOUND-IDX TO RM-IDX
095500     END-SEARCH.
095600     IF WS-NOT-FOUND
095700        MOVE "N" TO W-AVAIL-SW
095800        GO TO 640-EXIT.
095900     MOVE WS-FOUND-IDX TO W-TABLE-IDX.
096000     IF RM-STATUS(W-TABLE-IDX) = "VACANT     "
096100        MOVE "Y" TO W-AVAIL-SW
096200        GO TO 640-EXIT.
096300     MOVE "Y" TO W-AVAIL-SW.
096400     PERFORM 641-TEST-ONE-CONFLICT THRU 641-EXIT
096500         VARYING RS-IDX FROM 1 BY 1 UNTIL RS-IDX >
096600             RES-TABLE-COUNT.
096700     IF W-AVAILABLE AND RM-STATUS(W-TABLE-IDX) = "OCCUPIED   "
096800        PERFORM 642-TEST-OCCUPANT THRU 642-EXIT
096900            VARYING RS-IDX FROM 1 BY 1 UNTIL RS-IDX >
097000                RES-TABLE-COUNT
097100     END-IF.
097200 640-EXIT.
097300     EXIT.
097400
097500 641-TEST-ONE-CONFLICT.
097600     IF RS-ROOM-NUMBER(RS-IDX) = RM-ROOM-NUMBER(W-TABLE-IDX)
097700        AND RS-STATUS(RS-IDX) = "CONFIRMED "
097800        AND NOT RS-IS-DELETED(RS-IDX)
097900        AND RS-CODE(RS-IDX) NOT = W-EXCL-RES-CODE
098000        MOVE RS-CHECKIN-DATE(RS-IDX)  TO W-EXIST-CHECKIN-DTTM(1:8)
098100        MOVE RS-CHECKIN-TIME(RS-IDX)  TO W-EXIST-CHECKIN-DTTM(9:4)
098200        MOVE RS-CHECKOUT-DATE(RS-IDX) TO
098300            W-EXIST-CHECKOUT-DTTM(1:8)
098400        MOVE RS-CHECKOUT-TIME(RS-IDX) TO
098500            W-EXIST-CHECKOUT-DTTM(9:4)
098600        IF NOT (W-WANT-CHECKIN-DTTM > W-EXIST-CHECKOUT-DTTM
098700                OR W-WANT-CHECKOUT-DTTM < W-EXIST-CHECKIN-DTTM)
098800           MOVE "N" TO W-AVAIL-SW
098900        END-IF
099000     END-IF.
099100 641-EXIT.
099200     EXIT.
099300
099400 642-TEST-OCCUPANT.
099500     IF RS-ROOM-NUMBER(RS-IDX) = RM-ROOM-NUMBER(W-TABLE-IDX)
099600        AND RS-STATUS(RS-IDX) = "CHECKEDIN "
099700        MOVE RS-CHECKOUT-DATE(RS-IDX) TO
099800            W-EXIST-CHECKOUT-DTTM(1:8)
099900        MOVE RS-CHECKOUT-TIME(RS-IDX) TO
100000            W-EXIST-CHECKOUT-DTTM(9:4)
100100        IF W-WANT-CHECKIN-DTTM NOT > W-EXIST-CHECKOUT-DTTM
100200           MOVE "N" TO W-AVAIL-SW
100300        END-IF
100400     END-IF.
100500 642-EXIT.
100600     EXIT.
100700
100800 600-FIND-ROOM-INDEX.
100900     MOVE "N" TO WS-FOUND-SW.
101000     SET RM-IDX TO 1.
101100     SEARCH ROOM-TABLE
101200         AT END MOVE "N" TO WS-FOUND-SW
101300         WHEN RM-ROOM-NUMBER(RM-IDX) = TRAN-ROOM-NUMBER
101400             MOVE "Y" TO WS-FOUND-SW
101500             SET WS-FOUND-IDX TO RM-IDX
101600     END-SEARCH.
101700 600-EXIT.
101800     EXIT.
101900
102000 610-FIND-RES-INDEX.
102100     MOVE "N" TO WS-FOUND-SW.
102200     PERFORM 611-TEST-ONE-RES THRU 611-EXIT
102300         VARYING RS-IDX FROM 1 BY 1
102400             UNTIL RS-IDX > RES-TABLE-COUNT OR WS-FOUND.
102500 610-EXIT.
102600     EXIT.
102700
102800 611-TEST-ONE-RES.
102900     IF RS-CODE(RS-IDX) = TRAN-RES-CODE
103000        AND NOT RS-IS-DELETED(RS-IDX)
103100        MOVE "Y" TO WS-FOUND-SW
103200        SET WS-FOUND-IDX TO RS-IDX.
103300 611-EXIT.
103400     EXIT.
103500
103600 620-FIND-WAIT-INDEX.
103700     MOVE "N" TO WS-FOUND-SW.
103800     PERFORM 621-TEST-ONE-WAIT THRU 621-EXIT
103900         VARYING WL-IDX FROM 1 BY 1
104000             UNTIL WL-IDX > WAIT-TABLE-COUNT OR WS-FOUND.
104100 620-EXIT.
104200     EXIT.
104300
104400 621-TEST-ONE-WAIT.
104500     IF WL-CODE(WL-IDX) = TRAN-RES-CODE
104600        AND NOT WL-IS-DELETED(WL-IDX)
104700        MOVE "Y" TO WS-FOUND-SW
104800        SET WS-FOUND-IDX TO WL-IDX.
104900 621-EXIT.
105000     EXIT.
105100
105200*04/11/26 KPN HRPS-0008/HRPS-0009 - GATHERS THE VACATED ROOM'S
105300*04/11/26 KPN REMAINING CONFIRMED AND WAITING ENTRIES, CALLS
105400*04/11/26 KPN RMCASC, THEN APPLIES THE DECISION
105500 630-CASCADE-AFTER-VACATE.                                       HRPS0008
105600     MOVE "630-CASCADE-AFTER-VACATE" TO PARA-NAME.
105700     PERFORM 600-FIND-ROOM-INDEX THRU 600-EXIT.
105800     IF WS-NOT-FOUND
105900        GO TO 630-EXIT.
106000     MOVE WS-FOUND-IDX TO W-TABLE-IDX.
106100     MOVE W-TODAY-DTTM TO CASC-CHECKOUT-DTTM.
106200     MOVE 0 TO CASC-CONFIRMED-COUNT.
106300     MOVE 0 TO CASC-WAITING-COUNT.
106400     PERFORM 631-GATHER-ONE-RES THRU 631-EXIT
106500         VARYING RS-IDX FROM 1 BY 1 UNTIL RS-IDX >
106600             RES-TABLE-COUNT.
106700     PERFORM 632-GATHER-ONE-WAIT THRU 632-EXIT
106800         VARYING WL-IDX FROM 1 BY 1 UNTIL WL-IDX >
106900             WAIT-TABLE-COUNT.
107000
107100     CALL "RMCASC" USING CASC-REQUEST, CASC-RESPONSE.
107200
107300     MOVE CASC-ROOM-RESULT-STATUS TO RM-STATUS(W-TABLE-IDX).
107400     IF CASC-ROOM-RESULT-STATUS = "VACANT     "
107500        MOVE SPACES TO RM-GUEST-ID(W-TABLE-IDX)
107600     END-IF.
107700     PERFORM 633-APPLY-PROMOTIONS THRU 633-EXIT
107800         VARYING WL-IDX FROM 1 BY 1 UNTIL WL-IDX >
107900             CASC-WAITING-COUNT.
108000 630-EXIT.
108100     EXIT.
108200
108300 631-GATHER-ONE-RES.
108400     IF RS-ROOM-NUMBER(RS-IDX) = RM-ROOM-NUMBER(W-TABLE-IDX)
108500        AND RS-STATUS(RS-IDX) = "CONFIRMED "
108600        AND NOT RS-IS-DELETED(RS-IDX)
108700        ADD 1 TO CASC-CONFIRMED-COUNT
108800        MOVE RS-CODE(RS-IDX)
108900                  TO CASC-CF-RES-CODE(CASC-CONFIRMED-COUNT)
109000        MOVE RS-CHECKIN-DATE(RS-IDX)
109100             TO CASC-CF-CHECKIN-DTTM(CASC-CONFIRMED-COUNT)(1:8)
109200        MOVE RS-CHECKIN-TIME(RS-IDX)
109300             TO CASC-CF-CHECKIN-DTTM(CASC-CONFIRMED-COUNT)(9:4)
109400        MOVE RS-CHECKOUT-DATE(RS-IDX)
109500             TO CASC-CF-CHECKOUT-DTTM(CASC-CONFIRMED-COUNT)(1:8)
109600        MOVE RS-CHECKOUT-TIME(RS-IDX)
109700             TO CASC-CF-CHECKOUT-DTTM(CASC-CONFIRMED-COUNT)(9:4).
109800 631-EXIT.
109900     EXIT.
110000
110100 632-GATHER-ONE-WAIT.
110200     IF WL-ROOM-NUMBER(WL-IDX) = RM-ROOM-NUMBER(W-TABLE-IDX)
110300        AND NOT WL-IS-DELETED(WL-IDX)
110400        ADD 1 TO CASC-WAITING-COUNT
110500        MOVE WL-CODE(WL-IDX)
110600                  TO CASC-WL-RES-CODE(CASC-WAITING-COUNT)
110700        MOVE WL-CHECKIN-DATE(WL-IDX)
110800             TO CASC-WL-CHECKIN-DTTM(CASC-WAITING-COUNT)(1:8)
110900        MOVE WL-CHECKIN-TIME(WL-IDX)
111000             TO CASC-WL-CHECKIN-DTTM(CASC-WAITING-COUNT)(9:4)
111100        MOVE WL-CHECKOUT-DATE(WL-IDX)
111200             TO CASC-WL-CHECKOUT-DTTM(CASC-WAITING-COUNT)(1:8)
111300        MOVE WL-CHECKOUT-TIME(WL-IDX)
111400             TO CASC-WL-CHECKOUT-DTTM(CASC-WAITING-COUNT)(9:4).
111500 632-EXIT.
111600     EXIT.
111700
111800*04/11/26 KPN HRPS-0009 - EVERY WAITING ENTRY RMCASC FLAGGED
111900*04/11/26 KPN BECOMES A CONFIRMED RESERVATION FOR THIS ROOM
112000 633-APPLY-PROMOTIONS.                                           HRPS0009
112100     IF CASC-PROMOTE-FLAG(WL-IDX) = "Y"
112200        ADD 1 TO RES-TABLE-COUNT
112300        MOVE CASC-WL-RES-CODE(WL-IDX)  TO RS-CODE(RES-TABLE-COUNT)
112400        MOVE "CONFIRMED " TO RS-STATUS(RES-TABLE-COUNT)
112500        MOVE RM-ROOM-NUMBER(W-TABLE-IDX)
112600                           TO RS-ROOM-NUMBER(RES-TABLE-COUNT)
112700        PERFORM 634-COPY-WAIT-BY-CODE THRU 634-EXIT
112800        MOVE "Y" TO WL-DELETED-SW(WL-IDX)
112900     END-IF.
113000 633-EXIT.
113100     EXIT.
113200
113300 634-COPY-WAIT-BY-CODE.
113400     MOVE "N" TO WS-FOUND-SW.
113500     MOVE CASC-WL-RES-CODE(WL-IDX) TO TRAN-RES-CODE.
113600     PERFORM 620-FIND-WAIT-INDEX THRU 620-EXIT.
113700     IF WS-FOUND
113800        MOVE WL-GUEST-CONTACT(WS-FOUND-IDX)
113900                           TO RS-GUEST-CONTACT(RES-TABLE-COUNT)
114000        MOVE WL-NUM-ADULT(WS-FOUND-IDX)
114100                           TO RS-NUM-ADULT(RES-TABLE-COUNT)
114200        MOVE WL-NUM-CHILD(WS-FOUND-IDX)
114300                           TO RS-NUM-CHILD(RES-TABLE-COUNT)
114400        MOVE WL-CHECKIN-DATE(WS-FOUND-IDX)
114500                           TO RS-CHECKIN-DATE(RES-TABLE-COUNT)
114600        MOVE WL-CHECKIN-TIME(WS-FOUND-IDX)
114700                           TO RS-CHECKIN-TIME(RES-TABLE-COUNT)
114800        MOVE WL-CHECKOUT-DATE(WS-FOUND-IDX)
114900                           TO RS-CHECKOUT-DATE(RES-TABLE-COUNT)
115000        MOVE WL-CHECKOUT-TIME(WS-FOUND-IDX)
115100                           TO RS-CHECKOUT-TIME(RES-TABLE-COUNT)
115200        MOVE "N" TO RS-DELETED-SW(RES-TABLE-COUNT).
115300 634-EXIT.
115400     EXIT.
115500
115600*04/09/26 KPN HRPS-0009 - LOCAL FLIEGEL AND VAN FLANDERN JULIAN
115700*04/09/26 KPN DAY FORMULA - SEE CKOUTCLC FOR THE SAME FORMULA
115800*04/09/26 KPN USED TO COUNT NIGHTS ON THE BILL
115900 650-COMPUTE-JDN.                                                HRPS0009
116000     COMPUTE J-A = (14 - J-MONTH) / 12.
116100     COMPUTE J-Y = J-YEAR + 4800 - J-A.
116200     COMPUTE J-M = J-MONTH + (12 * J-A) - 3.
116300     COMPUTE J-TERM1 = ((153 * J-M) + 2) / 5.
116400     COMPUTE J-TERM2 = J-Y / 4.
116500     COMPUTE J-TERM3 = J-Y / 100.
116600     COMPUTE J-TERM4 = J-Y / 400.
116700     COMPUTE J-RESULT = J-DAY + J-TERM1 + (365 * J-Y)
116800               + J-TERM2 - J-TERM3 + J-TERM4 - 32045.
116900 650-EXIT.
117000     EXIT.
117100
117200*04/22/26 KPN HRPS-0009 - NO-SHOW CASCADE MUST RUN AS OF THE
117300*04/22/26 KPN EXPECTED CHECK-IN CALENDAR DAY PLUS ONE, NOT THE
117400*04/22/26 KPN EXPECTED CHECK-IN CLOCK TIME PLUS ONE MINUTE -
117500*04/22/26 KPN BUMPS J-YEAR/J-MONTH/J-DAY FORWARD ONE DAY IN
117600*04/22/26 KPN PLACE, ACCOUNTING FOR MONTH LENGTH AND LEAP YEARS
117700 660-ADD-ONE-DAY.
117800     MOVE "660-ADD-ONE-DAY" TO PARA-NAME.
117900     MOVE "N" TO J-LEAP-SW.
118000     DIVIDE J-YEAR BY 4 GIVING J-LEAP-Q REMAINDER J-LEAP-REM4.
118100     IF J-LEAP-REM4 = 0
118200        DIVIDE J-YEAR BY 100 GIVING J-LEAP-Q
118300                                REMAINDER J-LEAP-REM100
118400        IF J-LEAP-REM100 = 0
118500           DIVIDE J-YEAR BY 400 GIVING J-LEAP-Q
118600                                   REMAINDER J-LEAP-REM400
118700           IF J-LEAP-REM400 = 0
118800              MOVE "Y" TO J-LEAP-SW
118900           END-IF
119000        ELSE
119100           MOVE "Y" TO J-LEAP-SW
119200        END-IF
119300     END-IF.
119400     ADD 1 TO J-DAY.
119500     EVALUATE J-MONTH
119600        WHEN 1 WHEN 3 WHEN 5 WHEN 7 WHEN 8 WHEN 10 WHEN 12
119700           IF J-DAY > 31
119800              MOVE 1 TO J-DAY
119900              ADD 1 TO J-MONTH
120000           END-IF
120100        WHEN 4 WHEN 6 WHEN 9 WHEN 11
120200           IF J-DAY > 30
120300              MOVE 1 TO J-DAY
120400              ADD 1 TO J-MONTH
120500           END-IF
120600        WHEN 2
120700           IF J-IS-LEAP
120800              IF J-DAY > 29
120900                 MOVE 1 TO J-DAY
121000                 ADD 1 TO J-MONTH
121100              END-IF
121200           ELSE
121300              IF J-DAY > 28
121400                 MOVE 1 TO J-DAY
121500                 ADD 1 TO J-MONTH
121600              END-IF
121700           END-IF
121800     END-EVALUATE.
121900     IF J-MONTH > 12
122000        MOVE 1 TO J-MONTH
122100        ADD 1 TO J-YEAR
122200     END-IF.
122300 660-EXIT.
122400     EXIT.
122500
122600 700-WRITE-ROOM-TABLE.
122700     MOVE "700-WRITE-ROOM-TABLE" TO PARA-NAME.
122800     PERFORM 701-WRITE-ONE-ROOM THRU 701-EXIT
122900         VARYING RM-IDX FROM 1 BY 1 UNTIL RM-IDX >
123000             ROOM-TABLE-COUNT.
123100 700-EXIT.
123200     EXIT.
123300
123400 701-WRITE-ONE-ROOM.
123500     MOVE RM-ROOM-NUMBER(RM-IDX) TO ROOM-NUMBER.
123600     MOVE RM-ROOM-TYPE(RM-IDX)   TO ROOM-TYPE.
123700     MOVE RM-BED-TYPE(RM-IDX)    TO ROOM-BED-TYPE.
123800     MOVE RM-FACING(RM-IDX)      TO ROOM-FACING.
123900     MOVE RM-STATUS(RM-IDX)      TO ROOM-STATUS.
124000     MOVE RM-HAS-WIFI(RM-IDX)    TO ROOM-HAS-WIFI.
124100     MOVE RM-SMOKE-FREE(RM-IDX)  TO ROOM-SMOKE-FREE.
124200     MOVE RM-RATE(RM-IDX)        TO ROOM-RATE.
124300     MOVE RM-GUEST-ID(RM-IDX)    TO ROOM-GUEST-ID.
124400     WRITE ROOM-RECORD.
124500 701-EXIT.
124600     EXIT.
124700
124800 710-WRITE-RES-TABLE.
124900     MOVE "710-WRITE-RES-TABLE" TO PARA-NAME.
125000     PERFORM 711-WRITE-ONE-RES THRU 711-EXIT
125100         VARYING RS-IDX FROM 1 BY 1 UNTIL RS-IDX >
125200             RES-TABLE-COUNT.
125300 710-EXIT.
125400     EXIT.
125500
125600 711-WRITE-ONE-RES.
125700     IF NOT RS-IS-DELETED(RS-IDX)
125800        MOVE RS-CODE(RS-IDX)          TO RES-CODE
125900        MOVE RS-STATUS(RS-IDX)        TO RES-STATUS
126000        MOVE RS-ROOM-NUMBER(RS-IDX)   TO RES-ROOM-NUMBER
126100        MOVE RS-GUEST-CONTACT(RS-IDX) TO RES-GUEST-CONTACT
126200        MOVE RS-NUM-ADULT(RS-IDX)     TO RES-NUM-ADULT
126300        MOVE RS-NUM-CHILD(RS-IDX)     TO RES-NUM-CHILD
126400        MOVE RS-CHECKIN-DATE(RS-IDX)  TO RES-CHECKIN-DATE
126500        MOVE RS-CHECKIN-TIME(RS-IDX)  TO RES-CHECKIN-TIME
126600        MOVE RS-CHECKOUT-DATE(RS-IDX) TO RES-CHECKOUT-DATE
126700        MOVE RS-CHECKOUT-TIME(RS-IDX) TO RES-CHECKOUT-TIME
126800        WRITE RESERVATION-RECORD
126900     END-IF.
127000 711-EXIT.
127100     EXIT.
127200
127300 720-WRITE-WAIT-TABLE.
127400     MOVE "720-WRITE-WAIT-TABLE" TO PARA-NAME.
127500     PERFORM 721-WRITE-ONE-WAIT THRU 721-EXIT
127600         VARYING WL-IDX FROM 1 BY 1 UNTIL WL-IDX >
127700             WAIT-TABLE-COUNT.
127800 720-EXIT.
127900     EXIT.
128000
128100 721-WRITE-ONE-WAIT.
128200     IF NOT WL-IS-DELETED(WL-IDX)
128300        MOVE WL-CODE(WL-IDX)          TO WTL-CODE
128400        MOVE "WAITING   "             TO WTL-STATUS
128500        MOVE WL-ROOM-NUMBER(WL-IDX)   TO WTL-ROOM-NUMBER
128600        MOVE WL-GUEST-CONTACT(WL-IDX) TO WTL-GUEST-CONTACT
128700        MOVE WL-NUM-ADULT(WL-IDX)     TO WTL-NUM-ADULT
128800        MOVE WL-NUM-CHILD(WL-IDX)     TO WTL-NUM-CHILD
128900        MOVE WL-CHECKIN-DATE(WL-IDX)  TO WTL-CHECKIN-DATE
129000        MOVE WL-CHECKIN-TIME(WL-IDX)  TO WTL-CHECKIN-TIME
129100        MOVE WL-CHECKOUT-DATE(WL-IDX) TO WTL-CHECKOUT-DATE
129200        MOVE WL-CHECKOUT-TIME(WL-IDX) TO WTL-CHECKOUT-TIME
129300        WRITE WAITLIST-RECORD
129400     END-IF.
129500 721-EXIT.
129600     EXIT.
129700
129800 800-OPEN-FILES.
129900     MOVE "800-OPEN-FILES" TO PARA-NAME.
130000     OPEN INPUT HOTGOOD, ROOMS, RESERVATIONS, WAITLIST, GUESTS.
130100     OPEN OUTPUT SYSOUT.
130200 800-EXIT.
130300     EXIT.
130400
130500 210-LOAD-ROOM-TABLE.
130600     MOVE "210-LOAD-ROOM-TABLE" TO PARA-NAME.
130700     MOVE 0 TO ROOM-TABLE-COUNT.
130800     MOVE "Y" TO MORE-DATA-SW.
130900     PERFORM 211-READ-ONE-ROOM THRU 211-EXIT
131000         UNTIL NO-MORE-DATA.
131100 210-EXIT.
131200     EXIT.
131300
131400 211-READ-ONE-ROOM.
131500     READ ROOMS
131600         AT END MOVE "N" TO MORE-DATA-SW
131700         GO TO 211-EXIT
131800     END-READ.
131900     ADD 1 TO ROOM-TABLE-COUNT.
132000     MOVE ROOM-NUMBER     TO RM-ROOM-NUMBER(ROOM-TABLE-COUNT).
132100     MOVE ROOM-TYPE       TO RM-ROOM-TYPE(ROOM-TABLE-COUNT).
132200     MOVE ROOM-BED-TYPE   TO RM-BED-TYPE(ROOM-TABLE-COUNT).
132300     MOVE ROOM-FACING     TO RM-FACING(ROOM-TABLE-COUNT).
132400     MOVE ROOM-STATUS     TO RM-STATUS(ROOM-TABLE-COUNT).
132500     MOVE ROOM-HAS-WIFI   TO RM-HAS-WIFI(ROOM-TABLE-COUNT).
132600     MOVE ROOM-SMOKE-FREE TO RM-SMOKE-FREE(ROOM-TABLE-COUNT).
132700     MOVE ROOM-RATE       TO RM-RATE(ROOM-TABLE-COUNT).
132800     MOVE ROOM-GUEST-ID   TO RM-GUEST-ID(ROOM-TABLE-COUNT).
132900 211-EXIT.
133000     EXIT.
133100
133200 230-LOAD-RES-TABLE.
133300     MOVE "230-LOAD-RES-TABLE" TO PARA-NAME.
133400     MOVE 0 TO RES-TABLE-COUNT.
133500     MOVE "Y" TO MORE-DATA-SW.
133600     PERFORM 231-READ-ONE-RES THRU 231-EXIT
133700         UNTIL NO-MORE-DATA.
133800 230-EXIT.
133900     EXIT.
134000
134100 231-READ-ONE-RES.
134200     READ RESERVATIONS
134300         AT END MOVE "N" TO MORE-DATA-SW
134400         GO TO 231-EXIT
134500     END-READ.
134600     ADD 1 TO RES-TABLE-COUNT.
134700     MOVE RES-CODE          TO RS-CODE(RES-TABLE-COUNT).
134800     MOVE RES-STATUS        TO RS-STATUS(RES-TABLE-COUNT).
134900     MOVE RES-ROOM-NUMBER   TO RS-ROOM-NUMBER(RES-TABLE-COUNT).
135000     MOVE RES-GUEST-CONTACT TO RS-GUEST-CONTACT(RES-TABLE-COUNT).
135100     MOVE RES-NUM-ADULT     TO RS-NUM-ADULT(RES-TABLE-COUNT).
135200     MOVE RES-NUM-CHILD     TO RS-NUM-CHILD(RES-TABLE-COUNT).
135300     MOVE RES-CHECKIN-DATE  TO RS-CHECKIN-DATE(RES-TABLE-COUNT).
135400     MOVE RES-CHECKIN-TIME  TO RS-CHECKIN-TIME(RES-TABLE-COUNT).
135500     MOVE RES-CHECKOUT-DATE TO RS-CHECKOUT-DATE(RES-TABLE-COUNT).
135600     MOVE RES-CHECKOUT-TIME TO RS-CHECKOUT-TIME(RES-TABLE-COUNT).
135700     MOVE "N" TO RS-DELETED-SW(RES-TABLE-COUNT).
135800 231-EXIT.
135900     EXIT.
136000
136100 250-LOAD-WAIT-TABLE.
136200     MOVE "250-LOAD-WAIT-TABLE" TO PARA-NAME.
136300     MOVE 0 TO WAIT-TABLE-COUNT.
136400     MOVE "Y" TO MORE-DATA-SW.
136500     PERFORM 251-READ-ONE-WAIT THRU 251-EXIT
136600         UNTIL NO-MORE-DATA.
136700 250-EXIT.
136800     EXIT.
136900
137000 251-READ-ONE-WAIT.
137100     READ WAITLIST
137200         AT END MOVE "N" TO MORE-DATA-SW
137300         GO TO 251-EXIT
137400     END-READ.
137500     ADD 1 TO WAIT-TABLE-COUNT.
137600     MOVE WTL-CODE          TO WL-CODE(WAIT-TABLE-COUNT).
137700     MOVE WTL-ROOM-NUMBER   TO WL-ROOM-NUMBER(WAIT-TABLE-COUNT).
137800     MOVE WTL-GUEST-CONTACT TO WL-GUEST-CONTACT(WAIT-TABLE-COUNT).
137900     MOVE WTL-NUM-ADULT     TO WL-NUM-ADULT(WAIT-TABLE-COUNT).
138000     MOVE WTL-NUM-CHILD     TO WL-NUM-CHILD(WAIT-TABLE-COUNT).
138100     MOVE WTL-CHECKIN-DATE  TO WL-CHECKIN-DATE(WAIT-TABLE-COUNT).
138200     MOVE WTL-CHECKIN-TIME  TO WL-CHECKIN-TIME(WAIT-TABLE-COUNT).
138300     MOVE WTL-CHECKOUT-DATE TO WL-CHECKOUT-DATE(WAIT-TABLE-COUNT).
138400     MOVE WTL-CHECKOUT-TIME TO WL-CHECKOUT-TIME(WAIT-TABLE-COUNT).
138500     MOVE "N" TO WL-DELETED-SW(WAIT-TABLE-COUNT).
138600 251-EXIT.
138700     EXIT.
138800
138900*04/23/26 KPN HRPS-0015 - GUESTS IS READ-ONLY HERE, JUST LOADED
139000*04/23/26 KPN INTO MEMORY FOR THE CREDIT-CARD LOOKUP AT CHECK-
139100*04/23/26 KPN OUT - NO 7NN WRITE-BACK PARAGRAPH FOR THIS ONE
139200 270-LOAD-GUEST-TABLE.
139300     MOVE "270-LOAD-GUEST-TABLE" TO PARA-NAME.
139400     MOVE 0 TO GUEST-TABLE-COUNT.
139500     MOVE "Y" TO MORE-DATA-SW.
139600     PERFORM 271-READ-ONE-GUEST THRU 271-EXIT
139700         UNTIL NO-MORE-DATA.
139800 270-EXIT.
139900     EXIT.
140000
140100 271-READ-ONE-GUEST.
140200     READ GUESTS
140300         AT END MOVE "N" TO MORE-DATA-SW
140400         GO TO 271-EXIT
140500     END-READ.
140600     ADD 1 TO GUEST-TABLE-COUNT.
140700     MOVE GUEST-NAME        TO GT-NAME(GUEST-TABLE-COUNT).
140800     MOVE GUEST-ADDRESS     TO GT-ADDRESS(GUEST-TABLE-COUNT).
140900     MOVE GUEST-COUNTRY     TO GT-COUNTRY(GUEST-TABLE-COUNT).
141000     MOVE GUEST-GENDER      TO GT-GENDER(GUEST-TABLE-COUNT).
141100     MOVE GUEST-NATIONALITY TO GT-NATIONALITY(GUEST-TABLE-COUNT).
141200     MOVE GUEST-CONTACT     TO GT-CONTACT(GUEST-TABLE-COUNT).
141300     MOVE GUEST-CC-NUMBER   TO GT-CC-NUMBER(GUEST-TABLE-COUNT).
141400     MOVE GUEST-CC-ADDRESS  TO GT-CC-ADDRESS(GUEST-TABLE-COUNT).
141500     MOVE GUEST-ID-TYPE     TO GT-ID-TYPE(GUEST-TABLE-COUNT).
141600     MOVE GUEST-ID-NUMBER   TO GT-ID-NUMBER(GUEST-TABLE-COUNT).
141700 271-EXIT.
141800     EXIT.
141900
142000*04/23/26 KPN HRPS-0015 - LOCATES THE GUEST MASTER ROW FOR A
142100*04/23/26 KPN CREDIT-CARD CHECK-OUT, KEYED BY GUEST CONTACT
142200*04/23/26 KPN NUMBER OFF THE RESERVATION BEING CHECKED OUT
142300 280-FIND-GUEST-INDEX.
142400     MOVE "N" TO WS-GUEST-FOUND-SW.
142500     SET GT-IDX TO 1.
142600     SEARCH GUEST-TABLE
142700         AT END MOVE "N" TO WS-GUEST-FOUND-SW
142800         WHEN GT-CONTACT(GT-IDX) =
142900              RS-GUEST-CONTACT(WS-CKOUT-RES-IDX)
143000             MOVE "Y" TO WS-GUEST-FOUND-SW
143100             SET WS-GUEST-IDX TO GT-IDX
143200     END-SEARCH.
143300 280-EXIT.
143400     EXIT.
143500
143600 850-CLOSE-FILES.
143700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
143800     CLOSE HOTGOOD, ROOMS, RESERVATIONS, WAITLIST, GUESTS, SYSOUT,
143900         BILLS.
144000 850-EXIT.
144100     EXIT.
144200
144300 900-READ-HOTGOOD.
144400     READ HOTGOOD
144500         AT END MOVE "N" TO MORE-DATA-SW
144600         GO TO 900-EXIT
144700     END-READ.
144800     ADD +1 TO RECORDS-READ.
144900 900-EXIT.
145000     EXIT.
145100
145200 999-CLEANUP.
145300     MOVE "999-CLEANUP" TO PARA-NAME.
145400     IF NOT TRAN-TRAILER-REC
145500         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
145600         GO TO 1000-ABEND-RTN.
145700
145800     SUBTRACT 1 FROM RECORDS-READ.
145900     IF RECORDS-READ NOT EQUAL TO TRLR-RECORD-COUNT
146000         MOVE "** INVALID FILE - # RECORDS OUT OF BALANCE"
146100                               TO ABEND-REASON
146200         MOVE RECORDS-READ     TO ACTUAL-VAL
146300         MOVE TRLR-RECORD-COUNT TO EXPECTED-VAL
146400         GO TO 1000-ABEND-RTN.
146500
146600     CLOSE ROOMS, RESERVATIONS, WAITLIST.
146700     OPEN OUTPUT ROOMS, RESERVATIONS, WAITLIST, BILLS.
146800     PERFORM 700-WRITE-ROOM-TABLE THRU 700-EXIT.
146900     PERFORM 710-WRITE-RES-TABLE THRU 710-EXIT.
147000     PERFORM 720-WRITE-WAIT-TABLE THRU 720-EXIT.
147100
147200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
147300
147400     DISPLAY "** TRANSACTIONS READ **".
147500     DISPLAY RECORDS-READ.
147600     DISPLAY "** TRANSACTIONS APPLIED **".
147700     DISPLAY  RECORDS-WRITTEN.
147800     DISPLAY "** BILLS WRITTEN **".
147900     DISPLAY  BILLS-WRITTEN.
148000     DISPLAY "** ERROR RECORDS FOUND **".
148100     DISPLAY  RECORDS-IN-ERROR.
148200
148300     DISPLAY "******** NORMAL END OF JOB RESUPDT ********".
148400 999-EXIT.
148500     EXIT.
148600
148700 1000-ABEND-RTN.
148800     MOVE PARA-NAME TO ABEND-PARA-O.
148900     MOVE ABEND-REASON TO ABEND-REASON-O.
149000     WRITE SYSOUT-REC FROM ABEND-REC.
149100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
149200     DISPLAY "*** ABNORMAL END OF JOB - RESUPDT ***" UPON CONSOLE.
149300     DIVIDE ZERO-VAL INTO ONE-VAL.
