000100******************************************************************
000200*    COPYBOOK    ABENDREC                                       *
000300*    SHOP-WIDE ABEND TRACE AREA - COPIED INTO EVERY HRPS BATCH   *
000400*    JOB SO THE LAST PARAGRAPH EXECUTED AND THE REASON FOR AN    *
000500*    ABNORMAL END ARE ALWAYS ON THE SYSOUT DUMP.                 *
000600******************************************************************
000700*  CHANGE LOG
000800*  ----------
000900*  01/23/88  JS   ORIGINAL COPYBOOK (AS ABENDREC, PATIENT SYSTEM)
001000*  03/14/91  TGD  ADDED PARA-NAME TRACE FIELD
001100*  09/02/98  RFC  Y2K - NO DATE FIELDS IN THIS BOOK, NO CHANGE
001200*                 NEEDED, REVIEWED AND SIGNED OFF
001300*  06/19/07  BLH  CARRIED FORWARD UNCHANGED FOR HOSPITAL REWRITE
001400*  04/02/26  KPN  ADAPTED FOR HRPS - ROOM/RESERVATION BATCH SUITE
001500*                 HELPDESK TICKET HRPS-0004
001600*  04/11/26  KPN  ADDED EXPECTED-VAL/ACTUAL-VAL SO THE TRAILER
001700*                 BALANCE ABENDS CAN SHOW BOTH NUMBERS - HRPS-0009
001800******************************************************************
001900 01  PARA-NAME                      PIC X(30) VALUE SPACES.      HRPS0004
002000
002100 01  ABEND-WORK-AREA.
002200     05  ABEND-REASON                PIC X(60) VALUE SPACES.
002300     05  ABEND-JOBNAME               PIC X(08) VALUE SPACES.
002400     05  ABEND-TIME                  PIC 9(06) VALUE ZERO.
002500     05  EXPECTED-VAL                PIC S9(09) COMP VALUE ZERO.
002600     05  ACTUAL-VAL                  PIC S9(09) COMP VALUE ZERO.
002700     05  ZERO-VAL                    PIC 9(01) COMP VALUE ZERO.
002800     05  ONE-VAL                     PIC 9(01) COMP VALUE 1.
002900
003000 01  ABEND-REC.
003100     05  ABEND-LIT                  PIC X(12)
003200             VALUE "** ABEND ** ".
003300     05  ABEND-PARA-O                PIC X(30).
003400     05  ABEND-REASON-O              PIC X(60).
003500     05  FILLER                      PIC X(28) VALUE SPACES.
