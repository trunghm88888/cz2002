000100******************************************************************
000200*    COPYBOOK    BILLREC                                        *
000300*    BILL RECORD - BILLS.DAT, ONE RECORD WRITTEN PER CHECKOUT    *
000400*    BY RESUPDT.  THE PAYABLE FIELDS (PYBL-xxx) CARRY THE SAME   *
000500*    CASH/CREDIT-CARD PAYMENT RECORD THE REFERENCE SYSTEM        *
000600*    PRODUCES ALONGSIDE THE BILL - THERE IS NO SEPARATE PAYABLE  *
000700*    FILE, THE TWO ARE WRITTEN TOGETHER HERE.                    *
000800******************************************************************
000900*  CHANGE LOG
001000*  ----------
001100*  04/02/26  KPN  ORIGINAL LAYOUT FOR HRPS BILL FILE
001200*                 HELPDESK TICKET HRPS-0005
001300*  04/20/26  KPN  ADDED PYBL-CC-NUMBER AND ITS MASKED REDEFINES
001400*                 SO RESLIST CAN PRINT THE INVOICE WITHOUT A
001500*                 FULL CARD NUMBER ON THE PAGE - HRPS-0013
001600******************************************************************
001700 01  BILL-RECORD.                                                HRPS0005
001800     05  BILL-RES-CODE           PIC X(36).
001900     05  BILL-DAYS-TOTAL          PIC 9(03).
002000     05  BILL-DAYS-WEEKDAY        PIC 9(03).
002100     05  BILL-DAYS-WEEKEND        PIC 9(03).
002200     05  BILL-ROOM-PRICE          PIC 9(07)V99.
002300     05  BILL-SERVICE-PRICE       PIC 9(07)V99.
002400     05  BILL-HAS-PROMOTION       PIC X(01).
002500         88  BILL-PROMOTION-YES  VALUE "Y".
002600         88  BILL-PROMOTION-NO   VALUE "N".
002700     05  BILL-PROMO-DISCOUNT      PIC 9(07)V99.
002800     05  BILL-TAX                 PIC 9(07)V99.
002900     05  BILL-TOTAL               PIC 9(07)V99.
003000     05  PYBL-PAYMENT-TYPE        PIC X(07).
003100         88  PYBL-IS-CASH        VALUE "CASH   ".
003200         88  PYBL-IS-CREDITCARD  VALUE "CREDIT ".
003300     05  PYBL-CC-NUMBER           PIC X(16).
003400     05  PYBL-CC-NUMBER-MASKED REDEFINES PYBL-CC-NUMBER.
003500         10  PYBL-CC-FIRST4      PIC X(04).
003600         10  PYBL-CC-MIDDLE8     PIC X(08).
003700         10  PYBL-CC-LAST4       PIC X(04).
003800     05  PYBL-CC-ADDRESS          PIC X(60).
003900     05  FILLER                   PIC X(15).
