000100******************************************************************
000200*    COPYBOOK    GSTFOUND                                       *
000300*    SEARCH-HIT RECORD - GSTFOUND.DAT, WRITTEN BY GSTRCH.        *
000400*    ONE RECORD PER GUEST MASTER ENTRY THAT MATCHED A SRCH-NAME, *
000500*    SRCH-TOKN OR SRCH-CNTC REQUEST.  LAST RECORD OF THE FILE    *
000600*    IS A TRAILER CARRYING THE RECORD COUNT.                    *
000700******************************************************************
000800*  CHANGE LOG
000900*  ----------
001000*  04/18/26  KPN  ORIGINAL LAYOUT FOR GSTRCH
001100*                 HELPDESK TICKET HRPS-0002
001200******************************************************************
001300 01  GSTFOUND-REC.                                               HRPS0002
001400     05  GSFND-SEARCH-KEY         PIC X(40).
001500     05  GSFND-NAME               PIC X(40).
001600     05  GSFND-ADDRESS            PIC X(60).
001700     05  GSFND-COUNTRY            PIC X(20).
001800     05  GSFND-GENDER             PIC X(06).
001900     05  GSFND-NATIONALITY        PIC X(20).
002000     05  GSFND-CONTACT            PIC X(15).
002100     05  GSFND-CC-NUMBER          PIC X(16).
002200     05  GSFND-ID-TYPE            PIC X(01).
002300     05  GSFND-ID-NUMBER          PIC X(20).
002400     05  FILLER                   PIC X(12).
002500
002600 01  GSFND-TRAILER-REC REDEFINES GSTFOUND-REC.
002700     05  GSFNDTRLR-LIT            PIC X(10).
002800     05  GSFNDTRLR-RECORD-COUNT   PIC 9(09).
002900     05  FILLER                   PIC X(231).
