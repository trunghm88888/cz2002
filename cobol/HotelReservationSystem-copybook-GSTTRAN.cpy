000100******************************************************************
000200*    COPYBOOK    GSTTRAN                                        *
000300*    GUEST TRANSACTION RECORD - GSTTRAN.DAT.  ONE RECORD PER     *
000400*    CREATE/UPDATE-xxx/SEARCH-xxx REQUEST AGAINST GUESTS.DAT.    *
000500*    GST-KEY-CONTACT LOCATES THE EXISTING RECORD FOR AN UPDATE   *
000600*    OR A SEARCH-BY-CONTACT; GST-NEW-GENDER-RAW IS THE UN-       *
000700*    NORMALIZED INPUT - GSTUPDT DOES THE m/f/OTHERS FOLD.        *
000800******************************************************************
000900*  CHANGE LOG
001000*  ----------
001100*  04/02/26  KPN  ORIGINAL LAYOUT FOR GSTUPDT/GSTRCH
001200*                 HELPDESK TICKET HRPS-0002
001300******************************************************************
001400 01  GSTTRAN-REC.                                                HRPS0002
001500     05  GST-TRAN-CODE           PIC X(10).
001600         88  GST-TRAN-CREATE     VALUE "CREATE    ".
001700         88  GST-TRAN-UPDT-NAME  VALUE "UPDT-NAME ".
001800         88  GST-TRAN-UPDT-ADDR  VALUE "UPDT-ADDR ".
001900         88  GST-TRAN-UPDT-CTRY  VALUE "UPDT-CTRY ".
002000         88  GST-TRAN-UPDT-GNDR  VALUE "UPDT-GNDR ".
002100         88  GST-TRAN-UPDT-NATL  VALUE "UPDT-NATL ".
002200         88  GST-TRAN-UPDT-CNTC  VALUE "UPDT-CNTC ".
002300         88  GST-TRAN-UPDT-CCNO  VALUE "UPDT-CCNO ".
002400         88  GST-TRAN-UPDT-CCAD  VALUE "UPDT-CCAD ".
002500         88  GST-TRAN-UPDT-IDTY  VALUE "UPDT-IDTY ".
002600         88  GST-TRAN-UPDT-IDNO  VALUE "UPDT-IDNO ".
002700         88  GST-TRAN-SRCH-NAME  VALUE "SRCH-NAME ".
002800         88  GST-TRAN-SRCH-TOKN  VALUE "SRCH-TOKN ".
002900         88  GST-TRAN-SRCH-CNTC  VALUE "SRCH-CNTC ".
003000         88  GST-TRAN-TRAILER    VALUE "TRAILER   ".
003100     05  GST-KEY-CONTACT          PIC X(15).
003200     05  GST-NEW-NAME             PIC X(40).
003300     05  GST-NEW-ADDRESS          PIC X(60).
003400     05  GST-NEW-COUNTRY          PIC X(20).
003500     05  GST-NEW-GENDER-RAW       PIC X(06).
003600     05  GST-NEW-NATIONALITY      PIC X(20).
003700     05  GST-NEW-CONTACT          PIC X(15).
003800     05  GST-NEW-CC-NUMBER        PIC X(16).
003900     05  GST-NEW-CC-ADDRESS       PIC X(60).
004000     05  GST-NEW-ID-TYPE          PIC X(01).
004100     05  GST-NEW-ID-NUMBER        PIC X(20).
004200     05  GST-SEARCH-TEXT          PIC X(40).
004300     05  FILLER                   PIC X(27).
004400
004500 01  GST-TRAILER-REC REDEFINES GSTTRAN-REC.
004600     05  GTLR-LIT                PIC X(10).
004700     05  GTLR-RECORD-COUNT        PIC 9(09).
004800     05  FILLER                   PIC X(331).
