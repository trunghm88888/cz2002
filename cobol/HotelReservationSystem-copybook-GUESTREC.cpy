000100******************************************************************
000200*    COPYBOOK    GUESTREC                                       *
000300*    GUEST MASTER RECORD - GUESTS.DAT.  GUEST-CONTACT IS THE     *
000400*    NATURAL KEY; THE REFERENCE SYSTEM DOES NOT ENFORCE          *
000500*    UNIQUENESS ON CREATE SO NEITHER DOES THIS COPYBOOK OR ANY   *
000600*    PROGRAM THAT COPIES IT - GSTUPDT JUST APPENDS.              *
000700******************************************************************
000800*  CHANGE LOG
000900*  ----------
001000*  04/02/26  KPN  ORIGINAL LAYOUT FOR HRPS GUEST MASTER
001100*                 HELPDESK TICKET HRPS-0002
001200*  04/14/26  KPN  SPLIT GUEST-CC-NUMBER WITH A MASKED REDEFINES
001300*                 FOR THE INVOICE PRINT IN RESLIST - HRPS-0011
001400******************************************************************
001500 01  GUEST-RECORD.                                               HRPS0002
001600     05  GUEST-NAME              PIC X(40).
001700     05  GUEST-ADDRESS           PIC X(60).
001800     05  GUEST-COUNTRY           PIC X(20).
001900     05  GUEST-GENDER            PIC X(06).
002000         88  GUEST-IS-MALE       VALUE "MALE  ".
002100         88  GUEST-IS-FEMALE     VALUE "FEMALE".
002200         88  GUEST-IS-OTHERS     VALUE "OTHERS".
002300     05  GUEST-NATIONALITY       PIC X(20).
002400     05  GUEST-CONTACT           PIC X(15).
002500     05  GUEST-CC-NUMBER         PIC X(16).
002600     05  GUEST-CC-NUMBER-PARTS REDEFINES GUEST-CC-NUMBER.
002700         10  GUEST-CC-FIRST4     PIC X(04).
002800         10  GUEST-CC-MIDDLE8    PIC X(08).
002900         10  GUEST-CC-LAST4      PIC X(04).
003000     05  GUEST-CC-ADDRESS        PIC X(60).
003100     05  GUEST-ID-TYPE           PIC X(01).
003200         88  GUEST-ID-PASSPORT   VALUE "P".
003300         88  GUEST-ID-DRV-LIC    VALUE "D".
003400     05  GUEST-ID-NUMBER         PIC X(20).
003500     05  FILLER                  PIC X(18).
