000100******************************************************************
000200*    COPYBOOK    HOTFOUND                                       *
000300*    SEARCH-HIT RECORD - HOTFOUND.DAT, WRITTEN BY RESRCH.        *
000400*    ONE RECORD PER ROOM THAT CLEARED THE AVAILABILITY SEARCH OR *
000500*    PER RESERVATION THAT MATCHED A RES-SEARCH REQUEST.  LAST    *
000600*    RECORD OF THE FILE IS A TRAILER CARRYING THE RECORD COUNT.  *
000700******************************************************************
000800*  CHANGE LOG
000900*  ----------
001000*  04/12/26  KPN  ORIGINAL LAYOUT FOR RESRCH
001100*                 HELPDESK TICKET HRPS-0010
001200******************************************************************
001300 01  HOTFOUND-REC.                                               HRPS0010
001400     05  FND-RESULT-TYPE          PIC X(06).
001500         88  FND-IS-AVAIL        VALUE "AVAIL ".
001600         88  FND-IS-RES          VALUE "RES   ".
001700     05  FND-SEARCH-KEY           PIC X(36).
001800     05  FND-ROOM-NUMBER          PIC X(05).
001900     05  FND-ROOM-TYPE            PIC X(06).
002000     05  FND-ROOM-BED-TYPE        PIC X(06).
002100     05  FND-ROOM-FACING          PIC X(05).
002200     05  FND-ROOM-RATE            PIC 9(05)V99.
002300     05  FND-RES-CODE             PIC X(36).
002400     05  FND-RES-STATUS           PIC X(10).
002500     05  FND-RES-GUEST-CONTACT    PIC X(15).
002600     05  FND-RES-CHECKIN-DATE     PIC 9(08).
002700     05  FND-RES-CHECKIN-TIME     PIC 9(04).
002800     05  FND-RES-CHECKOUT-DATE    PIC 9(08).
002900     05  FND-RES-CHECKOUT-TIME    PIC 9(04).
003000     05  FILLER                   PIC X(20).
003100
003200 01  FND-TRAILER-REC REDEFINES HOTFOUND-REC.
003300     05  FNDTRLR-LIT              PIC X(10).
003400     05  FNDTRLR-RECORD-COUNT     PIC 9(09).
003500     05  FILLER                   PIC X(157).
