000100******************************************************************
000200*    COPYBOOK    HOTTRAN                                        *
000300*    ROOM + RESERVATION TRANSACTION RECORD - HOTTRAN.DAT.        *
000400*    ONE RECORD PER TRANSACTION REQUESTED AGAINST THE ROOM OR    *
000500*    RESERVATION MASTERS (RESERVE/CHECK-IN/CHECK-OUT/MAINTAIN/   *
000600*    FINISH-MAINTAIN/UPDATE-RATE FOR A ROOM; CREATE-WAITLIST/     *
000700*
000800*    CONFIRM-WAITLIST/CREATE-CONFIRMED/CHECK-IN/CHECK-OUT/       *
000900*    CANCEL/UPDATE-CHECKIN-TIME/UPDATE-CHECKOUT-TIME FOR A       *
001000*    RESERVATION; AVAIL-SEARCH/RES-SEARCH READ-ONLY REQUESTS).   *
001100*    LAST RECORD OF THE FEED IS A TRAILER CARRYING THE RECORD    *
001200*    COUNT - SEE TRAN-TRAILER-REC BELOW.                         *
001300******************************************************************
001400*  CHANGE LOG
001500*  ----------
001600*  04/02/26  KPN  ORIGINAL LAYOUT FOR RESEDIT/RESUPDT
001700*                 HELPDESK TICKET HRPS-0001
001800*  04/08/26  KPN  ADDED THE AVAIL-SEARCH/RES-SEARCH FIELDS SO
001900*                 RESRCH COULD SHARE THIS SAME RECORD INSTEAD
002000*                 OF A THIRD TRANSACTION LAYOUT - HRPS-0007
002100*  04/11/26  KPN  ADDED TRAN-SERVICE-PRICE - ORDUPDT'S ROOM-
002200*                 SERVICE TOTAL RIDES ALONG ON THE CHECK-OUT
002300*                 TRANSACTION SO RESUPDT CAN HAND IT STRAIGHT
002400*                 TO CKOUTCLC - HRPS-0009
002500*  04/23/26  KPN  ADDED TRAN-PAYMENT-TYPE - FRONT DESK NEEDS TO
002600*                 TELL RESUPDT CASH OR CREDIT AT CHECK-OUT TIME
002700*                 SO IT CAN FILL IN THE BILL'S CC FIELDS RIGHT -
002800*                 SHRANK THE TRAILING FILLER TO MAKE ROOM -
002900*                 HRPS-0015
003000******************************************************************
003100 01  HOTTRAN-REC.                                                HRPS0007
003200     05  TRAN-CODE               PIC X(10).
003300         88  TRAN-RESERVE        VALUE "RESERVE   ".
003400         88  TRAN-MAINTAIN       VALUE "MAINTAIN  ".
003500         88  TRAN-FIN-MAINT      VALUE "FINISHMNT ".
003600         88  TRAN-UPDT-RATE      VALUE "UPDT-RATE ".
003700         88  TRAN-CR-WAITLIST    VALUE "CRWAITLST ".
003800         88  TRAN-CR-CONFIRM     VALUE "CRCONFIRM ".
003900         88  TRAN-CONFIRM-WL     VALUE "CONFIRMWL ".
004000         88  TRAN-CHECK-IN       VALUE "CHECK-IN  ".
004100         88  TRAN-CHECK-OUT      VALUE "CHECK-OUT ".
004200         88  TRAN-CANCEL         VALUE "CANCEL    ".
004300         88  TRAN-UPDT-CKIN      VALUE "UPDTCKIN  ".
004400         88  TRAN-UPDT-CKOUT     VALUE "UPDTCKOUT ".
004500         88  TRAN-AVAIL-SEARCH   VALUE "AVAILSRCH ".
004600         88  TRAN-RES-SEARCH     VALUE "RESSRCH   ".
004700         88  TRAN-TRAILER        VALUE "TRAILER   ".
004800     05  TRAN-ROOM-NUMBER         PIC X(05).
004900     05  TRAN-NEW-RATE            PIC 9(05)V99.
005000     05  TRAN-RES-CODE            PIC X(36).
005100     05  TRAN-GUEST-CONTACT       PIC X(15).
005200     05  TRAN-NUM-ADULT           PIC 9(02).
005300     05  TRAN-NUM-CHILD           PIC 9(02).
005400     05  TRAN-CHECKIN-DATE        PIC 9(08).
005500     05  TRAN-CHECKIN-TIME        PIC 9(04).
005600     05  TRAN-CHECKOUT-DATE       PIC 9(08).
005700     05  TRAN-CHECKOUT-TIME       PIC 9(04).
005800     05  TRAN-ACTUAL-DATE         PIC 9(08).
005900     05  TRAN-ACTUAL-TIME         PIC 9(04).
006000     05  TRAN-HAS-PROMOTION       PIC X(01).
006100     05  TRAN-SERVICE-PRICE       PIC 9(07)V99.
006200     05  TRAN-FILTER-TYPE         PIC X(06).
006300     05  TRAN-FILTER-BED          PIC X(06).
006400     05  TRAN-FILTER-FACING       PIC X(05).
006500     05  TRAN-SEARCH-BY           PIC X(01).
006600         88  TRAN-SEARCH-BY-CONTACT VALUE "C".
006700         88  TRAN-SEARCH-BY-RESCODE VALUE "R".
006800     05  TRAN-SEARCH-KEY          PIC X(36).
006900     05  TRAN-PAYMENT-TYPE        PIC X(07).
007000         88  TRAN-IS-CASH        VALUE "CASH   ".
007100         88  TRAN-IS-CREDITCARD  VALUE "CREDIT ".
007200     05  FILLER                   PIC X(18).
007300
007400 01  TRAN-TRAILER-REC REDEFINES HOTTRAN-REC.
007500     05  TRLR-LIT                PIC X(10).
007600     05  TRLR-RECORD-COUNT        PIC 9(09).
007700     05  FILLER                   PIC X(181).
