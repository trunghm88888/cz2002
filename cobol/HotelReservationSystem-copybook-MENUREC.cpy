000100******************************************************************
000200*    COPYBOOK    MENUREC                                        *
000300*    ROOM-SERVICE MENU CATALOG RECORD - MENU.DAT.  ITEM-NAME IS  *
000400*    THE KEY; ORDUPDT REJECTS A DUPLICATE NAME ON ADD.           *
000500******************************************************************
000600*  CHANGE LOG
000700*  ----------
000800*  04/02/26  KPN  ORIGINAL LAYOUT FOR HRPS MENU CATALOG
000900*                 HELPDESK TICKET HRPS-0003
001000******************************************************************
001100 01  MENU-ITEM-RECORD.                                           HRPS0003
001200     05  ITEM-NAME               PIC X(30).
001300     05  ITEM-DESC               PIC X(100).
001400     05  ITEM-PRICE              PIC 9(05)V99.
001500     05  FILLER                  PIC X(10).
