000100******************************************************************
000200*    COPYBOOK    ORDRREC                                        *
000300*    ROOM-SERVICE ORDER RECORD - ORDERS.DAT.  ONE PHYSICAL       *
000400*    RECORD PER ORDERED LINE ITEM; THE HEADER FIELDS (ORDER-ID   *
000500*    THROUGH ORDER-STATUS) REPEAT ON EVERY LINE THAT SHARES THE  *
000600*    SAME ORDER-ID - THERE IS NO SEPARATE HEADER RECORD ON DISK. *
000700******************************************************************
000800*  CHANGE LOG
000900*  ----------
001000*  04/02/26  KPN  ORIGINAL LAYOUT FOR HRPS ORDER FILE
001100*                 HELPDESK TICKET HRPS-0003
001200******************************************************************
001300 01  ORDER-RECORD.                                               HRPS0003
001400     05  ORDER-ID                PIC X(36).
001500     05  ORDER-ROOM               PIC X(05).
001600     05  ORDER-DATE               PIC 9(08).
001700     05  ORDER-TIME               PIC 9(04).
001800     05  ORDER-REMARK             PIC X(80).
001900     05  ORDER-STATUS             PIC X(10).
002000         88  ORDER-CONFIRMED     VALUE "CONFIRMED ".
002100         88  ORDER-PREPARING     VALUE "PREPARING ".
002200         88  ORDER-DELIVERED     VALUE "DELIVERED ".
002300     05  ORDER-ITEM-NAME          PIC X(30).
002400     05  ORDER-ITEM-PRICE         PIC 9(05)V99.
002500     05  ORDER-ITEM-QTY           PIC 9(03).
002600     05  FILLER                   PIC X(17).
