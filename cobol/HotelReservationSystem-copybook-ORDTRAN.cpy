000100******************************************************************
000200*    COPYBOOK    ORDTRAN                                        *
000300*    ROOM-SERVICE TRANSACTION RECORD - ORDTRAN.DAT.  CARRIES     *
000400*    MENU MAINTENANCE (ADD-MENU/CHG-PRICE), ORDER CAPTURE        *
000500*    (MAKE-ORDER, UP TO ORD-LINE-MAX LINE ITEMS PER ORDER IN     *
000600*    THE OCCURS TABLE BELOW), STATUS CHANGE, THE FLUSH-AFTER-    *
000700*    CHECKOUT REQUEST, AND THE CURRENT-STAY TOTAL-PRICE QUERY.   *
000800******************************************************************
000900*  CHANGE LOG
001000*  ----------
001100*  04/02/26  KPN  ORIGINAL LAYOUT FOR ORDUPDT
001200*                 HELPDESK TICKET HRPS-0003
001300*  04/27/26  KPN  ADDED ORD-TRAN-ROOM-TOTAL AND THE FOUR STAY-
001400*                 WINDOW DATE/TIME FIELDS - FRONT DESK WANTS
001500*                 TO ASK FOR A ROOM'S RUNNING SERVICE TOTAL
001600*                 MID-STAY, NOT JUST AT CHECK-OUT - WIDENED THE
001700*                 RECORD 630 TO 654 TO MAKE ROOM - HRPS-0016
001800******************************************************************
001900 01  ORDTRAN-REC.                                                HRPS0003
002000     05  ORD-TRAN-CODE           PIC X(10).
002100         88  ORD-TRAN-ADD-MENU   VALUE "ADD-MENU  ".
002200         88  ORD-TRAN-CHG-PRICE  VALUE "CHG-PRICE ".
002300         88  ORD-TRAN-MAKE-ORDER VALUE "MAKE-ORDER".
002400         88  ORD-TRAN-CHG-STATUS VALUE "CHG-STATUS".
002500         88  ORD-TRAN-FLUSH-ROOM VALUE "FLUSHROOM ".
002600         88  ORD-TRAN-ROOM-TOTAL VALUE "ROOM-TOTAL".
002700         88  ORD-TRAN-TRAILER    VALUE "TRAILER   ".
002800     05  MNU-ITEM-NAME            PIC X(30).
002900     05  MNU-ITEM-DESC            PIC X(100).
003000     05  MNU-ITEM-PRICE           PIC 9(05)V99.
003100     05  ORD-ORDER-ID             PIC X(36).
003200     05  ORD-ROOM                 PIC X(05).
003300     05  ORD-REMARK               PIC X(80).
003400     05  ORD-NEW-STATUS           PIC X(10).
003500     05  ORD-ITEM-COUNT           PIC 9(02).
003600     05  ORD-LINE-ITEM OCCURS 10 TIMES
003700                     INDEXED BY ORD-LINE-IDX.
003800         10  OLI-ITEM-NAME        PIC X(30).
003900         10  OLI-ITEM-QTY         PIC 9(03).
004000     05  ORD-STAY-CHECKIN-DATE    PIC 9(08).
004100     05  ORD-STAY-CHECKIN-TIME    PIC 9(04).
004200     05  ORD-STAY-CHECKOUT-DATE   PIC 9(08).
004300     05  ORD-STAY-CHECKOUT-TIME   PIC 9(04).
004400     05  FILLER                   PIC X(20).
004500
004600 01  ORD-TRAILER-REC REDEFINES ORDTRAN-REC.
004700     05  OTLR-LIT                PIC X(10).
004800     05  OTLR-RECORD-COUNT        PIC 9(09).
004900     05  FILLER                   PIC X(635).
