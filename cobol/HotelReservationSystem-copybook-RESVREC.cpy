000100******************************************************************
000200*    COPYBOOK    RESVREC                                        *
000300*    RESERVATION / WAIT-LIST RECORD - SAME 01-LEVEL SERVES BOTH  *
000400*    RESERVATIONS.DAT (CONFIRMED/CHECKEDIN/CHECKEDOUT/EXPIRED)   *
000500*    AND WAITLIST.DAT (ALWAYS RES-STATUS = "WAITING").  ON A     *
000600*    WAIT-LIST ENTRY, RES-ROOM-NUMBER HOLDS THE *DESIRED* ROOM,  *
000700*    NOT A ROOM THAT HAS ACTUALLY BEEN SET ASIDE.                *
000800******************************************************************
000900*  CHANGE LOG
001000*  ----------
001100*  04/02/26  KPN  ORIGINAL LAYOUT FOR HRPS RESERVATION MASTER
001200*                 HELPDESK TICKET HRPS-0001
001300*  04/11/26  KPN  ADDED RES-CHECKIN-DTTM/RES-CHECKOUT-DTTM
001400*                 REDEFINES SO RESUPDT CAN COMPARE DATE+TIME AS
001500*                 ONE 12-DIGIT NUMBER INSTEAD OF TWO - HRPS-0009
001600******************************************************************
001700 01  RESERVATION-RECORD.                                         HRPS0001
001800     05  RES-CODE                PIC X(36).
001900     05  RES-STATUS               PIC X(10).
002000         88  RES-WAITING         VALUE "WAITING   ".
002100         88  RES-CONFIRMED       VALUE "CONFIRMED ".
002200         88  RES-CHECKEDIN       VALUE "CHECKEDIN ".
002300         88  RES-CHECKEDOUT      VALUE "CHECKEDOUT".
002400         88  RES-EXPIRED         VALUE "EXPIRED   ".
002500     05  RES-ROOM-NUMBER         PIC X(05).
002600     05  RES-GUEST-CONTACT       PIC X(15).
002700     05  RES-NUM-ADULT           PIC 9(02).
002800     05  RES-NUM-CHILD           PIC 9(02).
002900     05  RES-CHECKIN-DATE        PIC 9(08).
003000     05  RES-CHECKIN-TIME        PIC 9(04).
003100*    THE 12-DIGIT COMBINED DATE+TIME VIEW RESUPDT/RESRCH NEED
003200*    FOR TIMESTAMP COMPARES IS BUILT IN WORKING-STORAGE (SEE
003300*    WS-DTTM-WORK) SINCE RES-CHECKIN-DATE AND RES-CHECKIN-TIME
003400*    ARE ADJACENT HERE BUT RES-CHECKOUT-DATE/TIME ARE NOT.
003500     05  RES-CHECKOUT-DATE       PIC 9(08).
003600     05  RES-CHECKOUT-TIME       PIC 9(04).
003700     05  FILLER                  PIC X(20).
