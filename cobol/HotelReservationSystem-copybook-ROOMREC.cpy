000100******************************************************************
000200*    COPYBOOK    ROOMREC                                        *
000300*    ROOM MASTER RECORD - ONE ENTRY PER NUMBERED ROOM IN THE     *
000400*    PROPERTY.  ROOMS.DAT IS SMALL AND FIXED, SO THE WHOLE FILE  *
000500*    IS HELD AS A TABLE (SEE ROOM-TABLE IN RESEDIT/RESUPDT/      *
000600*    RESRCH/RESLIST WORKING-STORAGE) AND REWRITTEN IN FULL ON    *
000700*    EVERY RUN THAT CHANGES A ROOM.                              *
000800******************************************************************
000900*  CHANGE LOG
001000*  ----------
001100*  04/02/26  KPN  ORIGINAL LAYOUT FOR HRPS ROOM MASTER
001200*                 HELPDESK TICKET HRPS-0001
001300*  04/09/26  KPN  ADDED ROOM-NUMBER-PARTS REDEFINES FOR THE
001400*                 WING-ROOM FORMAT EDIT IN RESEDIT - HRPS-0006
001500******************************************************************
001600 01  ROOM-RECORD.                                                HRPS0001
001700     05  ROOM-NUMBER             PIC X(05).
001800     05  ROOM-NUMBER-PARTS REDEFINES ROOM-NUMBER.
001900         10  ROOM-WING-NBR       PIC 9(02).
002000         10  ROOM-WING-DASH      PIC X(01).
002100         10  ROOM-UNIT-NBR       PIC 9(02).
002200     05  ROOM-TYPE               PIC X(06).
002300         88  ROOM-TYPE-SINGLE    VALUE "SINGLE".
002400         88  ROOM-TYPE-DOUBLE    VALUE "DOUBLE".
002500         88  ROOM-TYPE-DELUXE    VALUE "DELUXE".
002600         88  ROOM-TYPE-VIP       VALUE "VIP   ".
002700         88  ROOM-TYPE-SUITE     VALUE "SUITE ".
002800     05  ROOM-BED-TYPE           PIC X(06).
002900         88  ROOM-BED-SINGLE     VALUE "SINGLE".
003000         88  ROOM-BED-DOUBLE     VALUE "DOUBLE".
003100         88  ROOM-BED-MASTER     VALUE "MASTER".
003200     05  ROOM-FACING             PIC X(05).
003300         88  ROOM-FACING-NORTH   VALUE "NORTH".
003400         88  ROOM-FACING-SOUTH   VALUE "SOUTH".
003500         88  ROOM-FACING-EAST    VALUE "EAST ".
003600         88  ROOM-FACING-WEST    VALUE "WEST ".
003700     05  ROOM-STATUS             PIC X(11).
003800         88  ROOM-VACANT         VALUE "VACANT     ".
003900         88  ROOM-OCCUPIED       VALUE "OCCUPIED   ".
004000         88  ROOM-RESERVED       VALUE "RESERVED   ".
004100         88  ROOM-MAINTENANCE    VALUE "MAINTENANCE".
004200     05  ROOM-HAS-WIFI           PIC X(01).
004300         88  ROOM-WIFI-YES       VALUE "Y".
004400         88  ROOM-WIFI-NO        VALUE "N".
004500     05  ROOM-SMOKE-FREE         PIC X(01).
004600         88  ROOM-SMOKE-FREE-YES VALUE "Y".
004700         88  ROOM-SMOKE-FREE-NO  VALUE "N".
004800     05  ROOM-RATE               PIC 9(05)V99.
004900     05  ROOM-GUEST-ID           PIC X(10).
005000     05  FILLER                  PIC X(28).
