000100******************************************************************
000200*    COPYBOOK    WAITLREC                                       *
000300*    WAIT-LIST RECORD - WAITLIST.DAT.  SAME SHAPE AS RESVREC,    *
000400*    BUT WTL-ROOM-NUMBER HOLDS THE *DESIRED* ROOM, NOT YET       *
000500*    RESERVED, AND WTL-STATUS IS ALWAYS "WAITING   ".            *
000600******************************************************************
000700*  CHANGE LOG
000800*  ----------
000900*  04/02/26  KPN  ORIGINAL LAYOUT FOR HRPS WAIT LIST
001000*                 HELPDESK TICKET HRPS-0009
001100******************************************************************
001200 01  WAITLIST-RECORD.                                            HRPS0009
001300     05  WTL-CODE                PIC X(36).
001400     05  WTL-STATUS               PIC X(10).
001500         88  WTL-IS-WAITING      VALUE "WAITING   ".
001600     05  WTL-ROOM-NUMBER          PIC X(05).
001700     05  WTL-GUEST-CONTACT        PIC X(15).
001800     05  WTL-NUM-ADULT            PIC 9(02).
001900     05  WTL-NUM-CHILD            PIC 9(02).
002000     05  WTL-CHECKIN-DATE         PIC 9(08).
002100     05  WTL-CHECKIN-TIME         PIC 9(04).
002200     05  WTL-CHECKOUT-DATE        PIC 9(08).
002300     05  WTL-CHECKOUT-TIME        PIC 9(04).
002400     05  FILLER                   PIC X(20).
